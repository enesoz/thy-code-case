000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSVOPD.
000500  AUTHOR.         ACNESQ.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   15 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *=================================================================
001100 *
001200 *PROGRAM DESCRIPTION: VALIDATE/SERIALIZE/DESERIALIZE/DAY-MATCH
001300 *                     FOR A TRANSPORTATION OPERATING-DAYS VALUE
001400 *
001500 * THIS PROGRAM WILL VALIDATE OR CONVERT AN OPERATING-DAYS VALUE
001600 * SET BASED ON THE OPTION PROVIDED.
001700 *
001800 * OPTION  ACTION......................  INPUT................
001900 *   1     VALIDATE DAY LIST ONLY         DAY-COUNT, DAY-LIST
002000 *   2     SERIALIZE DAY LIST TO STRING   DAY-COUNT, DAY-LIST
002100 *   3     DESERIALIZE STRING TO LIST     STORED-DAYS
002200 *   4     TEST ONE DAY AGAINST STRING     STORED-DAYS, TEST-DAY
002300 *
002400 *=================================================================
002500 * HISTORY OF MODIFICATION:
002600 *=================================================================
002700 *
002800 *MOD.#   INIT    DATE        DESCRIPTION
002900 *------  ------  ----------  --------------------------------------
003000 *RWS108  ACNESQ  15/05/2024  ROUTE FINDER BUILD 1
003100 *                            - INITIAL VERSION
003200 *-----------------------------------------------------------------
003300 *RWS122  VENTSH  10/10/2024  PCRMAPRTS-122
003400 *                            - OPTION 4 (DAY-MATCH) ADDED SO
003500 *                              RTSSRCH DOES NOT HAVE TO
003600 *                              DESERIALIZE EVERY LEG ITSELF
003700 *-----------------------------------------------------------------
003800 *RWS135  TMPNGY  17/02/2025  PCRMAPRTS-135 (Y2K REVIEW)
003900 *                            - CONFIRMED NO 2-DIGIT YEAR FIELDS
004000 *                              EXIST IN THIS PROGRAM - NO CHANGE
004100 *-----------------------------------------------------------------
004120 *RWS136  TMPNGY  04/03/2025  PCRMAPRTS-136
004140 *                            - RECODED THE DAY-LIST/COMMA SCANS AS
004160 *                              OUT-OF-LINE PERFORM...VARYING LOOPS
004180 *                              PER THE SHOP CODING STANDARD - NO
004190 *                              FUNCTIONAL CHANGE
004195 *=================================================================
004200 *
004300  ENVIRONMENT DIVISION.
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER. IBM-AS400.
004600  OBJECT-COMPUTER. IBM-AS400.
004700  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004800  DATA DIVISION.
004900  WORKING-STORAGE SECTION.
005000  01  FILLER                  PIC X(24) VALUE
005100         "** PROGRAM RTSVOPD **".
005150 *
005160  77  WS-N-CALL-CTR           PIC 9(06) COMP.
005170 *                           COUNTS CALLS TO THIS ROUTINE SINCE
005180 *                           PROGRAM LOAD - TRACE DISPLAY ONLY, SEE
005190 *                           THE WHEN OTHER TRAP IN A000 BELOW
005200 *
005300 * ------------------ PROGRAM WORKING STORAGE ------------------*
005400  01  WK-C-COMMON.
005500         COPY RTECMWS.
005600 *
005700  01  WS-N-WORK-AREA.
005800      05  WS-N-SCAN-SUB           PIC 9(02) COMP.
005900      05  WS-N-BUILD-SUB          PIC 9(02) COMP.
006000      05  WS-N-COMMA-POS          PIC 9(02) COMP.
006100      05  WS-N-SEG-LEN            PIC 9(02) COMP.
006200      05  WS-N-THIS-DAY           PIC 9(01) COMP.
006300      05  WS-N-DUP-SUB            PIC 9(02) COMP.
006310 *
006320  01  WS-C-WORK-AREA-ALT REDEFINES WS-N-WORK-AREA.
006330      05  WS-C-WORK-AREA-ALT-X    PIC X(09).
006340 *                           SPARE REDEFINE - RESERVED FOR A TRACE
006345 *                           DUMP IF ONE IS EVER NEEDED
006350 *
006360  01  WS-C-SCAN-DONE-SW           PIC X(01).
006370      88  WS-SCAN-DONE                 VALUE "Y".
006380 *                           RWS136 - SET BY THE OUT-OF-LINE SCAN
006390 *                           LOOPS BELOW SO THE PERFORM...VARYING
006395 *                           UNTIL CAN STOP AT THE FIRST MATCH
006400 *
006500  01  WS-C-SCAN-AREA.
006600      05  WS-C-REMAINING         PIC X(50).
006700      05  WS-C-ONE-SEGMENT       PIC X(02).
006800      05  WS-C-VALID-SW          PIC X(01).
006900          88  WS-VALID                VALUE "Y".
007000          88  WS-NOT-VALID             VALUE "N".
007100 *
007200  01  WS-C-REMAINING-GRP REDEFINES WS-C-REMAINING.
007300      05  WS-C-REMAINING-CHAR OCCURS 50 TIMES
007400                              PIC X(01).
007500 *                           CHARACTER VIEW USED BY B300 TO HUNT
007600 *                           FOR THE NEXT COMMA ONE BYTE AT A TIME
007700 *
007800  01  WS-N-BUILD-STRING.
007900      05  WS-C-BUILD              PIC X(50).
008000 *
008100  01  WS-N-BUILD-STRING-ALT REDEFINES WS-N-BUILD-STRING.
008200      05  WS-N-BUILD-FIRST-BYTE   PIC X(01).
008300      05  WS-N-BUILD-REST         PIC X(49).
008400 *                           SPLIT VIEW USED TO TEST FOR A LEADING
008500 *                           COMMA WHEN THE BUILD STRING IS EMPTY
008600 *
008700 ****************
008800  LINKAGE SECTION.
008900 ****************
009000         COPY RTELKVD.
009100         EJECT
009200 ****************************************
009300  PROCEDURE DIVISION USING WK-C-RTSVOPD-RECORD.
009400 ****************************************
009500  MAIN-MODULE.
009600      PERFORM A000-PROCESS-CALLED-ROUTINE
009700         THRU A099-PROCESS-CALLED-ROUTINE-EX.
009800      GOBACK.
009900 *
010000 *-----------------------------------------------------------------
010100  A000-PROCESS-CALLED-ROUTINE.
010200 *-----------------------------------------------------------------
010250      ADD 1                      TO WS-N-CALL-CTR.
010300      INITIALIZE                WK-C-RTSVOPD-OUTPUT.
010400      MOVE "N"                   TO WS-C-VALID-SW.
010500 *
010600      EVALUATE WK-N-RTSVOPD-OPTION
010700         WHEN 1
010800         PERFORM C100-VALIDATE-DAY-LIST
010900            THRU C199-VALIDATE-DAY-LIST-EX
011000         WHEN 2
011100         PERFORM C100-VALIDATE-DAY-LIST
011200            THRU C199-VALIDATE-DAY-LIST-EX
011300         IF WS-VALID
011400            PERFORM C200-SERIALIZE-DAY-LIST
011500               THRU C299-SERIALIZE-DAY-LIST-EX
011600         END-IF
011700         WHEN 3
011800         PERFORM C300-DESERIALIZE-STORED-DAYS
011900            THRU C399-DESERIALIZE-STORED-DAYS-EX
012000         WHEN 4
012100         PERFORM C400-TEST-DAY-MATCH
012200            THRU C499-TEST-DAY-MATCH-EX
012250         WHEN OTHER
012260         DISPLAY "RTSVOPD - UNKNOWN OPTION " WK-N-RTSVOPD-OPTION
012270            " AT CALL COUNT " WS-N-CALL-CTR
012300      END-EVALUATE.
012400 *
012500  A099-PROCESS-CALLED-ROUTINE-EX.
012600      EXIT.
012700 *
012800 *-----------------------------------------------------------------
012900 * C100 - A DAY LIST IS VALID WHEN IT HAS AT LEAST ONE ENTRY, EVERY
013000 * ENTRY IS 1 THRU 7, AND NO ENTRY REPEATS (BUSINESS RULE 2)
013100 *-----------------------------------------------------------------
013200  C100-VALIDATE-DAY-LIST.
013300      MOVE "N"                  TO WS-C-VALID-SW.
013400      IF WK-N-RTSVOPD-DAY-COUNT = ZERO
013500         MOVE "OPD0001"         TO WK-C-RTSVOPD-ERROR-MSG
013600         GO TO C199-VALIDATE-DAY-LIST-EX
013700      END-IF.
013800 *
013900      PERFORM C110-CHECK-ONE-DAY
014000         THRU C119-CHECK-ONE-DAY-EX
014100         VARYING WS-N-SCAN-SUB FROM 1 BY 1
014200            UNTIL WS-N-SCAN-SUB > WK-N-RTSVOPD-DAY-COUNT.
015500 *
015600      MOVE "Y"                  TO WK-C-RTSVOPD-VALID-FLAG.
015700      MOVE "Y"                  TO WS-C-VALID-SW.
015800  C199-VALIDATE-DAY-LIST-EX.
015900      EXIT.
015950 *
015960 *-----------------------------------------------------------------
015970 * RWS136 - BODY OF THE DAY-COUNT SCAN - RANGE-CHECKS ONE ENTRY AND
015980 * THEN HUNTS BACK THROUGH THE EARLIER ENTRIES FOR A DUPLICATE
015990 *-----------------------------------------------------------------
016000  C110-CHECK-ONE-DAY.
016010      MOVE WK-N-RTSVOPD-DAY-LIST(WS-N-SCAN-SUB)
016020         TO WS-N-THIS-DAY.
016030      IF WS-N-THIS-DAY < 1 OR WS-N-THIS-DAY > 7
016040         MOVE "OPD0002"         TO WK-C-RTSVOPD-ERROR-MSG
016050         GO TO C199-VALIDATE-DAY-LIST-EX
016060      END-IF.
016070      PERFORM C120-CHECK-ONE-DUP
016080         THRU C129-CHECK-ONE-DUP-EX
016090         VARYING WS-N-DUP-SUB FROM 1 BY 1
016100            UNTIL WS-N-DUP-SUB >= WS-N-SCAN-SUB.
016110  C119-CHECK-ONE-DAY-EX.
016120      EXIT.
016130 *
016140 *-----------------------------------------------------------------
016150 * RWS136 - TESTS ONE EARLIER ENTRY AGAINST THE CURRENT DAY VALUE
016160 *-----------------------------------------------------------------
016170  C120-CHECK-ONE-DUP.
016180      IF WK-N-RTSVOPD-DAY-LIST(WS-N-DUP-SUB) = WS-N-THIS-DAY
016190         MOVE "OPD0003"         TO WK-C-RTSVOPD-ERROR-MSG
016200         GO TO C199-VALIDATE-DAY-LIST-EX
016210      END-IF.
016220  C129-CHECK-ONE-DUP-EX.
016230      EXIT.
016240 *
016250 *-----------------------------------------------------------------
016260 * C200 - BUILD "D1,D2,D3..." FROM THE INPUT DAY LIST
016270 *-----------------------------------------------------------------
016280  C200-SERIALIZE-DAY-LIST.
016290      MOVE SPACES               TO WS-N-BUILD-STRING.
016300      MOVE 1                    TO WS-N-BUILD-SUB.
016310 *
016800      PERFORM C210-APPEND-ONE-DAY
016820         THRU C219-APPEND-ONE-DAY-EX
016840         VARYING WS-N-SCAN-SUB FROM 1 BY 1
016860            UNTIL WS-N-SCAN-SUB > WK-N-RTSVOPD-DAY-COUNT.
017800 *
017900      MOVE WS-C-BUILD           TO WK-C-RTSVOPD-SERIALIZED.
018000  C299-SERIALIZE-DAY-LIST-EX.
018100      EXIT.
018110 *
018120 *-----------------------------------------------------------------
018130 * RWS136 - APPENDS ONE DAY TO THE BUILD STRING, WITH A LEADING
018140 * COMMA WHEN IT IS NOT THE FIRST ENTRY
018150 *-----------------------------------------------------------------
018160  C210-APPEND-ONE-DAY.
018170      IF WS-N-BUILD-SUB > 1
018180         MOVE ","               TO WS-C-BUILD(WS-N-BUILD-SUB:1)
018190         ADD 1                  TO WS-N-BUILD-SUB
018191      END-IF.
018192      MOVE WK-N-RTSVOPD-DAY-LIST(WS-N-SCAN-SUB)
018193         TO WS-C-BUILD(WS-N-BUILD-SUB:1).
018194      ADD 1                     TO WS-N-BUILD-SUB.
018195  C219-APPEND-ONE-DAY-EX.
018196      EXIT.
018197 *
018300 *-----------------------------------------------------------------
018400 * C300 - SPLIT A STORED "D1,D2,D3..." STRING BACK INTO A LIST
018500 *-----------------------------------------------------------------
018600  C300-DESERIALIZE-STORED-DAYS.
018700      MOVE WK-C-RTSVOPD-STORED-DAYS TO WS-C-REMAINING.
018800      MOVE ZERO                 TO WK-N-RTSVOPD-OUT-DAY-COUNT.
018900      MOVE ZERO                 TO WS-N-SCAN-SUB.
019000 *
019100  C310-SPLIT-LOOP.
019200      IF WS-C-REMAINING = SPACES
019300         GO TO C399-DESERIALIZE-STORED-DAYS-EX
019400      END-IF.
019500 *
019600      PERFORM B300-FIND-NEXT-COMMA
019700         THRU B399-FIND-NEXT-COMMA-EX.
019800 *
019900      ADD 1                     TO WK-N-RTSVOPD-OUT-DAY-COUNT.
020000      MOVE WS-C-ONE-SEGMENT(1:1)
020100         TO WK-N-RTSVOPD-OUT-DAY-LIST(WK-N-RTSVOPD-OUT-DAY-COUNT).
020200 *
020300      IF WS-N-COMMA-POS = ZERO
020400         GO TO C399-DESERIALIZE-STORED-DAYS-EX
020500      END-IF.
020600 *
020700      MOVE WS-C-REMAINING(WS-N-COMMA-POS + 1:)
020800         TO WS-C-REMAINING.
020900      GO TO C310-SPLIT-LOOP.
021000 *
021100  C399-DESERIALIZE-STORED-DAYS-EX.
021200      EXIT.
021300 *
021400 *-----------------------------------------------------------------
021500 * B300 - LOCATE THE NEXT COMMA IN WS-C-REMAINING, ONE BYTE AT A
021600 * TIME (HOUSE STANDARD - NO INTRINSIC STRING FUNCTIONS)
021700 *-----------------------------------------------------------------
021800  B300-FIND-NEXT-COMMA.
021900      MOVE ZERO                 TO WS-N-COMMA-POS.
022000      MOVE SPACES                TO WS-C-ONE-SEGMENT.
022050      MOVE "N"                  TO WS-C-SCAN-DONE-SW.
022100      PERFORM B310-SCAN-ONE-CHAR
022120         THRU B319-SCAN-ONE-CHAR-EX
022140         VARYING WS-N-SCAN-SUB FROM 1 BY 1
022160            UNTIL WS-N-SCAN-SUB > 50
022180               OR WS-SCAN-DONE.
023300  B399-FIND-NEXT-COMMA-EX.
023400      EXIT.
023410 *
023420 *-----------------------------------------------------------------
023430 * RWS136 - TESTS ONE BYTE OF THE REMAINING STRING - A COMMA ENDS
023440 * THE SEGMENT AND RECORDS ITS POSITION, A TRAILING SPACE ALSO
023450 * ENDS THE SEGMENT (NO MORE DAYS), ANYTHING ELSE IS COPIED IN
023460 *-----------------------------------------------------------------
023470  B310-SCAN-ONE-CHAR.
023480      IF WS-C-REMAINING-CHAR(WS-N-SCAN-SUB) = ","
023490         MOVE WS-N-SCAN-SUB     TO WS-N-COMMA-POS
023500         MOVE "Y"               TO WS-C-SCAN-DONE-SW
023510      ELSE
023520         IF WS-C-REMAINING-CHAR(WS-N-SCAN-SUB) = SPACE
023530            MOVE "Y"            TO WS-C-SCAN-DONE-SW
023540         ELSE
023550            MOVE WS-C-REMAINING-CHAR(WS-N-SCAN-SUB)
023560               TO WS-C-ONE-SEGMENT(1:1)
023570         END-IF
023580      END-IF.
023590  B319-SCAN-ONE-CHAR-EX.
023600      EXIT.
023610 *
023620 *-----------------------------------------------------------------
023700 * C400 - TEST WHETHER WK-N-RTSVOPD-TEST-DAY APPEARS IN THE STORED
023800 * OPERATING-DAYS STRING WITHOUT FULLY DESERIALIZING IT
023900 *-----------------------------------------------------------------
024000  C400-TEST-DAY-MATCH.
024100      MOVE "N"                  TO WK-C-RTSVOPD-MATCH-FLAG.
024200      PERFORM C300-DESERIALIZE-STORED-DAYS
024300         THRU C399-DESERIALIZE-STORED-DAYS-EX.
024400 *
024500      PERFORM C410-CHECK-ONE-TEST-DAY
024520         THRU C419-CHECK-ONE-TEST-DAY-EX
024540         VARYING WS-N-SCAN-SUB FROM 1 BY 1
024560            UNTIL WS-N-SCAN-SUB > WK-N-RTSVOPD-OUT-DAY-COUNT
024580               OR WK-C-RTSVOPD-MATCH-FLAG = "Y".
025300  C499-TEST-DAY-MATCH-EX.
025400      EXIT.
025410 *
025420 *-----------------------------------------------------------------
025430 * RWS136 - TESTS ONE STORED DAY AGAINST THE REQUESTED TEST DAY
025440 *-----------------------------------------------------------------
025450  C410-CHECK-ONE-TEST-DAY.
025460      IF WK-N-RTSVOPD-OUT-DAY-LIST(WS-N-SCAN-SUB)
025470            = WK-N-RTSVOPD-TEST-DAY
025480         MOVE "Y"               TO WK-C-RTSVOPD-MATCH-FLAG
025490      END-IF.
025500  C419-CHECK-ONE-TEST-DAY-EX.
025510      EXIT.
025520 *
025600 ******************************************************************
025700 *************** END OF PROGRAM SOURCE -  RTSVOPD ****************
025800 ******************************************************************
