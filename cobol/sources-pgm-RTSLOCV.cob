000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSLOCV.
000500  AUTHOR.         ACNKLM.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   14 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *=================================================================
001100 *
001200 *DESCRIPTION : THIS IS A CALLED ROUTINE TO SCAN THE LOCATION
001300 *              MASTER FILE FOR A SINGLE LOCATION BY LOC-ID AND
001400 *              RETURN ITS FIELDS TO THE CALLER.  TFSRLOCM IS A
001500 *              FLAT SEQUENTIAL MASTER - THERE IS NO KEYED ACCESS,
001600 *              SO EVERY CALL OPENS THE FILE AND READS FROM THE
001700 *              TOP UNTIL A MATCH OR END OF FILE.  WK-C-RTSLOCV-
001800 *              DELETED IS ALWAYS RETURNED, AND IF THE CALLER SETS
001900 *              WK-C-RTSLOCV-ACTIVE-ONLY = "Y" A SOFT-DELETED
002000 *              RECORD IS TREATED AS NOT FOUND.
002100 *
002200 *=================================================================
002300 * HISTORY OF AMENDMENT :
002400 *=================================================================
002500 *
002600 * RWS102 - ACNKLM  - 14/05/2024 - ROUTE FINDER BUILD 1
002700 *                     - INITIAL VERSION
002800 *-----------------------------------------------------------------
002900 * RWS117 - VENTSH  - 19/08/2024 - PCRMAPRTS-117
003000 *                     - RETURN LOC-DISPLAY-ORDER TO CALLER SO
003100 *                       RTSSRCH CAN SORT ORIGIN CANDIDATES
003200 *-----------------------------------------------------------------
003210 * RWS127 - VENTSH  - 04/11/2024 - PCRMAPRTS-127
003220 *                     - ADDED WK-C-RTSLOCV-ACTIVE-ONLY IN AND
003230 *                       WK-C-RTSLOCV-DELETED OUT, SAME AS THE
003240 *                       RTSTRNV LINKAGE - RTSSRCH AND RTSTRNM WERE
003250 *                       BOTH TAKING A SOFT-DELETED LOCATION AS A
003260 *                       GOOD ENDPOINT WITH NO WAY TO TELL
003270 *-----------------------------------------------------------------
003300 * RWS129 - VENTSH  - 14/01/2025 - PCRMAPRTS-129
003400 *                     - TFSRLOCM IS A FLAT FILE, NOT AN INDEXED
003500 *                       ONE - DROPPED THE KEYED READ AND REWROTE
003600 *                       B100 AS A TOP-TO-BOTTOM SEQUENTIAL SCAN
003700 *-----------------------------------------------------------------
003800 * RWS133 - TMPNGY  - 17/02/2025 - PCRMAPRTS-133 (Y2K REVIEW)
003900 *                     - CONFIRMED NO 2-DIGIT YEAR FIELDS EXIST IN
004000 *                       THIS PROGRAM - NO CHANGE REQUIRED
004100 *=================================================================
004200 *
004300  ENVIRONMENT DIVISION.
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER. IBM-AS400.
004600  OBJECT-COMPUTER. IBM-AS400.
004700  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100         SELECT TFSRLOCM ASSIGN TO DATABASE-TFSRLOCM
005200         ORGANIZATION IS SEQUENTIAL
005300  FILE STATUS IS WK-C-FILE-STATUS.
005400  DATA DIVISION.
005500  FILE SECTION.
005600  FD  TFSRLOCM
005700         LABEL RECORDS ARE OMITTED
005800  DATA RECORD IS WK-C-TFSRLOCM.
005900  01  WK-C-TFSRLOCM.
006000         COPY DDS-ALL-FORMATS OF TFSRLOCM.
006100  01  WK-C-TFSRLOCM-1.
006200         COPY RTELOCM.
006300  WORKING-STORAGE SECTION.
006400  01  FILLER                      PIC X(24) VALUE
006500         "** PROGRAM RTSLOCV  **".
006550 *
006560  77  WS-N-CALL-CTR               PIC 9(06) COMP.
006570 *                           COUNTS CALLS TO THIS ROUTINE SINCE
006580 *                           PROGRAM LOAD - TRACE/ABEND DISPLAY ONLY
006600 *
006700  01  WK-C-COMMON.
006800         COPY RTECMWS.
006900 *
007000  01  WS-C-FLAG.
007100      05  WS-C-REC-FOUND          PIC X(01).
007150      05  WS-C-SKIP-DELETED       PIC X(01).
007200      05  WS-C-EOF-SW             PIC X(01).
007300          88  WS-EOF                   VALUE "Y".
007400          88  WS-NOT-EOF               VALUE "N".
007420 *
007440  01  WS-C-FLAG-ALT REDEFINES WS-C-FLAG.
007460      05  WS-C-FLAG-ALT-X         PIC X(03).
007480 *                           COMBINED TWO-BYTE VIEW - NOT USED
007490 *                           TODAY, KEPT FOR A POSSIBLE TRACE DUMP
007500 *
007600  01  WS-N-SCAN-COUNTERS.
007700      05  WS-N-RECS-READ          PIC 9(06) COMP.
007800 *                           COUNTS RECORDS READ THIS CALL - USED
007900 *                           ONLY IN THE ABNORMAL-TERMINATION TRACE
008000 *
008100  01  WS-N-DISPORDER-GRP.
008200      05  WS-N-DISPORDER-NUM      PIC 9(09) COMP.
008300 *
008400  01  WS-N-DISPORDER-ALT REDEFINES WS-N-DISPORDER-GRP.
008500      05  WS-N-DISPORDER-ALT-X    PIC X(04).
008600 *                           BINARY BYTE VIEW - NOT USED TODAY,
008700 *                           KEPT FOR A POSSIBLE FUTURE TRACE DUMP
008800 *
008900  01  WS-N-RECS-READ-ALT REDEFINES WS-N-SCAN-COUNTERS.
009000      05  WS-N-RECS-READ-DISPLAY  PIC 9(06).
009100 *                           DISPLAY-FORM VIEW FOR THE TRACE
009200 *                           DISPLAY IN Y900 BELOW
009300 *
009400 ****************
009500  LINKAGE SECTION.
009600 ****************
009700         COPY RTELKLC.
009800         EJECT
009900 ****************************************
010000  PROCEDURE DIVISION USING WK-C-RTSLOCV-RECORD.
010100 ****************************************
010200  MAIN-MODULE.
010300      PERFORM A000-PROCESS-CALLED-ROUTINE
010400         THRU A099-PROCESS-CALLED-ROUTINE-EX.
010500      PERFORM Z000-END-PROGRAM-ROUTINE
010600         THRU Z999-END-PROGRAM-ROUTINE-EX.
010700      GOBACK.
010800 *
010900 *-----------------------------------------------------------------
011000 *
011100  A000-PROCESS-CALLED-ROUTINE.
011200 *-----------------------------------------------------------------
011300 *
011350      ADD 1                     TO WS-N-CALL-CTR.
011400      OPEN INPUT TFSRLOCM.
011500      IF NOT WK-C-SUCCESSFUL
011600         DISPLAY "RTSLOCV - OPEN FILE ERROR - TFSRLOCM"
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800         GO TO Y900-ABNORMAL-TERMINATION
011900      END-IF.
012000 *
012100      INITIALIZE               WK-C-RTSLOCV-OUTPUT.
012200      MOVE ZEROES               TO WK-C-RTSLOCV-FS.
012300      MOVE ZERO                 TO WS-N-RECS-READ.
012400      MOVE "N"                   TO WS-C-REC-FOUND.
012450      MOVE WK-C-RTSLOCV-ACTIVE-ONLY TO WS-C-SKIP-DELETED.
012500      MOVE "N"                   TO WS-C-EOF-SW.
012600 *
012700      PERFORM B100-SCAN-TFSRLOCM
012800         THRU B199-SCAN-TFSRLOCM-EX
012900         UNTIL WS-C-REC-FOUND = "Y"
013000            OR WS-EOF.
013100 *
013200      IF WS-C-REC-FOUND = "N"
013300         MOVE "SUP0016"        TO WK-C-RTSLOCV-ERROR-CD
013400         MOVE "TFSRLOCM"       TO WK-C-RTSLOCV-FILE
013500         MOVE "SCAN"           TO WK-C-RTSLOCV-MODE
013600         MOVE WK-C-RTSLOCV-LOC-ID TO WK-C-RTSLOCV-KEY
013700         MOVE WK-C-FILE-STATUS TO WK-C-RTSLOCV-FS
013800         MOVE "N"              TO WK-C-RTSLOCV-FOUND-FLAG
013900      ELSE
013920         IF WS-C-SKIP-DELETED = "Y" AND LOC-IS-DELETED
013940            MOVE "SUP0016"     TO WK-C-RTSLOCV-ERROR-CD
013960            MOVE "N"           TO WK-C-RTSLOCV-FOUND-FLAG
013980         ELSE
014000            PERFORM A080-MOVE-DATA
014100               THRU A089-MOVE-DATA-EX
014150         END-IF
014200      END-IF.
014300 *
014400  A099-PROCESS-CALLED-ROUTINE-EX.
014500      EXIT.
014600 *
014700 *-----------------------------------------------------------------
014800  A080-MOVE-DATA.
014900 *-----------------------------------------------------------------
015000      MOVE "Y"                  TO WK-C-RTSLOCV-FOUND-FLAG.
015100      MOVE LOC-NAME             TO WK-C-RTSLOCV-NAME.
015200      MOVE LOC-COUNTRY          TO WK-C-RTSLOCV-COUNTRY.
015300      MOVE LOC-CITY             TO WK-C-RTSLOCV-CITY.
015400      MOVE LOC-CODE             TO WK-C-RTSLOCV-CODE.
015500      MOVE LOC-DISPLAY-ORDER    TO WS-N-DISPORDER-NUM.
015600      MOVE WS-N-DISPORDER-NUM   TO WK-N-RTSLOCV-DISPORDER.
015650      MOVE LOC-DELETED          TO WK-C-RTSLOCV-DELETED.
015700  A089-MOVE-DATA-EX.
015800      EXIT.
015900 *
016000 *-----------------------------------------------------------------
016100 * RWS129 - SEQUENTIAL SCAN REPLACES THE OLD KEYED READ - TESTS
016200 * EACH RECORD'S LOC-ID AGAINST THE ONE WE WERE CALLED WITH
016300 *-----------------------------------------------------------------
016400  B100-SCAN-TFSRLOCM.
016500 *-----------------------------------------------------------------
016600      READ TFSRLOCM.
016700      IF WK-C-SUCCESSFUL
016800         ADD 1                 TO WS-N-RECS-READ
016900         IF LOC-ID OF WK-C-TFSRLOCM-1 = WK-C-RTSLOCV-LOC-ID
017000            MOVE "Y"           TO WS-C-REC-FOUND
017100         END-IF
017200      ELSE
017300         IF WK-C-END-OF-FILE
017400            MOVE "Y"           TO WS-C-EOF-SW
017500         ELSE
017600            DISPLAY "RTSLOCV - READ FILE ERROR - TFSRLOCM"
017700            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017800            GO TO Y900-ABNORMAL-TERMINATION
017900         END-IF
018000      END-IF.
018100  B199-SCAN-TFSRLOCM-EX.
018200      EXIT.
018300 *
018400 *-----------------------------------------------------------------
018500 *                   PROGRAM SUBROUTINE
018600 *-----------------------------------------------------------------
018700  Y900-ABNORMAL-TERMINATION.
018800      MOVE WS-N-RECS-READ       TO WS-N-RECS-READ-DISPLAY.
018900      DISPLAY "RTSLOCV - RECORDS READ BEFORE ABEND: "
019000         WS-N-RECS-READ-DISPLAY.
019050      DISPLAY "RTSLOCV - CALL COUNTER AT ABEND: " WS-N-CALL-CTR.
019100      PERFORM Z000-END-PROGRAM-ROUTINE.
019200      EXIT PROGRAM.
019300 *
019400  Z000-END-PROGRAM-ROUTINE.
019500      CLOSE TFSRLOCM.
019600      IF NOT WK-C-SUCCESSFUL
019700         DISPLAY "RTSLOCV - CLOSE FILE ERROR - TFSRLOCM"
019800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900      END-IF.
020000  Z999-END-PROGRAM-ROUTINE-EX.
020100      EXIT.
020200 *
020300 ******************************************************************
020400 *************** END OF PROGRAM SOURCE -  RTSLOCV ****************
020500 ******************************************************************
