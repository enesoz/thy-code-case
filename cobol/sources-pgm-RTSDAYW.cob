000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSDAYW.
000500  AUTHOR.         KELVIN LIM.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   14 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *
001100 *DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE THE DAY OF
001200 *               WEEK (1=MONDAY ... 7=SUNDAY) FOR A CCYYMMDD
001300 *               TRAVEL DATE PASSED IN BY RTSSRCH.  USES ZELLER'S
001400 *               CONGRUENCE SO NO INTRINSIC FUNCTION IS NEEDED.
001500 *
001600 *=================================================================
001700 * HISTORY OF MODIFICATION:
001800 *=================================================================
001900 * TAG    INIT   DATE        DESCRIPTION
002000 * ------ ------ ----------  -----------------------------------
002100 * RWS101 ACNKLM 14/05/2024  ROUTE FINDER BUILD 1 - INITIAL
002200 *                           VERSION
002300 *-----------------------------------------------------------------
002400 * RWS109 VENTSH 03/07/2024  PCRMAPRTS-109
002500 *                           - GUARD AGAINST AN UNSET MONTH/DAY
002600 *                             COMING IN FROM A SHORT-RECORD
002700 *                             SEARCH REQUEST
002800 *-----------------------------------------------------------------
002900 * RWS131 TMPNGY 11/01/2025  PCRMAPRTS-131
003000 *                           - Y2K-STYLE CENTURY REVIEW - CONFIRMED
003100 *                             WK-N-CENTURY/WK-N-YR-IN-CENT HANDLE
003200 *                             CCYY CORRECTLY PAST 1999, NO CHANGE
003300 *-----------------------------------------------------------------
003310 * RWS140 VENTSH 22/09/2025  PCRMAPRTS-140
003320 *                           - DROPPED THE FUNCTION MOD CALL FROM
003330 *                             B000 - HOUSE STANDARD IS NO
003340 *                             INTRINSIC FUNCTIONS, USE A TRUNCATING
003350 *                             INTEGER DIVIDE INSTEAD
003360 *-----------------------------------------------------------------
003400  EJECT
003500 *****************************
003600  ENVIRONMENT DIVISION.
003700 *****************************
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER.  IBM-AS400.
004000  OBJECT-COMPUTER.  IBM-AS400.
004100  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200 *****************
004300  DATA DIVISION.
004400 *****************
004500  WORKING-STORAGE SECTION.
004600 *************************
004700  01  FILLER                      PIC X(24) VALUE
004800      "** PROGRAM RTSDAYW   **".
004850 *
004860  77  WS-N-CALL-CTR               PIC 9(06) COMP.
004870 *                           COUNTS CALLS TO THIS ROUTINE SINCE
004880 *                           PROGRAM LOAD - DISPLAYED ON THE
004890 *                           SUP0021 INVALID-DATE PATH IN A000
004900 *
005000 * ------------------ PROGRAM WORKING STORAGE -------------------*
005100  01  WK-C-COMMON.
005200      COPY RTECMWS.
005300 *
005400  01  WK-N-CALC-AREA.
005500      05  WK-N-MONTH              PIC 9(02) COMP.
005600      05  WK-N-DAY                PIC 9(02) COMP.
005700      05  WK-N-CCYY-IN            PIC 9(04) COMP.
005800      05  WK-N-ADJ-YEAR           PIC 9(04) COMP.
005900      05  WK-N-ADJ-MONTH          PIC 9(02) COMP.
006000      05  WK-N-CENTURY            PIC 9(02) COMP.
006100      05  WK-N-YR-IN-CENT         PIC 9(02) COMP.
006200      05  WK-N-TERM-A             PIC 9(04) COMP.
006300      05  WK-N-TERM-B             PIC 9(04) COMP.
006400      05  WK-N-ZELLER-SUM         PIC 9(06) COMP.
006450      05  WK-N-ZELLER-QUOT        PIC 9(06) COMP.
006500      05  WK-N-ZELLER-H           PIC 9(01) COMP.
006600 *
006700  01  WK-N-CCYY-IN-GRP REDEFINES WK-N-CCYY-IN.
006800      05  WK-N-CCYY-IN-DISPLAY    PIC 9(04).
006900 *                           DISPLAY-FORM VIEW USED ONLY FOR
007000 *                           THE ABNORMAL-TERMINATION DISPLAY
007100 *
007200  01  WK-N-ADJ-YEAR-GRP REDEFINES WK-N-ADJ-YEAR.
007300      05  WK-N-ADJ-YEAR-CENT      PIC 9(02).
007400      05  WK-N-ADJ-YEAR-YR        PIC 9(02).
007500 *                           SPLIT SO WK-N-CENTURY/WK-N-YR-IN-CENT
007600 *                           CAN BE LOADED WITH A SINGLE MOVE
007700 *
007800  01  WK-N-ZELLER-TABLE.
007900      05  WK-N-ZELLER-ISO-DAY OCCURS 7 TIMES
008000                              PIC 9(01)
008100                              VALUE ZERO.
008200 *                           LOADED BY A000 BELOW - SUBSCRIPT IS
008300 *                           (ZELLER-H + 1), ZELLER-H RUNS 0 (SAT)
008400 *                           THRU 6 (FRI)
008500 *
008600  01  WK-N-ZELLER-TABLE-ALT REDEFINES WK-N-ZELLER-TABLE.
008700      05  WK-N-ZELLER-ISO-DAY-ALT PIC 9(07).
008800 *                           FLAT VIEW USED BY THE ONE-SHOT
008900 *                           INITIALIZE IN A000 BELOW
009000 *
009100 *****************
009200  LINKAGE SECTION.
009300 *****************
009400      COPY RTELKDW.
009500  EJECT
009600 ********************************************
009700  PROCEDURE DIVISION USING WK-C-RTSDAYW-RECORD.
009800 ********************************************
009900  MAIN-MODULE.
010000      PERFORM A000-SETUP-ROUTINE
010100         THRU A099-SETUP-ROUTINE-EX.
010200      PERFORM B000-DERIVE-DAY-OF-WEEK
010300         THRU B099-DERIVE-DAY-OF-WEEK-EX.
010400      GOBACK.
010500 *
010600 *-----------------------------------------------------------------
010700  A000-SETUP-ROUTINE.
010800 *-----------------------------------------------------------------
010850      ADD 1                     TO WS-N-CALL-CTR.
010900      MOVE SPACES              TO WK-C-RTSDAYW-ERROR-CD.
011000      MOVE ZERO                TO WK-N-RTSDAYW-DAYOFWEEK.
011100      MOVE "1234567"            TO WK-N-ZELLER-ISO-DAY-ALT.
011200 *                           VALUE CLAUSE ABOVE IS JUST A DEFAULT;
011300 *                           THE REAL MAPPING IS LOADED HERE SO A
011400 *                           FUTURE CALENDAR CHANGE ONLY TOUCHES
011500 *                           ONE PARAGRAPH
011600      MOVE 6                    TO WK-N-ZELLER-ISO-DAY(1).
011700      MOVE 7                    TO WK-N-ZELLER-ISO-DAY(2).
011800      MOVE 1                    TO WK-N-ZELLER-ISO-DAY(3).
011900      MOVE 2                    TO WK-N-ZELLER-ISO-DAY(4).
012000      MOVE 3                    TO WK-N-ZELLER-ISO-DAY(5).
012100      MOVE 4                    TO WK-N-ZELLER-ISO-DAY(6).
012200      MOVE 5                    TO WK-N-ZELLER-ISO-DAY(7).
012300 *
012400      MOVE WK-N-RTSDAYW-CCYYMMDD(1:4)  TO WK-N-CCYY-IN.
012500      MOVE WK-N-RTSDAYW-CCYYMMDD(5:2)  TO WK-N-MONTH.
012600      MOVE WK-N-RTSDAYW-CCYYMMDD(7:2)  TO WK-N-DAY.
012700 *
012800      IF WK-N-MONTH < 1 OR WK-N-MONTH > 12
012900              OR WK-N-DAY < 1 OR WK-N-DAY > 31
013000         MOVE "SUP0021"        TO WK-C-RTSDAYW-ERROR-CD
013050         DISPLAY "RTSDAYW - INVALID MONTH/DAY AT CALL COUNT "
013060            WS-N-CALL-CTR
013100         GO TO A099-SETUP-ROUTINE-EX
013200      END-IF.
013300 *
013400  A099-SETUP-ROUTINE-EX.
013500      EXIT.
013600 *
013700 *-----------------------------------------------------------------
013800 * DERIVE DAY OF WEEK - ZELLER'S CONGRUENCE
013900 * JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR
014000 *-----------------------------------------------------------------
014100  B000-DERIVE-DAY-OF-WEEK.
014200      IF WK-C-RTSDAYW-ERROR-CD NOT = SPACES
014300         GO TO B099-DERIVE-DAY-OF-WEEK-EX
014400      END-IF.
014500 *
014600      IF WK-N-MONTH > 2
014700         MOVE WK-N-CCYY-IN     TO WK-N-ADJ-YEAR
014800         MOVE WK-N-MONTH       TO WK-N-ADJ-MONTH
014900      ELSE
015000         COMPUTE WK-N-ADJ-YEAR = WK-N-CCYY-IN - 1
015100         COMPUTE WK-N-ADJ-MONTH = WK-N-MONTH + 12
015200      END-IF.
015300 *
015400      MOVE WK-N-ADJ-YEAR-CENT   TO WK-N-CENTURY.
015500      MOVE WK-N-ADJ-YEAR-YR     TO WK-N-YR-IN-CENT.
015600 *
015700      COMPUTE WK-N-TERM-A =
015800          (13 * (WK-N-ADJ-MONTH + 1)) / 5.
015900      COMPUTE WK-N-TERM-B =
016000          WK-N-YR-IN-CENT / 4.
016100 *
016200      COMPUTE WK-N-ZELLER-SUM =
016300          WK-N-DAY + WK-N-TERM-A + WK-N-YR-IN-CENT
016400          + WK-N-TERM-B + (WK-N-CENTURY / 4)
016500          + (5 * WK-N-CENTURY).
016600 *
016650 *RWS140 - INTEGER DIVIDE BELOW GETS THE MOD 7 REMAINDER WITHOUT
016660 *         AN INTRINSIC FUNCTION - SEE THE REMARK UNDER ZELLER-H
016700      COMPUTE WK-N-ZELLER-QUOT =
016750          WK-N-ZELLER-SUM / 7.
016800      COMPUTE WK-N-ZELLER-H =
016850          WK-N-ZELLER-SUM - (WK-N-ZELLER-QUOT * 7).
016900 *                           WK-N-ZELLER-QUOT IS A TRUNCATING
016950 *                           INTEGER COMP FIELD SO THIS GIVES THE
016960 *                           SAME RESULT AS SUM MOD 7 WITH NO
016970 *                           INTRINSIC FUNCTION
017000 *
017100      MOVE WK-N-ZELLER-ISO-DAY(WK-N-ZELLER-H + 1)
017200         TO WK-N-RTSDAYW-DAYOFWEEK.
017300 *
017400  B099-DERIVE-DAY-OF-WEEK-EX.
017500      EXIT.
017600 *
017700 ******************************************************************
017800 *************** END OF PROGRAM SOURCE - RTSDAYW *****************
017900 ******************************************************************
