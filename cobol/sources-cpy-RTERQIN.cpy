000100 * RTERQIN.CPYBK
000200     05  RTERQIN-RECORD               PIC X(84).
000300 * I-O FORMAT:RTERQINR  FROM FILE TFSRTREQ  OF LIBRARY RTELIB
000400 *
000500     05  RTERQINR  REDEFINES RTERQIN-RECORD.
000600     06  REQ-ORIGIN-ID            PIC X(36).
000700 *                        ORIGIN LOC-ID
000800     06  REQ-DEST-ID              PIC X(36).
000900 *                        DESTINATION LOC-ID
001000     06  REQ-TRAVEL-DATE          PIC 9(08).
001100 *                        TRAVEL DATE CCYYMMDD
001200     06  REQ-TRAVEL-DATE-GRP REDEFINES REQ-TRAVEL-DATE.
001300         07  REQ-TRAVEL-CCYY      PIC 9(04).
001400         07  REQ-TRAVEL-MM        PIC 9(02).
001500         07  REQ-TRAVEL-DD        PIC 9(02).
001600 *                        BROKEN OUT FOR THE DAY-OF-WEEK CALL
001700     06  REQ-FILLER               PIC X(04).
001800 *                        RESERVED FOR FUTURE EXPANSION
