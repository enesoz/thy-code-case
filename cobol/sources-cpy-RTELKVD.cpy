000100 *****************************************************************
000200 * RTELKVD.CPYBK
000300 * CALL LINKAGE FOR RTSVOPD - OPERATING DAYS VALIDATE / SERIALIZE
000400 * / DESERIALIZE / DAY-MATCH TEST (OPTION-DISPATCHED, SAME SHAPE
000500 * AS THE OLD TRFVGLAC GL-ACCNO/PAYMODE LINKAGE).
000600 *****************************************************************
000700 * RWS102 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000800 *           - INITIAL VERSION
000900 *---------------------------------------------------------------*
001000 * RWS118 - VENTSH - 30/09/2024 - PCRMAPRTS-118
001100 *           - ADD OPTION 4 (DAY-MATCH) SO RTSSRCH CAN SHARE THE
001200 *             COMMA-LIST PARSER INSTEAD OF CODING ITS OWN
001300 *---------------------------------------------------------------*
001400 01 WK-C-RTSVOPD-RECORD.
001500    05 WK-C-RTSVOPD-INPUT.
001600       10 WK-N-RTSVOPD-OPTION         PIC 9(01).
001700           88  WK-OPD-OPT-VALIDATE            VALUE 1.
001800           88  WK-OPD-OPT-SERIALIZE           VALUE 2.
001900           88  WK-OPD-OPT-DESERIALIZE         VALUE 3.
002000           88  WK-OPD-OPT-DAY-MATCH           VALUE 4.
002100       10 WK-C-RTSVOPD-STORED-DAYS     PIC X(50).
002200 *                           STORED COMMA LIST (OPT 3 AND 4 IN)
002300       10 WK-N-RTSVOPD-DAY-COUNT       PIC 9(02).
002400 *                           NUMBER OF ENTRIES IN DAY-LIST BELOW
002500       10 WK-N-RTSVOPD-DAY-LIST OCCURS 7 TIMES
002600                                       PIC 9(01).
002700 *                           CANDIDATE DAYS AS SUBMITTED (OPT 1/2)
002800       10 WK-N-RTSVOPD-TEST-DAY        PIC 9(01).
002900 *                           DAY TO TEST FOR MEMBERSHIP (OPT 4)
003000    05 WK-C-RTSVOPD-OUTPUT.
003100       10 WK-C-RTSVOPD-VALID-FLAG      PIC X(01).
003200 *                           Y/N - PASSED VALIDATION (OPT 1)
003300       10 WK-C-RTSVOPD-ERROR-MSG       PIC X(60).
003400       10 WK-C-RTSVOPD-SERIALIZED      PIC X(50).
003500 *                           JOINED COMMA LIST (OPT 2 OUT)
003600       10 WK-N-RTSVOPD-OUT-DAY-COUNT   PIC 9(02).
003700       10 WK-N-RTSVOPD-OUT-DAY-LIST OCCURS 7 TIMES
003800                                       PIC 9(01).
003900 *                           SPLIT DAY LIST (OPT 3 OUT)
004000       10 WK-C-RTSVOPD-MATCH-FLAG      PIC X(01).
004100 *                           Y/N - TEST-DAY OPERATES (OPT 4 OUT)
