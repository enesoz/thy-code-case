000100 *****************************************************************
000200 * RTELOCR.CPYBK
000300 * LOCATION-REQUEST TRANSACTION RECORD FOR RTSLOCM
000400 * CARRIES ONE CREATE/UPDATE/DELETE/LIST/GET REQUEST AND ITS REPLY
000500 *****************************************************************
000600 * RWS106 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000700 *           - INITIAL VERSION
000800 *---------------------------------------------------------------*
000900 * RWS138 - TMPNGY - 03/03/2025 - PCRMAPRTS-138
001000 *           - ADDED A LIST-OUTPUT TABLE, SAME IDEA AS RWS137 ON
001100 *             THE TRANSPORTATION SIDE - ACTION "LIST  " RETURNS
001200 *             THE FULL ACTIVE SET, ALREADY IN DISPLAY-ORDER/NAME
001300 *             SEQUENCE, CAPPED AT 50 ENTRIES
001400 *---------------------------------------------------------------*
001500 01 WK-C-LOCREQ-RECORD.
001600    05 WK-C-LOCREQ-INPUT.
001700       10 WK-C-LOCREQ-ACTION          PIC X(06).
001800           88  WK-LOCREQ-IS-CREATE            VALUE "CREATE".
001900           88  WK-LOCREQ-IS-UPDATE            VALUE "UPDATE".
002000           88  WK-LOCREQ-IS-DELETE            VALUE "DELETE".
002100           88  WK-LOCREQ-IS-LIST              VALUE "LIST  ".
002200           88  WK-LOCREQ-IS-GET               VALUE "GET   ".
002300       10 WK-C-LOCREQ-LOC-ID           PIC X(36).
002400 *                           KEY FOR UPDATE/DELETE/GET
002500       10 WK-C-LOCREQ-NAME             PIC X(100).
002600       10 WK-C-LOCREQ-COUNTRY          PIC X(100).
002700       10 WK-C-LOCREQ-CITY             PIC X(100).
002800       10 WK-C-LOCREQ-CODE             PIC X(10).
002900       10 WK-N-LOCREQ-DISPORDER        PIC 9(09).
003000    05 WK-C-LOCREQ-OUTPUT.
003100       10 WK-C-LOCREQ-STATUS           PIC X(02).
003200           88  WK-LOCREQ-OK                    VALUE "00".
003300           88  WK-LOCREQ-ERROR                 VALUE "99".
003400       10 WK-C-LOCREQ-ERROR-FIELD      PIC X(20).
003500       10 WK-C-LOCREQ-ERROR-MSG        PIC X(60).
003600       10 WK-C-LOCREQ-OUT-LOC-ID       PIC X(36).
003700       10 WK-C-LOCREQ-OUT-NAME         PIC X(100).
003800       10 WK-C-LOCREQ-OUT-COUNTRY      PIC X(100).
003900       10 WK-C-LOCREQ-OUT-CITY         PIC X(100).
004000       10 WK-C-LOCREQ-OUT-CODE         PIC X(10).
004100       10 WK-N-LOCREQ-OUT-DISPORDER    PIC 9(09).
004200    05 WK-C-LOCREQ-LIST-OUTPUT.
004300 *                           RWS138 - ACTION "LIST  " RESULT SET
004400       10 WK-N-LOCREQ-LIST-COUNT      PIC 9(04).
004500       10 WK-C-LOCREQ-LIST-ENTRY OCCURS 50 TIMES.
004600          15 WK-C-LOCREQ-LE-LOC-ID       PIC X(36).
004700          15 WK-C-LOCREQ-LE-NAME         PIC X(100).
004800          15 WK-C-LOCREQ-LE-COUNTRY      PIC X(100).
004900          15 WK-C-LOCREQ-LE-CITY         PIC X(100).
005000          15 WK-C-LOCREQ-LE-CODE         PIC X(10).
005100          15 WK-N-LOCREQ-LE-DISPORDER    PIC 9(09).
