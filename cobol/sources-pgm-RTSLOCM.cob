000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSLOCM.
000500  AUTHOR.         ACNKLM.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   17 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *=================================================================
001100 *
001200 *DESCRIPTION : THIS IS A CALLED ROUTINE THAT MAINTAINS THE
001300 *              LOCATION MASTER FILE (TFSRLOCM).  ONE CALL HANDLES
001400 *              ONE CREATE, UPDATE, DELETE, LIST OR GET REQUEST,
001500 *              DISPATCHED ON WK-C-LOCREQ-ACTION.  TFSRLOCM IS A
001600 *              FLAT SEQUENTIAL MASTER - THERE IS NO KEYED ACCESS.
001700 *              UPDATE AND DELETE OPEN THE FILE I-O AND REWRITE THE
001800 *              MATCHING RECORD IN PLACE AFTER A TOP-TO-BOTTOM SCAN
001900 *              FINDS IT; CREATE OPENS EXTEND AND ADDS A NEW RECORD
002000 *              ON THE END; LIST AND GET OPEN INPUT ONLY.  DELETE
002100 *              NEVER REMOVES A RECORD - IT ONLY FLIPS LOC-DELETED
002200 *              TO "Y" (SOFT DELETE), AND ONLY AFTER CONFIRMING NO
002300 *              ACTIVE TRANSPORTATION STILL REFERENCES THE LOCATION.
002400 *
002500 *=================================================================
002600 * HISTORY OF AMENDMENT :
002700 *=================================================================
002800 *
002900 * RWS110 - ACNKLM  - 17/05/2024 - ROUTE FINDER BUILD 1
003000 *                     - INITIAL VERSION - CREATE/UPDATE/DELETE/GET
003100 *-----------------------------------------------------------------
003200 * RWS124 - VENTSH  - 23/10/2024 - PCRMAPRTS-124
003300 *                     - ADDED THE LIST ACTION, SCANNING THE WHOLE
003400 *                       FILE FOR NON-DELETED RECORDS, SORTED BY
003500 *                       DISPLAY ORDER THEN NAME
003600 *-----------------------------------------------------------------
003700 * RWS125 - VENTSH  - 30/10/2024 - PCRMAPRTS-125
003800 *                     - DELETE NOW BLOCKS IF ANY ACTIVE
003900 *                       TRANSPORTATION STILL REFERENCES THIS
004000 *                       LOCATION AS ORIGIN OR DESTINATION
004100 *-----------------------------------------------------------------
004200 * RWS132 - TMPNGY  - 17/02/2025 - PCRMAPRTS-132 (Y2K REVIEW)
004300 *                     - CONFIRMED NO 2-DIGIT YEAR FIELDS EXIST IN
004400 *                       THIS PROGRAM - NO CHANGE REQUIRED
004500 *-----------------------------------------------------------------
004600 * RWS138 - TMPNGY  - 03/03/2025 - PCRMAPRTS-138
004700 *                     - LIST NOW FILLS THE NEW WK-C-LOCREQ-LIST-
004800 *                       OUTPUT TABLE, SORTED IN PLACE, INSTEAD OF
004900 *                       JUST COUNTING - SEE RTELOCR RWS138
005000 *=================================================================
005100 *
005200  ENVIRONMENT DIVISION.
005300  CONFIGURATION SECTION.
005400  SOURCE-COMPUTER. IBM-AS400.
005500  OBJECT-COMPUTER. IBM-AS400.
005600  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005700         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005800  INPUT-OUTPUT SECTION.
005900  FILE-CONTROL.
006000         SELECT TFSRLOCM ASSIGN TO DATABASE-TFSRLOCM
006100         ORGANIZATION IS SEQUENTIAL
006200  FILE STATUS IS WK-C-FILE-STATUS.
006300         SELECT TFSRTRNM ASSIGN TO DATABASE-TFSRTRNM
006400         ORGANIZATION IS SEQUENTIAL
006500  FILE STATUS IS WK-C-TRNM-FILE-STATUS.
006600  DATA DIVISION.
006700  FILE SECTION.
006800  FD  TFSRLOCM
006900         LABEL RECORDS ARE OMITTED
007000  DATA RECORD IS WK-C-TFSRLOCM.
007100  01  WK-C-TFSRLOCM.
007200         COPY DDS-ALL-FORMATS OF TFSRLOCM.
007300  01  WK-C-TFSRLOCM-1.
007400         COPY RTELOCM.
007500  FD  TFSRTRNM
007600         LABEL RECORDS ARE OMITTED
007700  DATA RECORD IS WK-C-TFSRTRNM.
007800  01  WK-C-TFSRTRNM.
007900         COPY DDS-ALL-FORMATS OF TFSRTRNM.
008000  01  WK-C-TFSRTRNM-1.
008100         COPY RTETRNM.
008200  WORKING-STORAGE SECTION.
008300  01  FILLER                      PIC X(24) VALUE
008400         "** PROGRAM RTSLOCM  **".
008410 *
008420  77  WS-N-CALL-CTR               PIC 9(06) COMP.
008430 *                           COUNTS CALLS TO THIS ROUTINE SINCE
008440 *                           PROGRAM LOAD - TRACE/ABEND DISPLAY ONLY
008500 *
008600  01  WK-C-COMMON.
008700         COPY RTECMWS.
008800 *
008900  01  WK-C-TRNM-FILE-STATUS       PIC X(02) VALUE "00".
009000      88  WK-C-TRNM-SUCCESSFUL            VALUE "00".
009100      88  WK-C-TRNM-END-OF-FILE           VALUE "10".
009200 *                           SECOND FILE-STATUS FIELD - THE SCAN OF
009300 *                           TFSRTRNM FOR §4.8 HAPPENS WHILE TFSRLOCM
009400 *                           IS ALSO OPEN, SO IT CANNOT SHARE
009500 *                           WK-C-FILE-STATUS OF RTECMWS
009600 *
009700  01  WS-C-SWITCHES.
009800      05  WS-C-REC-FOUND          PIC X(01).
009900      05  WS-C-EOF-SW             PIC X(01).
010000          88  WS-EOF                   VALUE "Y".
010100          88  WS-NOT-EOF               VALUE "N".
010200      05  WS-C-VALID-SW           PIC X(01).
010300          88  WS-REQUEST-VALID         VALUE "Y".
010400      05  WS-C-REFERENCED-SW      PIC X(01).
010500          88  WS-LOCATION-REFERENCED   VALUE "Y".
010600 *
010700  01  WS-N-COUNTERS.
010800      05  WS-N-RECS-READ          PIC 9(06) COMP.
010900      05  WS-N-LIST-KEPT          PIC 9(04) COMP.
011000 *                           NUMBER OF ROWS MOVED TO THE LIST TABLE
011100 *                           THIS CALL - STOPS AT THE TABLE LIMIT
011200 *
011300  01  WS-C-COUNTERS-ALT REDEFINES WS-N-COUNTERS.
011400      05  WS-C-COUNTERS-ALT-X     PIC X(10).
011500 *                           SPARE REDEFINE - RESERVED FOR A TRACE
011600 *                           DUMP IF ONE IS EVER NEEDED
011700 *
011800  01  WS-N-RECS-READ-ALT REDEFINES WS-N-RECS-READ.
011900      05  WS-N-RECS-READ-DISPLAY  PIC 9(06).
012000 *                           DISPLAY-FORM VIEW FOR THE TRACE IN Y900
012100 *
012200  01  WS-C-UC-COMPARE-AREA.
012300      05  WS-C-UC-CODE-1          PIC X(10).
012400      05  WS-C-UC-CODE-2          PIC X(10).
012500 *                           UPPERCASED COPIES USED BY C200 FOR THE
012600 *                           CASE-INSENSITIVE DUPLICATE-CODE COMPARE
012700 *
012800  01  WS-N-SORT-SUBSCRIPTS.
012900      05  WS-N-SORT-IDX           PIC 9(04) COMP.
013000      05  WS-N-SORT-IDX2          PIC 9(04) COMP.
013100      05  WS-N-SORT-HOLD          PIC 9(04) COMP.
013200 *
013300  01  WS-N-SORT-SUBSCRIPTS-ALT REDEFINES WS-N-SORT-SUBSCRIPTS.
013400      05  WS-N-SORT-SUBSCRIPTS-ALT-X  PIC X(12).
013500 *                           SPARE REDEFINE - RESERVED FOR A TRACE
013600 *                           DUMP IF ONE IS EVER NEEDED
013700 *
013800  01  WS-C-SORT-HOLD-ENTRY.
013900      05  WS-C-SH-LOC-ID          PIC X(36).
014000      05  WS-C-SH-NAME            PIC X(100).
014100      05  WS-C-SH-COUNTRY         PIC X(100).
014200      05  WS-C-SH-CITY            PIC X(100).
014300      05  WS-C-SH-CODE            PIC X(10).
014400      05  WS-N-SH-DISPORDER       PIC 9(09).
014500 *                           ONE-ROW SWAP AREA FOR THE BUBBLE SORT
014600 *                           IN D400 BELOW
014700 *
014800 ****************
014900  LINKAGE SECTION.
015000 ****************
015100         COPY RTELOCR.
015200         EJECT
015300 ****************************************
015400  PROCEDURE DIVISION USING WK-C-LOCREQ-RECORD.
015500 ****************************************
015600  MAIN-MODULE.
015700      PERFORM A000-PROCESS-CALLED-ROUTINE
015800         THRU A099-PROCESS-CALLED-ROUTINE-EX.
015900      GOBACK.
016000 *
016100 *-----------------------------------------------------------------
016200 *
016300  A000-PROCESS-CALLED-ROUTINE.
016400 *-----------------------------------------------------------------
016450      ADD 1                     TO WS-N-CALL-CTR.
016500 *
016600      INITIALIZE               WK-C-LOCREQ-OUTPUT
016700                                WK-C-LOCREQ-LIST-OUTPUT.
016800      MOVE "00"                 TO WK-C-LOCREQ-STATUS.
016900      EVALUATE TRUE
017000         WHEN WK-LOCREQ-IS-CREATE
017100            PERFORM B100-CREATE-LOCATION
017200               THRU B199-CREATE-LOCATION-EX
017300         WHEN WK-LOCREQ-IS-UPDATE
017400            PERFORM B200-UPDATE-LOCATION
017500               THRU B299-UPDATE-LOCATION-EX
017600         WHEN WK-LOCREQ-IS-DELETE
017700            PERFORM B300-DELETE-LOCATION
017800               THRU B399-DELETE-LOCATION-EX
017900         WHEN WK-LOCREQ-IS-LIST
018000            PERFORM B400-LIST-LOCATION
018100               THRU B499-LIST-LOCATION-EX
018200         WHEN WK-LOCREQ-IS-GET
018300            PERFORM B500-GET-LOCATION
018400               THRU B599-GET-LOCATION-EX
018500         WHEN OTHER
018600            MOVE "99"           TO WK-C-LOCREQ-STATUS
018700            MOVE "UNKNOWN ACTION REQUESTED"
018800                                 TO WK-C-LOCREQ-ERROR-MSG
018900      END-EVALUATE.
019000  A099-PROCESS-CALLED-ROUTINE-EX.
019100      EXIT.
019200 *
019300 *-----------------------------------------------------------------
019400 * RWS110/§4.1-4.5 - VALIDATE FIELDS, CHECK THE CODE IS NOT ALREADY
019500 * IN USE, THEN APPEND A NEW RECORD TO THE END OF THE FILE
019600 *-----------------------------------------------------------------
019700  B100-CREATE-LOCATION.
019800 *-----------------------------------------------------------------
019900      PERFORM C100-VALIDATE-FIELDS
020000         THRU C199-VALIDATE-FIELDS-EX.
020100      IF WS-REQUEST-VALID
020200         MOVE SPACES                  TO WK-C-LOCREQ-ERROR-FIELD
020300         PERFORM C200-CHECK-DUPLICATE-CODE
020400            THRU C299-CHECK-DUPLICATE-CODE-EX
020500      END-IF.
020600      IF WS-REQUEST-VALID
020700         OPEN EXTEND TFSRLOCM
020800         IF NOT WK-C-SUCCESSFUL
020900            DISPLAY "RTSLOCM - OPEN EXTEND ERROR - TFSRLOCM"
021000            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100            GO TO Y900-ABNORMAL-TERMINATION
021200         END-IF
021300         MOVE WK-C-LOCREQ-LOC-ID       TO LOC-ID OF WK-C-TFSRLOCM-1
021400         MOVE WK-C-LOCREQ-NAME         TO LOC-NAME OF WK-C-TFSRLOCM-1
021500         MOVE WK-C-LOCREQ-COUNTRY      TO LOC-COUNTRY
021600                                           OF WK-C-TFSRLOCM-1
021700         MOVE WK-C-LOCREQ-CITY         TO LOC-CITY OF WK-C-TFSRLOCM-1
021800         MOVE WK-C-LOCREQ-CODE         TO LOC-CODE OF WK-C-TFSRLOCM-1
021900         MOVE WK-N-LOCREQ-DISPORDER    TO LOC-DISPLAY-ORDER
022000                                           OF WK-C-TFSRLOCM-1
022100         MOVE "N"                      TO LOC-DELETED
022200                                           OF WK-C-TFSRLOCM-1
022300         MOVE SPACES                   TO LOC-FILLER OF WK-C-TFSRLOCM-1
022400         WRITE WK-C-TFSRLOCM
022500         IF NOT WK-C-SUCCESSFUL
022600            DISPLAY "RTSLOCM - WRITE ERROR - TFSRLOCM"
022700            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800            GO TO Y900-ABNORMAL-TERMINATION
022900         END-IF
023000         CLOSE TFSRLOCM
023100         MOVE WK-C-LOCREQ-LOC-ID       TO WK-C-LOCREQ-OUT-LOC-ID
023200         MOVE WK-C-LOCREQ-NAME         TO WK-C-LOCREQ-OUT-NAME
023300         MOVE WK-C-LOCREQ-COUNTRY      TO WK-C-LOCREQ-OUT-COUNTRY
023400         MOVE WK-C-LOCREQ-CITY         TO WK-C-LOCREQ-OUT-CITY
023500         MOVE WK-C-LOCREQ-CODE         TO WK-C-LOCREQ-OUT-CODE
023600         MOVE WK-N-LOCREQ-DISPORDER    TO WK-N-LOCREQ-OUT-DISPORDER
023700      END-IF.
023800  B199-CREATE-LOCATION-EX.
023900      EXIT.
024000 *
024100 *-----------------------------------------------------------------
024200 * RWS110/§4.1-4.6 - SCAN I-O FOR LOC-ID, RE-CHECK THE CODE ONLY IF
024300 * IT IS ACTUALLY CHANGING, THEN REWRITE IN PLACE
024400 *-----------------------------------------------------------------
024500  B200-UPDATE-LOCATION.
024600 *-----------------------------------------------------------------
024700      OPEN I-O TFSRLOCM.
024800      IF NOT WK-C-SUCCESSFUL
024900         DISPLAY "RTSLOCM - OPEN I-O ERROR - TFSRLOCM"
025000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025100         GO TO Y900-ABNORMAL-TERMINATION
025200      END-IF.
025300      MOVE "N"                        TO WS-C-REC-FOUND.
025400      MOVE "N"                        TO WS-C-EOF-SW.
025500      PERFORM D100-SCAN-FOR-LOC-ID
025600         THRU D199-SCAN-FOR-LOC-ID-EX
025700         UNTIL WS-C-REC-FOUND = "Y"
025800            OR WS-EOF.
025900      IF WS-C-REC-FOUND = "N"
026000         MOVE "99"                    TO WK-C-LOCREQ-STATUS
026100         MOVE "LOCATION NOT FOUND"    TO WK-C-LOCREQ-ERROR-MSG
026200      ELSE
026300         PERFORM C100-VALIDATE-FIELDS
026400            THRU C199-VALIDATE-FIELDS-EX
026500         IF WS-REQUEST-VALID
026600            AND WK-C-LOCREQ-CODE NOT = LOC-CODE OF WK-C-TFSRLOCM-1
026700            PERFORM C200-CHECK-DUPLICATE-CODE
026800               THRU C299-CHECK-DUPLICATE-CODE-EX
026900         END-IF
027000         IF WS-REQUEST-VALID
027100            MOVE WK-C-LOCREQ-NAME      TO LOC-NAME OF WK-C-TFSRLOCM-1
027200            MOVE WK-C-LOCREQ-COUNTRY   TO LOC-COUNTRY
027300                                           OF WK-C-TFSRLOCM-1
027400            MOVE WK-C-LOCREQ-CITY      TO LOC-CITY OF WK-C-TFSRLOCM-1
027500            MOVE WK-C-LOCREQ-CODE      TO LOC-CODE OF WK-C-TFSRLOCM-1
027600            MOVE WK-N-LOCREQ-DISPORDER TO LOC-DISPLAY-ORDER
027700                                           OF WK-C-TFSRLOCM-1
027800            REWRITE WK-C-TFSRLOCM
027900            IF NOT WK-C-SUCCESSFUL
028000               DISPLAY "RTSLOCM - REWRITE ERROR - TFSRLOCM"
028100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200               GO TO Y900-ABNORMAL-TERMINATION
028300            END-IF
028400            MOVE LOC-ID OF WK-C-TFSRLOCM-1 TO WK-C-LOCREQ-OUT-LOC-ID
028500            MOVE WK-C-LOCREQ-NAME      TO WK-C-LOCREQ-OUT-NAME
028600            MOVE WK-C-LOCREQ-COUNTRY   TO WK-C-LOCREQ-OUT-COUNTRY
028700            MOVE WK-C-LOCREQ-CITY      TO WK-C-LOCREQ-OUT-CITY
028800            MOVE WK-C-LOCREQ-CODE      TO WK-C-LOCREQ-OUT-CODE
028900            MOVE WK-N-LOCREQ-DISPORDER TO WK-N-LOCREQ-OUT-DISPORDER
029000         END-IF
029100      END-IF.
029200      CLOSE TFSRLOCM.
029300  B299-UPDATE-LOCATION-EX.
029400      EXIT.
029500 *
029600 *-----------------------------------------------------------------
029700 * RWS110/RWS125/§4.8 - SCAN I-O FOR LOC-ID, CHECK NO ACTIVE
029800 * TRANSPORTATION STILL REFERENCES IT, THEN FLIP LOC-DELETED
029900 *-----------------------------------------------------------------
030000  B300-DELETE-LOCATION.
030100 *-----------------------------------------------------------------
030200      OPEN I-O TFSRLOCM.
030300      IF NOT WK-C-SUCCESSFUL
030400         DISPLAY "RTSLOCM - OPEN I-O ERROR - TFSRLOCM"
030500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030600         GO TO Y900-ABNORMAL-TERMINATION
030700      END-IF.
030800      MOVE "N"                        TO WS-C-REC-FOUND.
030900      MOVE "N"                        TO WS-C-EOF-SW.
031000      PERFORM D100-SCAN-FOR-LOC-ID
031100         THRU D199-SCAN-FOR-LOC-ID-EX
031200         UNTIL WS-C-REC-FOUND = "Y"
031300            OR WS-EOF.
031400      IF WS-C-REC-FOUND = "N"
031500         MOVE "99"                    TO WK-C-LOCREQ-STATUS
031600         MOVE "LOCATION NOT FOUND"    TO WK-C-LOCREQ-ERROR-MSG
031700      ELSE
031800         PERFORM C300-CHECK-REFERENTIAL-INTEGRITY
031900            THRU C399-CHECK-REFERENTIAL-INTEGRITY-EX
032000         IF WS-LOCATION-REFERENCED
032100            MOVE "99"                 TO WK-C-LOCREQ-STATUS
032200            MOVE "CANNOT DELETE - REFERENCED BY TRANSPORTATIONS"
032300                                       TO WK-C-LOCREQ-ERROR-MSG
032400         ELSE
032500            MOVE "Y"                  TO LOC-DELETED OF WK-C-TFSRLOCM-1
032600            REWRITE WK-C-TFSRLOCM
032700            IF NOT WK-C-SUCCESSFUL
032800               DISPLAY "RTSLOCM - REWRITE ERROR - TFSRLOCM"
032900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033000               GO TO Y900-ABNORMAL-TERMINATION
033100            END-IF
033200            MOVE LOC-ID OF WK-C-TFSRLOCM-1 TO WK-C-LOCREQ-OUT-LOC-ID
033300         END-IF
033400      END-IF.
033500      CLOSE TFSRLOCM.
033600  B399-DELETE-LOCATION-EX.
033700      EXIT.
033800 *
033900 *-----------------------------------------------------------------
034000 * RWS124/RWS138 - FULL SCAN, COPYING EVERY ACTIVE RECORD INTO THE
034100 * LIST TABLE, THEN A BUBBLE SORT BY DISPLAY ORDER THEN NAME
034200 *-----------------------------------------------------------------
034300  B400-LIST-LOCATION.
034400 *-----------------------------------------------------------------
034500      OPEN INPUT TFSRLOCM.
034600      IF NOT WK-C-SUCCESSFUL
034700         DISPLAY "RTSLOCM - OPEN INPUT ERROR - TFSRLOCM"
034800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034900         GO TO Y900-ABNORMAL-TERMINATION
035000      END-IF.
035100      MOVE "N"                        TO WS-C-EOF-SW.
035200      MOVE ZERO                       TO WS-N-LIST-KEPT.
035300      PERFORM D200-LIST-ONE-RECORD
035400         THRU D299-LIST-ONE-RECORD-EX
035500         UNTIL WS-EOF.
035600      MOVE WS-N-LIST-KEPT             TO WK-N-LOCREQ-LIST-COUNT.
035700      CLOSE TFSRLOCM.
035800      IF WS-N-LIST-KEPT > 1
035900         PERFORM D400-SORT-ONE-PASS
036000            THRU D499-SORT-ONE-PASS-EX
036100            VARYING WS-N-SORT-IDX FROM 1 BY 1
036200            UNTIL WS-N-SORT-IDX > WS-N-LIST-KEPT - 1
036300      END-IF.
036400  B499-LIST-LOCATION-EX.
036500      EXIT.
036600 *
036700 *-----------------------------------------------------------------
036800 * RWS110 - SCAN INPUT FOR LOC-ID, RETURN IF ACTIVE
036900 *-----------------------------------------------------------------
037000  B500-GET-LOCATION.
037100 *-----------------------------------------------------------------
037200      OPEN INPUT TFSRLOCM.
037300      IF NOT WK-C-SUCCESSFUL
037400         DISPLAY "RTSLOCM - OPEN INPUT ERROR - TFSRLOCM"
037500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037600         GO TO Y900-ABNORMAL-TERMINATION
037700      END-IF.
037800      MOVE "N"                        TO WS-C-REC-FOUND.
037900      MOVE "N"                        TO WS-C-EOF-SW.
038000      PERFORM D100-SCAN-FOR-LOC-ID
038100         THRU D199-SCAN-FOR-LOC-ID-EX
038200         UNTIL WS-C-REC-FOUND = "Y"
038300            OR WS-EOF.
038400      IF WS-C-REC-FOUND = "N"
038500         MOVE "99"                    TO WK-C-LOCREQ-STATUS
038600         MOVE "LOCATION NOT FOUND"    TO WK-C-LOCREQ-ERROR-MSG
038700      ELSE
038800         IF LOC-IS-DELETED OF WK-C-TFSRLOCM-1
038900            MOVE "99"                 TO WK-C-LOCREQ-STATUS
039000            MOVE "LOCATION NOT FOUND" TO WK-C-LOCREQ-ERROR-MSG
039100         ELSE
039200            MOVE LOC-ID OF WK-C-TFSRLOCM-1
039300                                      TO WK-C-LOCREQ-OUT-LOC-ID
039400            MOVE LOC-NAME OF WK-C-TFSRLOCM-1
039500                                      TO WK-C-LOCREQ-OUT-NAME
039600            MOVE LOC-COUNTRY OF WK-C-TFSRLOCM-1
039700                                      TO WK-C-LOCREQ-OUT-COUNTRY
039800            MOVE LOC-CITY OF WK-C-TFSRLOCM-1
039900                                      TO WK-C-LOCREQ-OUT-CITY
040000            MOVE LOC-CODE OF WK-C-TFSRLOCM-1
040100                                      TO WK-C-LOCREQ-OUT-CODE
040200            MOVE LOC-DISPLAY-ORDER OF WK-C-TFSRLOCM-1
040300                                      TO WK-N-LOCREQ-OUT-DISPORDER
040400         END-IF
040500      END-IF.
040600      CLOSE TFSRLOCM.
040700  B599-GET-LOCATION-EX.
040800      EXIT.
040900 *
041000 *-----------------------------------------------------------------
041100 * RWS110/§4.1-4.4 - REQUIRED-LENGTH AND CODE-PATTERN CHECKS
041200 *-----------------------------------------------------------------
041300  C100-VALIDATE-FIELDS.
041400 *-----------------------------------------------------------------
041500      MOVE "Y"                        TO WS-C-VALID-SW.
041600      IF WK-C-LOCREQ-NAME = SPACES
041700         OR WK-C-LOCREQ-NAME (3:) = SPACES AND
041800            WK-C-LOCREQ-NAME (1:2) = SPACES
041900         MOVE "N"                     TO WS-C-VALID-SW
042000         MOVE "locationName"          TO WK-C-LOCREQ-ERROR-FIELD
042100         MOVE "LOCATION NAME IS REQUIRED, LENGTH 2 TO 100"
042200                                       TO WK-C-LOCREQ-ERROR-MSG
042300      END-IF.
042400      IF WS-REQUEST-VALID
042500         IF WK-C-LOCREQ-COUNTRY = SPACES
042600            OR WK-C-LOCREQ-COUNTRY (3:) = SPACES AND
042700               WK-C-LOCREQ-COUNTRY (1:2) = SPACES
042800            MOVE "N"                  TO WS-C-VALID-SW
042900            MOVE "locationCountry"    TO WK-C-LOCREQ-ERROR-FIELD
043000            MOVE "LOCATION COUNTRY IS REQUIRED, LENGTH 2 TO 100"
043100                                       TO WK-C-LOCREQ-ERROR-MSG
043200         END-IF
043300      END-IF.
043400      IF WS-REQUEST-VALID
043500         IF WK-C-LOCREQ-CITY = SPACES
043600            OR WK-C-LOCREQ-CITY (3:) = SPACES AND
043700               WK-C-LOCREQ-CITY (1:2) = SPACES
043800            MOVE "N"                  TO WS-C-VALID-SW
043900            MOVE "locationCity"       TO WK-C-LOCREQ-ERROR-FIELD
044000            MOVE "LOCATION CITY IS REQUIRED, LENGTH 2 TO 100"
044100                                       TO WK-C-LOCREQ-ERROR-MSG
044200         END-IF
044300      END-IF.
044400      IF WS-REQUEST-VALID
044500         PERFORM C110-CHECK-CODE-PATTERN
044600            THRU C119-CHECK-CODE-PATTERN-EX
044700      END-IF.
044800  C199-VALIDATE-FIELDS-EX.
044900      EXIT.
045000 *
045100 *-----------------------------------------------------------------
045200 * RWS110/§4.4 - CODE MUST BE 3-10 CHARACTERS, EACH EITHER AN
045300 * UPPERCASE LETTER OR A DIGIT - NO LOWER CASE, SPACE OR PUNCTUATION
045400 *-----------------------------------------------------------------
045500  C110-CHECK-CODE-PATTERN.
045600 *-----------------------------------------------------------------
045700      IF WK-C-LOCREQ-CODE (1:3) = SPACES
045800         MOVE "N"                     TO WS-C-VALID-SW
045900      ELSE
046000         MOVE ZERO                    TO WS-N-SORT-IDX
046100         MOVE "Y"                     TO WS-C-VALID-SW
046200         PERFORM C120-CHECK-ONE-CODE-CHAR
046300            THRU C129-CHECK-ONE-CODE-CHAR-EX
046400            VARYING WS-N-SORT-IDX2 FROM 1 BY 1 UNTIL WS-N-SORT-IDX2 > 10
046500      END-IF.
046600      IF WS-C-VALID-SW = "N"
046700         MOVE "locationCode"          TO WK-C-LOCREQ-ERROR-FIELD
046800         MOVE "LOCATION CODE MUST BE 3-10 UPPER-CASE LETTERS/DIGITS"
046900                                       TO WK-C-LOCREQ-ERROR-MSG
047000      END-IF.
047100  C119-CHECK-CODE-PATTERN-EX.
047200      EXIT.
047300 *
047400 *-----------------------------------------------------------------
047500 * RWS110 - TESTS ONE CODE CHARACTER.  BLANK IS OK ONLY IN THE
047600 * TRAILING (UNUSED) POSITIONS PAST POSITION 3; ANYTHING ELSE MUST
047700 * BE A-Z OR 0-9
047800 *-----------------------------------------------------------------
047900  C120-CHECK-ONE-CODE-CHAR.
048000 *-----------------------------------------------------------------
048100      IF WK-C-LOCREQ-CODE (WS-N-SORT-IDX2:1) NOT = SPACE
048200         IF (WK-C-LOCREQ-CODE (WS-N-SORT-IDX2:1) < "A"
048300            OR WK-C-LOCREQ-CODE (WS-N-SORT-IDX2:1) > "Z")
048400            AND (WK-C-LOCREQ-CODE (WS-N-SORT-IDX2:1) < "0"
048500            OR WK-C-LOCREQ-CODE (WS-N-SORT-IDX2:1) > "9")
048600            MOVE "N"                  TO WS-C-VALID-SW
048700         END-IF
048800      END-IF.
048900  C129-CHECK-ONE-CODE-CHAR-EX.
049000      EXIT.
049100 *
049200 *-----------------------------------------------------------------
049300 * RWS110/§4.5-4.6 - SCAN TFSRLOCM FOR ANY OTHER NON-DELETED
049400 * RECORD WHOSE CODE MATCHES, CASE-INSENSITIVE
049500 *-----------------------------------------------------------------
049600  C200-CHECK-DUPLICATE-CODE.
049700 *-----------------------------------------------------------------
049800      MOVE WK-C-LOCREQ-CODE           TO WS-C-UC-CODE-1.
049900      INSPECT WS-C-UC-CODE-1
050000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
050100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050200      MOVE "N"                        TO WS-C-REC-FOUND.
050300      MOVE "N"                        TO WS-C-EOF-SW.
050400      PERFORM D600-SCAN-FOR-DUP-CODE
050500         THRU D699-SCAN-FOR-DUP-CODE-EX
050600         UNTIL WS-C-REC-FOUND = "Y"
050700            OR WS-EOF.
050800      IF WS-C-REC-FOUND = "Y"
050900         MOVE "N"                     TO WS-C-VALID-SW
051000         MOVE "locationCode"          TO WK-C-LOCREQ-ERROR-FIELD
051100         STRING "LOCATION CODE ALREADY IN USE: "
051200                WK-C-LOCREQ-CODE DELIMITED BY SIZE
051300                INTO WK-C-LOCREQ-ERROR-MSG
051400         MOVE "99"                    TO WK-C-LOCREQ-STATUS
051500      END-IF.
051600  C299-CHECK-DUPLICATE-CODE-EX.
051700      EXIT.
051800 *
051900 *-----------------------------------------------------------------
052000 * RWS125/§4.8 - SCAN TFSRTRNM FOR ANY NON-DELETED RECORD THAT
052100 * NAMES THIS LOC-ID AS ORIGIN OR DESTINATION
052200 *-----------------------------------------------------------------
052300  C300-CHECK-REFERENTIAL-INTEGRITY.
052400 *-----------------------------------------------------------------
052500      MOVE "N"                        TO WS-C-REFERENCED-SW.
052600      OPEN INPUT TFSRTRNM.
052700      IF NOT WK-C-TRNM-SUCCESSFUL
052800         DISPLAY "RTSLOCM - OPEN INPUT ERROR - TFSRTRNM"
052900         DISPLAY "FILE STATUS IS " WK-C-TRNM-FILE-STATUS
053000         GO TO Y900-ABNORMAL-TERMINATION
053100      END-IF.
053200      MOVE "N"                        TO WS-C-EOF-SW.
053300      PERFORM D700-SCAN-TFSRTRNM-FOR-REF
053400         THRU D799-SCAN-TFSRTRNM-FOR-REF-EX
053500         UNTIL WS-LOCATION-REFERENCED
053600            OR WS-EOF.
053700      CLOSE TFSRTRNM.
053800  C399-CHECK-REFERENTIAL-INTEGRITY-EX.
053900      EXIT.
054000 *
054100 *-----------------------------------------------------------------
054200 * RWS110-STYLE SEQUENTIAL SCAN - TESTS EACH RECORD'S LOC-ID
054300 * AGAINST THE ONE WE WERE CALLED WITH
054400 *-----------------------------------------------------------------
054500  D100-SCAN-FOR-LOC-ID.
054600 *-----------------------------------------------------------------
054700      READ TFSRLOCM.
054800      IF WK-C-SUCCESSFUL
054900         ADD 1                        TO WS-N-RECS-READ
055000         IF LOC-ID OF WK-C-TFSRLOCM-1 = WK-C-LOCREQ-LOC-ID
055100            MOVE "Y"                  TO WS-C-REC-FOUND
055200         END-IF
055300      ELSE
055400         IF WK-C-END-OF-FILE
055500            MOVE "Y"                  TO WS-C-EOF-SW
055600         ELSE
055700            DISPLAY "RTSLOCM - READ FILE ERROR - TFSRLOCM"
055800            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055900            GO TO Y900-ABNORMAL-TERMINATION
056000         END-IF
056100      END-IF.
056200  D199-SCAN-FOR-LOC-ID-EX.
056300      EXIT.
056400 *
056500 *-----------------------------------------------------------------
056600 * RWS124/RWS138 - READ ONE RECORD, AND IF IT IS ACTIVE AND THERE
056700 * IS STILL ROOM IN THE TABLE, COPY IT TO THE NEXT LIST-OUTPUT ROW
056800 *-----------------------------------------------------------------
056900  D200-LIST-ONE-RECORD.
057000 *-----------------------------------------------------------------
057100      READ TFSRLOCM.
057200      IF WK-C-SUCCESSFUL
057300         ADD 1                        TO WS-N-RECS-READ
057400         IF LOC-IS-ACTIVE OF WK-C-TFSRLOCM-1
057500            AND WS-N-LIST-KEPT < 50
057600            ADD 1                     TO WS-N-LIST-KEPT
057700            MOVE LOC-ID OF WK-C-TFSRLOCM-1
057800                  TO WK-C-LOCREQ-LE-LOC-ID (WS-N-LIST-KEPT)
057900            MOVE LOC-NAME OF WK-C-TFSRLOCM-1
058000                  TO WK-C-LOCREQ-LE-NAME (WS-N-LIST-KEPT)
058100            MOVE LOC-COUNTRY OF WK-C-TFSRLOCM-1
058200                  TO WK-C-LOCREQ-LE-COUNTRY (WS-N-LIST-KEPT)
058300            MOVE LOC-CITY OF WK-C-TFSRLOCM-1
058400                  TO WK-C-LOCREQ-LE-CITY (WS-N-LIST-KEPT)
058500            MOVE LOC-CODE OF WK-C-TFSRLOCM-1
058600                  TO WK-C-LOCREQ-LE-CODE (WS-N-LIST-KEPT)
058700            MOVE LOC-DISPLAY-ORDER OF WK-C-TFSRLOCM-1
058800                  TO WK-N-LOCREQ-LE-DISPORDER (WS-N-LIST-KEPT)
058900         END-IF
059000      ELSE
059100         IF WK-C-END-OF-FILE
059200            MOVE "Y"                  TO WS-C-EOF-SW
059300         ELSE
059400            DISPLAY "RTSLOCM - READ FILE ERROR - TFSRLOCM"
059500            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059600            GO TO Y900-ABNORMAL-TERMINATION
059700         END-IF
059800      END-IF.
059900  D299-LIST-ONE-RECORD-EX.
060000      EXIT.
060100 *
060200 *-----------------------------------------------------------------
060300 * RWS138 - ONE BUBBLE-SORT PASS OVER THE LIST TABLE, COMPARING
060400 * DISPLAY ORDER FIRST AND NAME AS THE TIE-BREAKER.  PERFORMED
060500 * REPEATEDLY BY B400 ABOVE, ONE PASS PER VARYING INCREMENT
060600 *-----------------------------------------------------------------
060700  D400-SORT-ONE-PASS.
060800 *-----------------------------------------------------------------
060900      PERFORM D410-COMPARE-AND-SWAP
061000         THRU D419-COMPARE-AND-SWAP-EX
061100         VARYING WS-N-SORT-IDX2 FROM 1 BY 1
061200         UNTIL WS-N-SORT-IDX2 > WS-N-LIST-KEPT - WS-N-SORT-IDX.
061300  D499-SORT-ONE-PASS-EX.
061400      EXIT.
061500 *
061600 *-----------------------------------------------------------------
061700  D410-COMPARE-AND-SWAP.
061800 *-----------------------------------------------------------------
061900      MOVE WS-N-SORT-IDX2              TO WS-N-SORT-HOLD.
062000      ADD 1                            TO WS-N-SORT-HOLD.
062100      IF WK-N-LOCREQ-LE-DISPORDER (WS-N-SORT-IDX2) >
062200            WK-N-LOCREQ-LE-DISPORDER (WS-N-SORT-HOLD)
062300         OR (WK-N-LOCREQ-LE-DISPORDER (WS-N-SORT-IDX2) =
062400                WK-N-LOCREQ-LE-DISPORDER (WS-N-SORT-HOLD)
062500            AND WK-C-LOCREQ-LE-NAME (WS-N-SORT-IDX2) >
062600                WK-C-LOCREQ-LE-NAME (WS-N-SORT-HOLD))
062700         PERFORM D420-SWAP-TWO-ENTRIES
062800            THRU D429-SWAP-TWO-ENTRIES-EX
062900      END-IF.
063000  D419-COMPARE-AND-SWAP-EX.
063100      EXIT.
063200 *
063300 *-----------------------------------------------------------------
063400  D420-SWAP-TWO-ENTRIES.
063500 *-----------------------------------------------------------------
063600      MOVE WK-C-LOCREQ-LIST-ENTRY (WS-N-SORT-IDX2)
063700                           TO WS-C-SORT-HOLD-ENTRY.
063800      MOVE WK-C-LOCREQ-LIST-ENTRY (WS-N-SORT-HOLD)
063900                     TO WK-C-LOCREQ-LIST-ENTRY (WS-N-SORT-IDX2).
064000      MOVE WS-C-SORT-HOLD-ENTRY
064100                     TO WK-C-LOCREQ-LIST-ENTRY (WS-N-SORT-HOLD).
064200  D429-SWAP-TWO-ENTRIES-EX.
064300      EXIT.
064400 *
064500 *-----------------------------------------------------------------
064600 * RWS110-STYLE SEQUENTIAL SCAN - UPPERCASES EACH RECORD'S OWN
064700 * CODE INTO WS-C-UC-CODE-2 AND COMPARES AGAINST WS-C-UC-CODE-1
064800 *-----------------------------------------------------------------
064900  D600-SCAN-FOR-DUP-CODE.
065000 *-----------------------------------------------------------------
065100      READ TFSRLOCM.
065200      IF WK-C-SUCCESSFUL
065300         ADD 1                        TO WS-N-RECS-READ
065400         IF LOC-IS-ACTIVE OF WK-C-TFSRLOCM-1
065500            AND LOC-ID OF WK-C-TFSRLOCM-1 NOT = WK-C-LOCREQ-LOC-ID
065600            MOVE LOC-CODE OF WK-C-TFSRLOCM-1  TO WS-C-UC-CODE-2
065700            INSPECT WS-C-UC-CODE-2
065800               CONVERTING "abcdefghijklmnopqrstuvwxyz"
065900                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
066000            IF WS-C-UC-CODE-1 = WS-C-UC-CODE-2
066100               MOVE "Y"               TO WS-C-REC-FOUND
066200            END-IF
066300         END-IF
066400      ELSE
066500         IF WK-C-END-OF-FILE
066600            MOVE "Y"                  TO WS-C-EOF-SW
066700         ELSE
066800            DISPLAY "RTSLOCM - READ FILE ERROR - TFSRLOCM"
066900            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
067000            GO TO Y900-ABNORMAL-TERMINATION
067100         END-IF
067200      END-IF.
067300  D699-SCAN-FOR-DUP-CODE-EX.
067400      EXIT.
067500 *
067600 *-----------------------------------------------------------------
067700 * RWS125 - SEQUENTIAL SCAN OF TFSRTRNM LOOKING FOR ANY ACTIVE
067800 * RECORD THAT NAMES OUR LOC-ID AS ORIGIN OR DESTINATION
067900 *-----------------------------------------------------------------
068000  D700-SCAN-TFSRTRNM-FOR-REF.
068100 *-----------------------------------------------------------------
068200      READ TFSRTRNM.
068300      IF WK-C-TRNM-SUCCESSFUL
068400         IF TRN-IS-ACTIVE OF WK-C-TFSRTRNM-1
068500            AND (TRN-ORIGIN-LOC-ID OF WK-C-TFSRTRNM-1 = WK-C-LOCREQ-LOC-ID
068600            OR TRN-DEST-LOC-ID OF WK-C-TFSRTRNM-1 = WK-C-LOCREQ-LOC-ID)
068700            MOVE "Y"                  TO WS-C-REFERENCED-SW
068800         END-IF
068900      ELSE
069000         IF WK-C-TRNM-END-OF-FILE
069100            MOVE "Y"                  TO WS-C-EOF-SW
069200         ELSE
069300            DISPLAY "RTSLOCM - READ FILE ERROR - TFSRTRNM"
069400            DISPLAY "FILE STATUS IS " WK-C-TRNM-FILE-STATUS
069500            GO TO Y900-ABNORMAL-TERMINATION
069600         END-IF
069700      END-IF.
069800  D799-SCAN-TFSRTRNM-FOR-REF-EX.
069900      EXIT.
070000 *
070100 *-----------------------------------------------------------------
070200 *                   PROGRAM SUBROUTINE
070300 *-----------------------------------------------------------------
070400  Y900-ABNORMAL-TERMINATION.
070500      MOVE WS-N-RECS-READ             TO WS-N-RECS-READ-DISPLAY.
070600      DISPLAY "RTSLOCM - RECORDS READ BEFORE ABEND: "
070700         WS-N-RECS-READ-DISPLAY.
070750      DISPLAY "RTSLOCM - CALL COUNTER AT ABEND: " WS-N-CALL-CTR.
070800      EXIT PROGRAM.
070900 *
071000 ******************************************************************
071100 *************** END OF PROGRAM SOURCE -  RTSLOCM ****************
071200 ******************************************************************
