000100 *****************************************************************
000200 * RTETRNR.CPYBK
000300 * TRANSPORTATION-REQUEST TRANSACTION RECORD FOR RTSTRNM
000400 * CARRIES ONE CREATE/UPDATE/DELETE/LIST/GET REQUEST AND ITS REPLY
000500 *****************************************************************
000600 * RWS105 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000700 *           - INITIAL VERSION
000800 *---------------------------------------------------------------*
000900 * RWS137 - TMPNGY - 03/03/2025 - PCRMAPRTS-137
001000 *           - ADDED A LIST-OUTPUT TABLE SO ONE CALL TO RTSTRNM
001100 *             WITH ACTION "LIST  " CAN RETURN THE WHOLE ACTIVE
001200 *             SET INSTEAD OF ONE RECORD AT A TIME.  CAPPED AT
001300 *             50 ENTRIES - THAT IS EVERY ACTIVE TRANSPORTATION
001400 *             THIS SHOP HAS EVER NEEDED ON ANY TEST RUN TO DATE
001500 *---------------------------------------------------------------*
001600 01 WK-C-TRNREQ-RECORD.
001700    05 WK-C-TRNREQ-INPUT.
001800       10 WK-C-TRNREQ-ACTION          PIC X(06).
001900           88  WK-TRNREQ-IS-CREATE            VALUE "CREATE".
002000           88  WK-TRNREQ-IS-UPDATE            VALUE "UPDATE".
002100           88  WK-TRNREQ-IS-DELETE            VALUE "DELETE".
002200           88  WK-TRNREQ-IS-LIST              VALUE "LIST  ".
002300           88  WK-TRNREQ-IS-GET               VALUE "GET   ".
002400       10 WK-C-TRNREQ-TRN-ID           PIC X(36).
002500 *                           KEY FOR UPDATE/DELETE/GET
002600       10 WK-C-TRNREQ-ORIGIN-ID        PIC X(36).
002700       10 WK-C-TRNREQ-DEST-ID          PIC X(36).
002800       10 WK-C-TRNREQ-TYPE             PIC X(07).
002900       10 WK-N-TRNREQ-DAY-COUNT        PIC 9(02).
003000       10 WK-N-TRNREQ-DAY-LIST OCCURS 7 TIMES
003100                                       PIC 9(01).
003200    05 WK-C-TRNREQ-OUTPUT.
003300       10 WK-C-TRNREQ-STATUS           PIC X(02).
003400           88  WK-TRNREQ-OK                    VALUE "00".
003500           88  WK-TRNREQ-ERROR                  VALUE "99".
003600       10 WK-C-TRNREQ-ERROR-MSG        PIC X(60).
003700       10 WK-C-TRNREQ-OUT-TRN-ID       PIC X(36).
003800       10 WK-C-TRNREQ-OUT-ORIGIN-ID    PIC X(36).
003900       10 WK-C-TRNREQ-OUT-DEST-ID      PIC X(36).
004000       10 WK-C-TRNREQ-OUT-TYPE         PIC X(07).
004100       10 WK-C-TRNREQ-OUT-OP-DAYS      PIC X(50).
004200    05 WK-C-TRNREQ-LIST-OUTPUT.
004300 *                           RWS137 - ACTION "LIST  " RESULT SET
004400       10 WK-N-TRNREQ-LIST-COUNT      PIC 9(04).
004500       10 WK-C-TRNREQ-LIST-ENTRY OCCURS 50 TIMES.
004600          15 WK-C-TRNREQ-LE-TRN-ID       PIC X(36).
004700          15 WK-C-TRNREQ-LE-ORIGIN-ID    PIC X(36).
004800          15 WK-C-TRNREQ-LE-DEST-ID      PIC X(36).
004900          15 WK-C-TRNREQ-LE-TYPE         PIC X(07).
005000          15 WK-C-TRNREQ-LE-OP-DAYS      PIC X(50).
