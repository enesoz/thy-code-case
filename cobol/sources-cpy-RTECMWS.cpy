000100 *****************************************************************
000200 * RTECMWS.CPYBK
000300 * COMMON WORKING STORAGE FOR THE RTS (ROUTE SEARCH) SUBSYSTEM
000400 * PATTERNED ON THE TRANSFER SYSTEM'S ASCMWS COMMON AREA
000500 *****************************************************************
000600 * AMENDMENT HISTORY:
000700 *****************************************************************
000800 * RWS100 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000900 *           - INITIAL VERSION, LIFTED FROM ASCMWS SHAPE
001000 *           - USED BY EVERY RTSxxxxxx PROGRAM FOR FILE STATUS
001100 *             TESTING AND THE SHARED TODAY'S-DATE WORK AREA
001200 *---------------------------------------------------------------*
001300 * RWS114 - ACNKLM - 02/09/2024 - PCRMAPRTS-114
001400 *           - ADD WK-C-INVALID-KEY FOR THE NEW REFERENTIAL
001500 *             INTEGRITY CHECK IN RTSLOCM
001600 *---------------------------------------------------------------*
001700
001800     05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001900         88  WK-C-SUCCESSFUL                   VALUE "00".
002000         88  WK-C-DUPLICATE-KEY                VALUE "22".
002100         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002200         88  WK-C-END-OF-FILE                  VALUE "10".
002300         88  WK-C-INVALID-KEY                  VALUES "21" "22"
002400                                                       "23".
002500
002600     05  WK-C-TODAY-DATE.
002700         10  WK-C-TODAY-CCYY          PIC 9(04).
002800         10  WK-C-TODAY-MM            PIC 9(02).
002900         10  WK-C-TODAY-DD            PIC 9(02).
003000     05  WK-N-TODAY-DATE-NUM REDEFINES WK-C-TODAY-DATE
003100                                      PIC 9(08).
003200
003300     05  WK-N-WORK-CTR                PIC 9(04) COMP VALUE ZERO.
003400     05  WK-N-WORK-SUB                PIC 9(04) COMP VALUE ZERO.
003500     05  WK-N-ROUTE-CTR               PIC 9(04) COMP VALUE ZERO.
003600     05  WK-N-REQUEST-CTR             PIC 9(06) COMP VALUE ZERO.
003700
003800     05  WK-C-FOUND                   PIC X(01) VALUE "Y".
003900     05  WK-C-NOT-FOUND               PIC X(01) VALUE "N".
004000
004100     05  WK-C-COMMON-FILLER           PIC X(08).
004200 *    RESERVED FOR FUTURE EXPANSION
