000100 * RTELKLC.CPYBK
000200 * CALL LINKAGE FOR RTSLOCV - LOOK UP A LOCATION BY LOC-ID
000300 * (SAME SHAPE AS THE OLD TRFVBAC BANK-ACCOUNT LOOKUP LINKAGE)
000400 *-----------------------------------------------------------------
000500 * RWS103 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000600 *           - INITIAL VERSION
000700 *-----------------------------------------------------------------
000710 * RWS127 - VENTSH - 04/11/2024 - PCRMAPRTS-127
000720 *           - ADDED ACTIVE-ONLY IN / DELETED OUT, SAME AS THE
000730 *             RTSTRNV LINKAGE - RTSSRCH AND RTSTRNM WERE BOTH
000740 *             TAKING A SOFT-DELETED LOCATION AS A GOOD ENDPOINT
000750 *             WITH NO WAY TO TELL
000760 *-----------------------------------------------------------------
000800 01 WK-C-RTSLOCV-RECORD.
000900    05 WK-C-RTSLOCV-INPUT.
001000       10 WK-C-RTSLOCV-LOC-ID        PIC X(36).
001010       10 WK-C-RTSLOCV-ACTIVE-ONLY   PIC X(01).
001020 *                           Y - EXCLUDE SOFT-DELETED RECORDS
001100    05 WK-C-RTSLOCV-OUTPUT.
001200       10 WK-C-RTSLOCV-FOUND-FLAG    PIC X(01).
001300       10 WK-C-RTSLOCV-NAME          PIC X(100).
001400       10 WK-C-RTSLOCV-COUNTRY       PIC X(100).
001500       10 WK-C-RTSLOCV-CITY          PIC X(100).
001600       10 WK-C-RTSLOCV-CODE          PIC X(10).
001700       10 WK-N-RTSLOCV-DISPORDER     PIC 9(09).
001750       10 WK-C-RTSLOCV-DELETED       PIC X(01).
001800       10 WK-C-RTSLOCV-ERROR-CD      PIC X(07).
001900       10 WK-C-RTSLOCV-FILE          PIC X(08).
002000       10 WK-C-RTSLOCV-MODE          PIC X(07).
002100       10 WK-C-RTSLOCV-KEY           PIC X(36).
002200       10 WK-C-RTSLOCV-FS            PIC X(02).
