000100 * RTELOCM.CPYBK
000200     05  RTELOCM-RECORD               PIC X(360).
000300 * I-O FORMAT:RTELOCMR  FROM FILE TFSRLOCM  OF LIBRARY RTELIB
000400 *
000500     05  RTELOCMR  REDEFINES RTELOCM-RECORD.
000600     06  LOC-ID                   PIC X(36).
000700 *                        LOCATION UNIQUE ID (UUID TEXT)
000800     06  LOC-NAME                 PIC X(100).
000900 *                        LOCATION NAME
001000     06  LOC-COUNTRY              PIC X(100).
001100 *                        COUNTRY
001200     06  LOC-CITY                 PIC X(100).
001300 *                        CITY
001400     06  LOC-CODE                 PIC X(10).
001500 *                        UNIQUE LOCATION CODE (3-10 UPPER/DIGIT)
001600     06  LOC-DISPLAY-ORDER        PIC 9(09).
001700 *                        LISTING SORT KEY, ZERO IF NOT SET
001800     06  LOC-DELETED              PIC X(01).
001900         88  LOC-IS-DELETED               VALUE "Y".
002000         88  LOC-IS-ACTIVE                VALUE "N".
002100 *                        SOFT-DELETE FLAG
002200     06  LOC-CODE-UC  REDEFINES LOC-CODE  PIC X(10).
002300 *                        ALTERNATE VIEW USED BY THE
002400 *                        CASE-INSENSITIVE CODE COMPARE IN RTSLOCM
002500     06  LOC-FILLER               PIC X(04).
002600 *                        RESERVED FOR FUTURE EXPANSION
