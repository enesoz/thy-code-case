000100 *****************************************************************
000200 * RTERSOT.CPYBK
000300 * ROUTE-RESULT OUTPUT RECORD - ONE GROUP PER ROUTE FOUND,
000400 * GROUPED UNDER ITS ORIGINATING SEARCH REQUEST.
000500 * PATTERNED ON THE SWIFT MESSAGE COPYBOOK'S TAG-GROUP/REDEFINES
000600 * LAYOUT (SEE THE OLD SWIFTMER.CPY THIS WAS CUT DOWN FROM).
000700 *****************************************************************
000800     05  RTERSOT-RECORD               PIC X(354).
000900 * I-O FORMAT:RTERSOTR  FROM FILE TFSRTRES  OF LIBRARY RTELIB
001000 *
001100     05  RTERSOTR  REDEFINES RTERSOT-RECORD.
001200     06  RTE-TOTAL-SEGMENTS       PIC 9(01).
001300 *                        1, 2 OR 3 - SEGMENTS IN THIS ROUTE
001400     06  RTE-HAS-BEFORE-TRANSFER  PIC X(01).
001500         88  RTE-BEFORE-XFER-YES          VALUE "Y".
001600         88  RTE-BEFORE-XFER-NO           VALUE "N".
001700 *                        Y IF FIRST SEGMENT IS NOT THE FLIGHT
001800     06  RTE-HAS-AFTER-TRANSFER   PIC X(01).
001900         88  RTE-AFTER-XFER-YES           VALUE "Y".
002000         88  RTE-AFTER-XFER-NO            VALUE "N".
002100 *                        Y IF LAST SEGMENT IS NOT THE FLIGHT
002200     06  RTE-SEGMENT OCCURS 1 TO 3 TIMES
002300             DEPENDING ON RTE-TOTAL-SEGMENTS
002400             INDEXED BY RTE-SEG-IDX.
002500         07  SEG-ORDER            PIC 9(01).
002600 *                        1-BASED ORDER WITHIN THE ROUTE
002700         07  SEG-TRN-ID           PIC X(36).
002800 *                        TRN-ID USED FOR THIS SEGMENT
002900         07  SEG-ORIGIN-LOC-ID    PIC X(36).
003000 *                        LOC-ID OF THIS SEGMENT'S ORIGIN
003100         07  SEG-DEST-LOC-ID      PIC X(36).
003200 *                        LOC-ID OF THIS SEGMENT'S DESTINATION
003300         07  SEG-TYPE             PIC X(07).
003400 *                        TRANSPORTATION TYPE OF THIS SEGMENT
003500     06  RTE-FILLER               PIC X(03).
003600 *                        RESERVED FOR FUTURE EXPANSION
