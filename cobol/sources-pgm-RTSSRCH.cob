000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSSRCH.
000500  AUTHOR.         ACNKLM.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   15 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *=================================================================
001100 *
001200 *DESCRIPTION : ROUTESERVICE BATCH DRIVER.  READS ONE SEARCH
001300 *              REQUEST AT A TIME FROM TFSRTREQ (ORIGIN LOC-ID,
001400 *              DEST LOC-ID, TRAVEL DATE) AND ASSEMBLES EVERY
001500 *              VALID ROUTE BETWEEN THEM FOR THAT DATE - A DIRECT
001600 *              FLIGHT, A GROUND TRANSFER BEFORE THE FLIGHT, A
001700 *              GROUND TRANSFER AFTER THE FLIGHT, OR BOTH.  A
001800 *              ROUTE MAY HAVE AT MOST ONE GROUND LEG BEFORE THE
001900 *              SINGLE FLIGHT AND AT MOST ONE AFTER IT - NEVER TWO
002000 *              FLIGHTS, NEVER A ROUTE WITH NO FLIGHT AT ALL.
002100 *
002200 *              TFSRLOCM AND TFSRTRNM ARE BOTH FLAT SEQUENTIAL
002300 *              MASTERS - THERE IS NO READ-NEXT CURSOR CARRIED
002400 *              BETWEEN REQUESTS, SO EACH REQUEST RELOADS THE
002500 *              ACTIVE TRANSPORTATION SET INTO THE WS-TRN-TABLE
002600 *              BELOW AND SCANS IT IN WORKING STORAGE RATHER THAN
002700 *              RE-OPENING TFSRTRNM FOR EVERY CANDIDATE TEST.
002800 *              ENDPOINT LOOKUPS GO THROUGH RTSLOCV (SAME ROUTINE
002900 *              RTSLOCM USES) SO THE SCAN LOGIC LIVES IN ONE PLACE.
003000 *
003100 *              RESULTS ARE WRITTEN TO TFSRTRES (ONE RTERSOT GROUP
003200 *              PER ROUTE) AND ECHOED TO THE RTSRPT PRINT FILE IN
003300 *              THE LAYOUT AGREED WITH THE AGENCY DESK.
003400 *
003500 *=================================================================
003600 * HISTORY OF AMENDMENT :
003700 *=================================================================
003800 *
003900 * RWS105 - ACNKLM  - 15/05/2024 - ROUTE FINDER BUILD 1
004000 *                     - INITIAL VERSION
004100 *-----------------------------------------------------------------
004110 * RWS119 - VENTSH  - 26/08/2024 - PCRMAPRTS-119
004120 *                     - DESK REPORTED STEP 8 (BEFORE+FLIGHT+AFTER)
004130 *                       WAS SILENTLY DROPPING ROUTES WHENEVER THE
004140 *                       BEFORE LEG AND AFTER LEG SHARED THE SAME
004150 *                       GROUND CARRIER - ADDED D600-D630/E130 SO A
004160 *                       3-SEGMENT ROUTE IS NO LONGER REJECTED ON
004170 *                       THAT BASIS, ONLY ON THE REAL RULE 1 TEST
004180 *-----------------------------------------------------------------
004190 * RWS126 - VENTSH  - 04/11/2024 - PCRMAPRTS-126
004200 *                     - C150/C160 NOW SKIP TRN-DELETED = "Y" ROWS
004210 *                       WHEN BUILDING WS-TRN-TABLE - A DELETED
004220 *                       TRANSPORTATION WAS STILL TURNING UP AS A
004230 *                       CANDIDATE LEG IF IT WAS DELETED BETWEEN
004240 *                       THE ORIGINAL LOAD AND THE NEXT REQUEST
004250 *-----------------------------------------------------------------
004251 * RWS127 - VENTSH  - 05/11/2024 - PCRMAPRTS-127
004252 *                     - B100-VALIDATE-ENDPOINTS NOW SETS WK-C-
004253 *                       RTSLOCV-ACTIVE-ONLY BEFORE EACH CALL - A
004254 *                       SOFT-DELETED ORIGIN OR DESTINATION WAS
004255 *                       PASSING ENDPOINT VALIDATION, SEE RTSLOCV/
004256 *                       RTELKLC RWS127 FOR THE LINKAGE CHANGE
004257 *-----------------------------------------------------------------
004260 * RWS136 - TMPNGY  - 18/02/2025 - PCRMAPRTS-136 (Y2K REVIEW)
004300 *                     - CONFIRMED REQ-TRAVEL-DATE IS ALREADY A
004400 *                       4-DIGIT-YEAR FIELD (RTERQIN) - NO CHANGE
004500 *                       REQUIRED
004600 *=================================================================
004700 *
004800  ENVIRONMENT DIVISION.
004900  CONFIGURATION SECTION.
005000  SOURCE-COMPUTER. IBM-AS400.
005100  OBJECT-COMPUTER. IBM-AS400.
005200  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005300         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005400         C01 IS TOP-OF-FORM.
005500  INPUT-OUTPUT SECTION.
005600  FILE-CONTROL.
005700         SELECT TFSRTREQ ASSIGN TO DATABASE-TFSRTREQ
005800         ORGANIZATION IS SEQUENTIAL
005900  FILE STATUS IS WK-C-FILE-STATUS.
006000         SELECT TFSRTRES ASSIGN TO DATABASE-TFSRTRES
006100         ORGANIZATION IS SEQUENTIAL
006200  FILE STATUS IS WK-C-FILE-STATUS.
006300         SELECT TFSRTRNM ASSIGN TO DATABASE-TFSRTRNM
006400         ORGANIZATION IS SEQUENTIAL
006500  FILE STATUS IS WK-C-FILE-STATUS.
006600         SELECT RTSRPT   ASSIGN TO PRINTER-RTSRPT.
006700  DATA DIVISION.
006800  FILE SECTION.
006900  FD  TFSRTREQ
007000         LABEL RECORDS ARE OMITTED
007100  DATA RECORD IS WK-C-TFSRTREQ.
007200  01  WK-C-TFSRTREQ.
007300         COPY RTERQIN.
007400  FD  TFSRTRES
007500         LABEL RECORDS ARE OMITTED
007600  DATA RECORD IS WK-C-TFSRTRES.
007700  01  WK-C-TFSRTRES.
007800         COPY RTERSOT.
007900  FD  TFSRTRNM
008000         LABEL RECORDS ARE OMITTED
008100  DATA RECORD IS WK-C-TFSRTRNM.
008200  01  WK-C-TFSRTRNM.
008300         COPY DDS-ALL-FORMATS OF TFSRTRNM.
008400  01  WK-C-TFSRTRNM-1.
008500         COPY RTETRNM.
008600  FD  RTSRPT
008700         LABEL RECORDS ARE OMITTED
008800  DATA RECORD IS WK-C-RTSRPT-LINE.
008900  01  WK-C-RTSRPT-LINE.
009000      05  WK-C-RTSRPT-TEXT            PIC X(120).
009100      05  FILLER                      PIC X(12).
009200  WORKING-STORAGE SECTION.
009300  01  FILLER                      PIC X(24) VALUE
009400         "** PROGRAM RTSSRCH  **".
009410 *
009420  77  WS-N-REQ-TRACE-CTR          PIC 9(06) COMP.
009430 *                           COUNTS SEARCH REQUESTS PROCESSED SINCE
009440 *                           PROGRAM LOAD - TRACE/ABEND DISPLAY ONLY
009450  77  WS-N-RTE-TRACE-CTR          PIC 9(06) COMP.
009460 *                           COUNTS ROUTES WRITTEN TO TFSRTRES SINCE
009470 *                           PROGRAM LOAD - TRACE/ABEND DISPLAY ONLY
009500 *
009600  01  WK-C-COMMON.
009700         COPY RTECMWS.
009800 *
009900  01  WS-C-SWITCHES.
010000      05  WS-C-EOF-REQUEST-SW     PIC X(01).
010100          88  WS-EOF-REQUEST              VALUE "Y".
010200          88  WS-NOT-EOF-REQUEST          VALUE "N".
010300      05  WS-C-EOF-TRN-SW         PIC X(01).
010400          88  WS-EOF-TRN                  VALUE "Y".
010500          88  WS-NOT-EOF-TRN               VALUE "N".
010600      05  WS-C-ENDPOINTS-OK       PIC X(01).
010700      05  WS-C-DAY-MATCH-FLAG     PIC X(01).
010800      05  WS-C-ROUTE-IS-VALID     PIC X(01).
010900 *
011000  01  WS-C-OPDAYS-TO-TEST         PIC X(50).
011100 *                           POPULATED BY THE CALLER RIGHT BEFORE
011200 *                           PERFORM OF C400-DAY-MATCH-TEST BELOW
011300 *
011400  01  WS-C-ENDPOINT-AREA.
011500      05  WS-C-ORIGIN-CODE        PIC X(10).
011600      05  WS-C-DEST-CODE          PIC X(10).
011700 *
011800  01  WS-N-TABLE-SIZES.
011900      05  WS-N-TRN-COUNT          PIC 9(04) COMP.
012000      05  WS-N-BEFORE-COUNT       PIC 9(04) COMP.
012100 *
012200  01  WS-N-TABLE-SIZES-ALT REDEFINES WS-N-TABLE-SIZES.
012300      05  WS-N-TABLE-SIZES-ALT-X  PIC X(04).
012400 *                           SPARE REDEFINE - RESERVED FOR A FUTURE
012500 *                           TRACE DUMP OF THE TABLE LOAD COUNTS
012600 *
012700  01  WS-N-SUBSCRIPTS.
012800      05  WS-TRN-IDX              PIC 9(04) COMP.
012900      05  WS-TRN-IDX2             PIC 9(04) COMP.
013000      05  WS-BEF-IDX              PIC 9(04) COMP.
013100      05  WS-CAND-IDX             PIC 9(04) COMP.
013200      05  WS-CONN-IDX             PIC 9(04) COMP.
013300      05  WS-FLT-CT               PIC 9(02) COMP.
013400 *
013500  01  WS-N-SUBSCRIPTS-ALT REDEFINES WS-N-SUBSCRIPTS.
013600      05  WS-N-SUBSCRIPTS-ALT-X   PIC X(14).
013700 *                           SPARE REDEFINE - RESERVED FOR A FUTURE
013800 *                           TRACE DUMP OF THE SCAN SUBSCRIPTS
013900 *
014000  01  WS-TRN-TABLE.
014100      05  WS-TRN-ENTRY OCCURS 1000 TIMES.
014200          10  WS-TRN-ID           PIC X(36).
014300          10  WS-TRN-ORIGIN       PIC X(36).
014400          10  WS-TRN-DEST         PIC X(36).
014500          10  WS-TRN-TYPE         PIC X(07).
014600          10  WS-TRN-OPDAYS       PIC X(50).
014700 *                           LOADED ONCE PER REQUEST FROM TFSRTRNM
014800 *                           BY C150 BELOW - ACTIVE RECORDS ONLY
014900 *
015000  01  WS-BEFORE-TABLE.
015100      05  WS-BEFORE-ENTRY OCCURS 1000 TIMES.
015200          10  WS-BEFORE-TRN-ID    PIC X(36).
015300          10  WS-BEFORE-DEST      PIC X(36).
015400 *                           CANDIDATE GROUND TRANSFERS OUT OF THE
015500 *                           ORIGIN - LOADED BY D200 BELOW
015600 *
015700  01  WS-CAND-ROUTE.
015800      05  WS-CAND-SEG-COUNT       PIC 9(01) COMP.
015900      05  WS-CAND-SEGMENT OCCURS 3 TIMES.
016000          10  WS-CAND-TRN-ID      PIC X(36).
016100          10  WS-CAND-ORIGIN      PIC X(36).
016200          10  WS-CAND-DEST        PIC X(36).
016300          10  WS-CAND-TYPE        PIC X(07).
016400 *                           ROUTE CURRENTLY BEING VALIDATED/EMITTED
016500 *
016600  01  WS-C-PRINT-AREA.
016700      05  WS-N-ROUTE-SEQ-DISPLAY  PIC 9(04).
016800      05  WS-N-ROUTE-CTR-DISPLAY  PIC 9(04).
016900      05  WS-N-REQUEST-CTR-DISP   PIC 9(06).
017000      05  WS-N-GRAND-TOTAL-DISP   PIC 9(06).
017100      05  WS-C-SEG-NO-DISPLAY     PIC 9(01).
017200 *
017300  01  WK-N-GRAND-TOTAL-ROUTES      PIC 9(06) COMP VALUE ZERO.
017400 *
017500  01  WK-N-GRAND-TOTAL-ALT REDEFINES WK-N-GRAND-TOTAL-ROUTES.
017600      05  WK-N-GRAND-TOTAL-ALT-X   PIC X(02).
017700 *                           SPARE REDEFINE - BINARY BYTE VIEW KEPT
017800 *                           FOR A POSSIBLE FUTURE TRACE DUMP
017900 *
018000 ****************
018100  LINKAGE SECTION.
018200 ****************
018300       COPY RTELKLC.
018400       COPY RTELKDW.
018500       COPY RTELKVD.
018600       EJECT
018700  PROCEDURE DIVISION.
018800  MAIN-MODULE.
018900      PERFORM A000-SETUP-ROUTINE
019000         THRU A099-SETUP-ROUTINE-EX.
019100      PERFORM B000-PROCESS-ONE-REQUEST
019200         THRU B099-PROCESS-ONE-REQUEST-EX
019300         UNTIL WS-EOF-REQUEST.
019400      PERFORM G000-PRINT-RUN-TOTALS
019500         THRU G099-PRINT-RUN-TOTALS-EX.
019600      PERFORM Z000-END-PROGRAM-ROUTINE
019700         THRU Z999-END-PROGRAM-ROUTINE-EX.
019800      GOBACK.
019900 *
020000 *-----------------------------------------------------------------
020100  A000-SETUP-ROUTINE.
020200 *-----------------------------------------------------------------
020300      OPEN INPUT TFSRTREQ.
020400      IF NOT WK-C-SUCCESSFUL
020500         DISPLAY "RTSSRCH - OPEN FILE ERROR - TFSRTREQ"
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700         GO TO Y900-ABNORMAL-TERMINATION
020800      END-IF.
020900      OPEN OUTPUT TFSRTRES.
021000      IF NOT WK-C-SUCCESSFUL
021100         DISPLAY "RTSSRCH - OPEN FILE ERROR - TFSRTRES"
021200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300         GO TO Y900-ABNORMAL-TERMINATION
021400      END-IF.
021500      OPEN OUTPUT RTSRPT.
021600 *
021700      MOVE ZERO                   TO WK-N-REQUEST-CTR.
021800      MOVE ZERO                   TO WK-N-GRAND-TOTAL-ROUTES.
021900      MOVE "N"                    TO WS-C-EOF-REQUEST-SW.
022000 *
022100      PERFORM C900-READ-NEXT-REQUEST
022200         THRU C999-READ-NEXT-REQUEST-EX.
022300  A099-SETUP-ROUTINE-EX.
022400      EXIT.
022500 *
022600 *-----------------------------------------------------------------
022700 * ONE PASS OF THIS PARAGRAPH HANDLES ONE SEARCH-REQUEST RECORD
022800 *-----------------------------------------------------------------
022900  B000-PROCESS-ONE-REQUEST.
023000 *-----------------------------------------------------------------
023100      ADD 1                       TO WK-N-REQUEST-CTR.
023150      ADD 1                       TO WS-N-REQ-TRACE-CTR.
023200      MOVE ZERO                   TO WK-N-ROUTE-CTR.
023300      MOVE "Y"                    TO WS-C-ENDPOINTS-OK.
023400 *
023500      PERFORM B100-VALIDATE-ENDPOINTS
023600         THRU B199-VALIDATE-ENDPOINTS-EX.
023700 *
023800      PERFORM F005-PRINT-SEARCH-HEADER
023900         THRU F005-PRINT-SEARCH-HEADER-EX.
024000 *
024100      IF WS-C-ENDPOINTS-OK = "Y"
024200         PERFORM C100-DERIVE-DAY-OF-WEEK
024300            THRU C199-DERIVE-DAY-OF-WEEK-EX
024400         PERFORM C150-LOAD-TRANSPORTATION-TABLE
024500            THRU C159-LOAD-TRANSPORTATION-TABLE-EX
024600         PERFORM D100-DIRECT-FLIGHTS
024700            THRU D199-DIRECT-FLIGHTS-EX
024800         PERFORM D200-BEFORE-TRANSFER-CANDIDATES
024900            THRU D299-BEFORE-TRANSFER-CANDIDATES-EX
025000         PERFORM D400-BEFORE-PLUS-FLIGHT
025100            THRU D499-BEFORE-PLUS-FLIGHT-EX
025200         PERFORM D500-FLIGHT-PLUS-AFTER
025300            THRU D599-FLIGHT-PLUS-AFTER-EX
025400         PERFORM D600-BEFORE-FLIGHT-AFTER
025500            THRU D699-BEFORE-FLIGHT-AFTER-EX
025600      END-IF.
025700 *
025800      PERFORM F090-PRINT-REQUEST-TOTAL
025900         THRU F090-PRINT-REQUEST-TOTAL-EX.
026000      ADD WK-N-ROUTE-CTR           TO WK-N-GRAND-TOTAL-ROUTES.
026050      ADD WK-N-ROUTE-CTR           TO WS-N-RTE-TRACE-CTR.
026100 *
026200      PERFORM C900-READ-NEXT-REQUEST
026300         THRU C999-READ-NEXT-REQUEST-EX.
026400  B099-PROCESS-ONE-REQUEST-EX.
026500      EXIT.
026600 *
026700 *-----------------------------------------------------------------
026800  B100-VALIDATE-ENDPOINTS.
026900 *-----------------------------------------------------------------
026950 *RWS127 - BOTH ENDPOINTS MUST BE AN ACTIVE LOCATION - A SOFT-
026960 *         DELETED ORIGIN OR DESTINATION IS TREATED AS NOT FOUND
027000      MOVE REQ-ORIGIN-ID           TO WK-C-RTSLOCV-LOC-ID.
027020      MOVE "Y"                     TO WK-C-RTSLOCV-ACTIVE-ONLY.
027100      CALL "RTSLOCV" USING WK-C-RTSLOCV-RECORD.
027200      IF WK-C-RTSLOCV-FOUND-FLAG = "N"
027300         MOVE "N"                  TO WS-C-ENDPOINTS-OK
027400         GO TO B199-VALIDATE-ENDPOINTS-EX
027500      END-IF.
027600      MOVE WK-C-RTSLOCV-CODE        TO WS-C-ORIGIN-CODE.
027700 *
027800      MOVE REQ-DEST-ID             TO WK-C-RTSLOCV-LOC-ID.
027820      MOVE "Y"                     TO WK-C-RTSLOCV-ACTIVE-ONLY.
027900      CALL "RTSLOCV" USING WK-C-RTSLOCV-RECORD.
028000      IF WK-C-RTSLOCV-FOUND-FLAG = "N"
028100         MOVE "N"                  TO WS-C-ENDPOINTS-OK
028200         GO TO B199-VALIDATE-ENDPOINTS-EX
028300      END-IF.
028400      MOVE WK-C-RTSLOCV-CODE        TO WS-C-DEST-CODE.
028500  B199-VALIDATE-ENDPOINTS-EX.
028600      EXIT.
028700 *
028800 *-----------------------------------------------------------------
028900  C100-DERIVE-DAY-OF-WEEK.
029000 *-----------------------------------------------------------------
029100      MOVE REQ-TRAVEL-DATE          TO WK-N-RTSDAYW-CCYYMMDD.
029200      CALL "RTSDAYW" USING WK-C-RTSDAYW-RECORD.
029300  C199-DERIVE-DAY-OF-WEEK-EX.
029400      EXIT.
029500 *
029600 *-----------------------------------------------------------------
029700 * LOAD THE ACTIVE TRANSPORTATION SET INTO WORKING STORAGE FOR THIS
029800 * REQUEST - TFSRTRNM IS A FLAT FILE, NO READ-NEXT CURSOR SURVIVES
029900 * BETWEEN REQUESTS SO THIS RELOADS EVERY TIME
030000 *-----------------------------------------------------------------
030100  C150-LOAD-TRANSPORTATION-TABLE.
030200 *-----------------------------------------------------------------
030300      MOVE ZERO                    TO WS-N-TRN-COUNT.
030400      MOVE "N"                     TO WS-C-EOF-TRN-SW.
030500      OPEN INPUT TFSRTRNM.
030600      IF NOT WK-C-SUCCESSFUL
030700         DISPLAY "RTSSRCH - OPEN FILE ERROR - TFSRTRNM"
030800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030900         GO TO Y900-ABNORMAL-TERMINATION
031000      END-IF.
031100 *
031200      PERFORM C160-LOAD-ONE-TRN-RECORD
031300         THRU C169-LOAD-ONE-TRN-RECORD-EX
031400         UNTIL WS-EOF-TRN.
031500 *
031600      CLOSE TFSRTRNM.
031700      IF NOT WK-C-SUCCESSFUL
031800         DISPLAY "RTSSRCH - CLOSE FILE ERROR - TFSRTRNM"
031900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032000      END-IF.
032100  C159-LOAD-TRANSPORTATION-TABLE-EX.
032200      EXIT.
032300 *
032400 *-----------------------------------------------------------------
032500  C160-LOAD-ONE-TRN-RECORD.
032600 *-----------------------------------------------------------------
032700      READ TFSRTRNM.
032800      IF NOT WK-C-SUCCESSFUL
032900         IF WK-C-END-OF-FILE
033000            MOVE "Y"               TO WS-C-EOF-TRN-SW
033100         ELSE
033200            DISPLAY "RTSSRCH - READ FILE ERROR - TFSRTRNM"
033300            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033400            GO TO Y900-ABNORMAL-TERMINATION
033500         END-IF
033600         GO TO C169-LOAD-ONE-TRN-RECORD-EX
033700      END-IF.
033800 *
033900      IF TRN-IS-DELETED OF WK-C-TFSRTRNM-1
034000         GO TO C169-LOAD-ONE-TRN-RECORD-EX
034100      END-IF.
034200 *
034300      IF WS-N-TRN-COUNT < 1000
034400         ADD 1                     TO WS-N-TRN-COUNT
034500         MOVE TRN-ID OF WK-C-TFSRTRNM-1
034600            TO WS-TRN-ID(WS-N-TRN-COUNT)
034700         MOVE TRN-ORIGIN-LOC-ID OF WK-C-TFSRTRNM-1
034800            TO WS-TRN-ORIGIN(WS-N-TRN-COUNT)
034900         MOVE TRN-DEST-LOC-ID OF WK-C-TFSRTRNM-1
035000            TO WS-TRN-DEST(WS-N-TRN-COUNT)
035100         MOVE TRN-TYPE OF WK-C-TFSRTRNM-1
035200            TO WS-TRN-TYPE(WS-N-TRN-COUNT)
035300         MOVE TRN-OPERATING-DAYS OF WK-C-TFSRTRNM-1
035400            TO WS-TRN-OPDAYS(WS-N-TRN-COUNT)
035500      ELSE
035600         DISPLAY "RTSSRCH - WS-TRN-TABLE FULL AT 1000 - RECORD "
035700            "SKIPPED - " TRN-ID OF WK-C-TFSRTRNM-1
035800      END-IF.
035900  C169-LOAD-ONE-TRN-RECORD-EX.
036000      EXIT.
036100 *
036200 *-----------------------------------------------------------------
036300 * SHARED DAY-MATCH TEST - CALLER LOADS WS-C-OPDAYS-TO-TEST FIRST
036400 *-----------------------------------------------------------------
036500  C400-DAY-MATCH-TEST.
036600 *-----------------------------------------------------------------
036700      MOVE 4                        TO WK-N-RTSVOPD-OPTION.
036800      MOVE WS-C-OPDAYS-TO-TEST       TO WK-C-RTSVOPD-STORED-DAYS.
036900      MOVE WK-N-RTSDAYW-DAYOFWEEK    TO WK-N-RTSVOPD-TEST-DAY.
037000      CALL "RTSVOPD" USING WK-C-RTSVOPD-RECORD.
037100      MOVE WK-C-RTSVOPD-MATCH-FLAG   TO WS-C-DAY-MATCH-FLAG.
037200  C499-DAY-MATCH-TEST-EX.
037300      EXIT.
037400 *
037500 *-----------------------------------------------------------------
037600 * STEP 3 - DIRECT FLIGHTS, ORIGIN TO DEST, OPERATING TODAY
037700 *-----------------------------------------------------------------
037800  D100-DIRECT-FLIGHTS.
037900 *-----------------------------------------------------------------
038000      PERFORM D110-CHECK-DIRECT-FLIGHT
038100         THRU D119-CHECK-DIRECT-FLIGHT-EX
038200         VARYING WS-TRN-IDX FROM 1 BY 1
038300         UNTIL WS-TRN-IDX > WS-N-TRN-COUNT.
038400  D199-DIRECT-FLIGHTS-EX.
038500      EXIT.
038600 *
038700 *-----------------------------------------------------------------
038800  D110-CHECK-DIRECT-FLIGHT.
038900 *-----------------------------------------------------------------
039000      IF WS-TRN-TYPE(WS-TRN-IDX) NOT = "FLIGHT "
039100            OR WS-TRN-ORIGIN(WS-TRN-IDX) NOT = REQ-ORIGIN-ID
039200            OR WS-TRN-DEST(WS-TRN-IDX) NOT = REQ-DEST-ID
039300         GO TO D119-CHECK-DIRECT-FLIGHT-EX
039400      END-IF.
039500 *
039600      MOVE WS-TRN-OPDAYS(WS-TRN-IDX) TO WS-C-OPDAYS-TO-TEST.
039700      PERFORM C400-DAY-MATCH-TEST
039800         THRU C499-DAY-MATCH-TEST-EX.
039900      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
040000         GO TO D119-CHECK-DIRECT-FLIGHT-EX
040100      END-IF.
040200 *
040300      MOVE 1                         TO WS-CAND-SEG-COUNT.
040400      MOVE WS-TRN-ID(WS-TRN-IDX)      TO WS-CAND-TRN-ID(1).
040500      MOVE WS-TRN-ORIGIN(WS-TRN-IDX)  TO WS-CAND-ORIGIN(1).
040600      MOVE WS-TRN-DEST(WS-TRN-IDX)    TO WS-CAND-DEST(1).
040700      MOVE WS-TRN-TYPE(WS-TRN-IDX)    TO WS-CAND-TYPE(1).
040800      PERFORM E100-VALIDATE-AND-EMIT-ROUTE
040900         THRU E199-VALIDATE-AND-EMIT-ROUTE-EX.
041000  D119-CHECK-DIRECT-FLIGHT-EX.
041100      EXIT.
041200 *
041300 *-----------------------------------------------------------------
041400 * STEP 4 - GROUND TRANSFERS OUT OF THE ORIGIN, OPERATING TODAY -
041500 * THEIR DESTINATIONS ARE THE "INTERMEDIATE LOCATIONS"
041600 *-----------------------------------------------------------------
041700  D200-BEFORE-TRANSFER-CANDIDATES.
041800 *-----------------------------------------------------------------
041900      MOVE ZERO                     TO WS-N-BEFORE-COUNT.
042000      PERFORM D210-CHECK-BEFORE-CANDIDATE
042100         THRU D219-CHECK-BEFORE-CANDIDATE-EX
042200         VARYING WS-TRN-IDX FROM 1 BY 1
042300         UNTIL WS-TRN-IDX > WS-N-TRN-COUNT.
042400  D299-BEFORE-TRANSFER-CANDIDATES-EX.
042500      EXIT.
042600 *
042700 *-----------------------------------------------------------------
042800  D210-CHECK-BEFORE-CANDIDATE.
042900 *-----------------------------------------------------------------
043000      IF WS-TRN-TYPE(WS-TRN-IDX) = "FLIGHT "
043100            OR WS-TRN-ORIGIN(WS-TRN-IDX) NOT = REQ-ORIGIN-ID
043200         GO TO D219-CHECK-BEFORE-CANDIDATE-EX
043300      END-IF.
043400 *
043500      MOVE WS-TRN-OPDAYS(WS-TRN-IDX) TO WS-C-OPDAYS-TO-TEST.
043600      PERFORM C400-DAY-MATCH-TEST
043700         THRU C499-DAY-MATCH-TEST-EX.
043800      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
043900         GO TO D219-CHECK-BEFORE-CANDIDATE-EX
044000      END-IF.
044100 *
044200      IF WS-N-BEFORE-COUNT < 1000
044300         ADD 1                      TO WS-N-BEFORE-COUNT
044400         MOVE WS-TRN-ID(WS-TRN-IDX)
044500            TO WS-BEFORE-TRN-ID(WS-N-BEFORE-COUNT)
044600         MOVE WS-TRN-DEST(WS-TRN-IDX)
044700            TO WS-BEFORE-DEST(WS-N-BEFORE-COUNT)
044800      END-IF.
044900  D219-CHECK-BEFORE-CANDIDATE-EX.
045000      EXIT.
045100 *
045200 *-----------------------------------------------------------------
045300 * STEP 6 - BEFORE-TRANSFER CANDIDATE FOLLOWED BY A FLIGHT FROM ITS
045400 * DESTINATION STRAIGHT INTO REQ-DEST-ID (2-SEGMENT ROUTE)
045500 *-----------------------------------------------------------------
045600  D400-BEFORE-PLUS-FLIGHT.
045700 *-----------------------------------------------------------------
045800      PERFORM D410-SCAN-FLIGHTS-FOR-BEFORE
045900         THRU D419-SCAN-FLIGHTS-FOR-BEFORE-EX
046000         VARYING WS-BEF-IDX FROM 1 BY 1
046100         UNTIL WS-BEF-IDX > WS-N-BEFORE-COUNT.
046200  D499-BEFORE-PLUS-FLIGHT-EX.
046300      EXIT.
046400 *
046500 *-----------------------------------------------------------------
046600  D410-SCAN-FLIGHTS-FOR-BEFORE.
046700 *-----------------------------------------------------------------
046800      PERFORM D420-CHECK-FLIGHT-TO-DEST
046900         THRU D429-CHECK-FLIGHT-TO-DEST-EX
047000         VARYING WS-TRN-IDX FROM 1 BY 1
047100         UNTIL WS-TRN-IDX > WS-N-TRN-COUNT.
047200  D419-SCAN-FLIGHTS-FOR-BEFORE-EX.
047300      EXIT.
047400 *
047500 *-----------------------------------------------------------------
047600  D420-CHECK-FLIGHT-TO-DEST.
047700 *-----------------------------------------------------------------
047800      IF WS-TRN-TYPE(WS-TRN-IDX) NOT = "FLIGHT "
047900            OR WS-TRN-ORIGIN(WS-TRN-IDX) NOT =
048000               WS-BEFORE-DEST(WS-BEF-IDX)
048100            OR WS-TRN-DEST(WS-TRN-IDX) NOT = REQ-DEST-ID
048200         GO TO D429-CHECK-FLIGHT-TO-DEST-EX
048300      END-IF.
048400 *
048500      MOVE WS-TRN-OPDAYS(WS-TRN-IDX) TO WS-C-OPDAYS-TO-TEST.
048600      PERFORM C400-DAY-MATCH-TEST
048700         THRU C499-DAY-MATCH-TEST-EX.
048800      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
048900         GO TO D429-CHECK-FLIGHT-TO-DEST-EX
049000      END-IF.
049100 *
049200      MOVE 2                           TO WS-CAND-SEG-COUNT.
049300      MOVE WS-BEFORE-TRN-ID(WS-BEF-IDX) TO WS-CAND-TRN-ID(1).
049400      MOVE REQ-ORIGIN-ID                TO WS-CAND-ORIGIN(1).
049500      MOVE WS-BEFORE-DEST(WS-BEF-IDX)    TO WS-CAND-DEST(1).
049600      MOVE "BUS    "                     TO WS-CAND-TYPE(1).
049700      PERFORM D430-COPY-BEFORE-TYPE
049800         THRU D439-COPY-BEFORE-TYPE-EX.
049900      MOVE WS-TRN-ID(WS-TRN-IDX)       TO WS-CAND-TRN-ID(2).
050000      MOVE WS-TRN-ORIGIN(WS-TRN-IDX)   TO WS-CAND-ORIGIN(2).
050100      MOVE WS-TRN-DEST(WS-TRN-IDX)     TO WS-CAND-DEST(2).
050200      MOVE WS-TRN-TYPE(WS-TRN-IDX)     TO WS-CAND-TYPE(2).
050300      PERFORM E100-VALIDATE-AND-EMIT-ROUTE
050400         THRU E199-VALIDATE-AND-EMIT-ROUTE-EX.
050500  D429-CHECK-FLIGHT-TO-DEST-EX.
050600      EXIT.
050700 *
050800 *-----------------------------------------------------------------
050900 * THE BEFORE-TABLE DOES NOT CARRY THE GROUND-LEG'S OWN TYPE, ONLY
051000 * ITS TRN-ID AND DESTINATION - THIS LOOKS THE TYPE BACK UP FROM
051100 * WS-TRN-TABLE BY TRN-ID SO SEG 1 PRINTS THE RIGHT TRANSPORTATION
051200 * TYPE INSTEAD OF A HARD-CODED "BUS"
051300 *-----------------------------------------------------------------
051400  D430-COPY-BEFORE-TYPE.
051500 *-----------------------------------------------------------------
051600      PERFORM D440-FIND-BEFORE-TYPE
051700         THRU D449-FIND-BEFORE-TYPE-EX
051800         VARYING WS-CAND-IDX FROM 1 BY 1
051900         UNTIL WS-CAND-IDX > WS-N-TRN-COUNT.
052000  D439-COPY-BEFORE-TYPE-EX.
052100      EXIT.
052200 *
052300 *-----------------------------------------------------------------
052400  D440-FIND-BEFORE-TYPE.
052500 *-----------------------------------------------------------------
052600      IF WS-TRN-ID(WS-CAND-IDX) = WS-CAND-TRN-ID(1)
052700         MOVE WS-TRN-TYPE(WS-CAND-IDX) TO WS-CAND-TYPE(1)
052800         MOVE 9999                      TO WS-CAND-IDX
052900      END-IF.
053000  D449-FIND-BEFORE-TYPE-EX.
053100      EXIT.
053200 *
053300 *-----------------------------------------------------------------
053400 * STEP 7 - FLIGHT OUT OF THE ORIGIN FOLLOWED BY A GROUND TRANSFER
053500 * FROM ITS DESTINATION INTO REQ-DEST-ID (2-SEGMENT ROUTE)
053600 *-----------------------------------------------------------------
053700  D500-FLIGHT-PLUS-AFTER.
053800 *-----------------------------------------------------------------
053900      PERFORM D510-SCAN-ORIGIN-FLIGHTS
054000         THRU D519-SCAN-ORIGIN-FLIGHTS-EX
054100         VARYING WS-TRN-IDX FROM 1 BY 1
054200         UNTIL WS-TRN-IDX > WS-N-TRN-COUNT.
054300  D599-FLIGHT-PLUS-AFTER-EX.
054400      EXIT.
054500 *
054600 *-----------------------------------------------------------------
054700  D510-SCAN-ORIGIN-FLIGHTS.
054800 *-----------------------------------------------------------------
054900      IF WS-TRN-TYPE(WS-TRN-IDX) NOT = "FLIGHT "
055000            OR WS-TRN-ORIGIN(WS-TRN-IDX) NOT = REQ-ORIGIN-ID
055100         GO TO D519-SCAN-ORIGIN-FLIGHTS-EX
055200      END-IF.
055300 *
055400      MOVE WS-TRN-OPDAYS(WS-TRN-IDX) TO WS-C-OPDAYS-TO-TEST.
055500      PERFORM C400-DAY-MATCH-TEST
055600         THRU C499-DAY-MATCH-TEST-EX.
055700      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
055800         GO TO D519-SCAN-ORIGIN-FLIGHTS-EX
055900      END-IF.
056000 *
056100      PERFORM D520-CHECK-AFTER-TRANSFER
056200         THRU D529-CHECK-AFTER-TRANSFER-EX
056300         VARYING WS-TRN-IDX2 FROM 1 BY 1
056400         UNTIL WS-TRN-IDX2 > WS-N-TRN-COUNT.
056500  D519-SCAN-ORIGIN-FLIGHTS-EX.
056600      EXIT.
056700 *
056800 *-----------------------------------------------------------------
056900  D520-CHECK-AFTER-TRANSFER.
057000 *-----------------------------------------------------------------
057100      IF WS-TRN-TYPE(WS-TRN-IDX2) = "FLIGHT "
057200            OR WS-TRN-ORIGIN(WS-TRN-IDX2) NOT =
057300               WS-TRN-DEST(WS-TRN-IDX)
057400            OR WS-TRN-DEST(WS-TRN-IDX2) NOT = REQ-DEST-ID
057500         GO TO D529-CHECK-AFTER-TRANSFER-EX
057600      END-IF.
057700 *
057800      MOVE WS-TRN-OPDAYS(WS-TRN-IDX2) TO WS-C-OPDAYS-TO-TEST.
057900      PERFORM C400-DAY-MATCH-TEST
058000         THRU C499-DAY-MATCH-TEST-EX.
058100      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
058200         GO TO D529-CHECK-AFTER-TRANSFER-EX
058300      END-IF.
058400 *
058500      MOVE 2                           TO WS-CAND-SEG-COUNT.
058600      MOVE WS-TRN-ID(WS-TRN-IDX)        TO WS-CAND-TRN-ID(1).
058700      MOVE WS-TRN-ORIGIN(WS-TRN-IDX)    TO WS-CAND-ORIGIN(1).
058800      MOVE WS-TRN-DEST(WS-TRN-IDX)      TO WS-CAND-DEST(1).
058900      MOVE WS-TRN-TYPE(WS-TRN-IDX)      TO WS-CAND-TYPE(1).
059000      MOVE WS-TRN-ID(WS-TRN-IDX2)       TO WS-CAND-TRN-ID(2).
059100      MOVE WS-TRN-ORIGIN(WS-TRN-IDX2)   TO WS-CAND-ORIGIN(2).
059200      MOVE WS-TRN-DEST(WS-TRN-IDX2)     TO WS-CAND-DEST(2).
059300      MOVE WS-TRN-TYPE(WS-TRN-IDX2)     TO WS-CAND-TYPE(2).
059400      PERFORM E100-VALIDATE-AND-EMIT-ROUTE
059500         THRU E199-VALIDATE-AND-EMIT-ROUTE-EX.
059600  D529-CHECK-AFTER-TRANSFER-EX.
059700      EXIT.
059800 *
059900 *-----------------------------------------------------------------
060000 * STEP 8 - BEFORE-TRANSFER, THEN ANY FLIGHT ONWARD FROM ITS
060100 * DESTINATION, THEN AN AFTER-TRANSFER INTO REQ-DEST-ID
060200 * (3-SEGMENT ROUTE)
060300 *-----------------------------------------------------------------
060400  D600-BEFORE-FLIGHT-AFTER.
060500 *-----------------------------------------------------------------
060600      PERFORM D610-SCAN-MID-FLIGHTS
060700         THRU D619-SCAN-MID-FLIGHTS-EX
060800         VARYING WS-BEF-IDX FROM 1 BY 1
060900         UNTIL WS-BEF-IDX > WS-N-BEFORE-COUNT.
061000  D699-BEFORE-FLIGHT-AFTER-EX.
061100      EXIT.
061200 *
061300 *-----------------------------------------------------------------
061400  D610-SCAN-MID-FLIGHTS.
061500 *-----------------------------------------------------------------
061600      PERFORM D620-CHECK-MID-FLIGHT
061700         THRU D629-CHECK-MID-FLIGHT-EX
061800         VARYING WS-TRN-IDX FROM 1 BY 1
061900         UNTIL WS-TRN-IDX > WS-N-TRN-COUNT.
062000  D619-SCAN-MID-FLIGHTS-EX.
062100      EXIT.
062200 *
062300 *-----------------------------------------------------------------
062400  D620-CHECK-MID-FLIGHT.
062500 *-----------------------------------------------------------------
062600      IF WS-TRN-TYPE(WS-TRN-IDX) NOT = "FLIGHT "
062700            OR WS-TRN-ORIGIN(WS-TRN-IDX) NOT =
062800               WS-BEFORE-DEST(WS-BEF-IDX)
062900         GO TO D629-CHECK-MID-FLIGHT-EX
063000      END-IF.
063100 *
063200      MOVE WS-TRN-OPDAYS(WS-TRN-IDX) TO WS-C-OPDAYS-TO-TEST.
063300      PERFORM C400-DAY-MATCH-TEST
063400         THRU C499-DAY-MATCH-TEST-EX.
063500      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
063600         GO TO D629-CHECK-MID-FLIGHT-EX
063700      END-IF.
063800 *
063900      PERFORM D630-CHECK-AFTER-FOR-TRIPLE
064000         THRU D639-CHECK-AFTER-FOR-TRIPLE-EX
064100         VARYING WS-TRN-IDX2 FROM 1 BY 1
064200         UNTIL WS-TRN-IDX2 > WS-N-TRN-COUNT.
064300  D629-CHECK-MID-FLIGHT-EX.
064400      EXIT.
064500 *
064600 *-----------------------------------------------------------------
064700  D630-CHECK-AFTER-FOR-TRIPLE.
064800 *-----------------------------------------------------------------
064900      IF WS-TRN-TYPE(WS-TRN-IDX2) = "FLIGHT "
065000            OR WS-TRN-ORIGIN(WS-TRN-IDX2) NOT =
065100               WS-TRN-DEST(WS-TRN-IDX)
065200            OR WS-TRN-DEST(WS-TRN-IDX2) NOT = REQ-DEST-ID
065300         GO TO D639-CHECK-AFTER-FOR-TRIPLE-EX
065400      END-IF.
065500 *
065600      MOVE WS-TRN-OPDAYS(WS-TRN-IDX2) TO WS-C-OPDAYS-TO-TEST.
065700      PERFORM C400-DAY-MATCH-TEST
065800         THRU C499-DAY-MATCH-TEST-EX.
065900      IF WS-C-DAY-MATCH-FLAG NOT = "Y"
066000         GO TO D639-CHECK-AFTER-FOR-TRIPLE-EX
066100      END-IF.
066200 *
066300      MOVE 3                             TO WS-CAND-SEG-COUNT.
066400      MOVE WS-BEFORE-TRN-ID(WS-BEF-IDX)   TO WS-CAND-TRN-ID(1).
066500      MOVE REQ-ORIGIN-ID                  TO WS-CAND-ORIGIN(1).
066600      MOVE WS-BEFORE-DEST(WS-BEF-IDX)     TO WS-CAND-DEST(1).
066700      MOVE "BUS    "                      TO WS-CAND-TYPE(1).
066800      PERFORM D430-COPY-BEFORE-TYPE
066900         THRU D439-COPY-BEFORE-TYPE-EX.
067000      MOVE WS-TRN-ID(WS-TRN-IDX)         TO WS-CAND-TRN-ID(2).
067100      MOVE WS-TRN-ORIGIN(WS-TRN-IDX)     TO WS-CAND-ORIGIN(2).
067200      MOVE WS-TRN-DEST(WS-TRN-IDX)       TO WS-CAND-DEST(2).
067300      MOVE WS-TRN-TYPE(WS-TRN-IDX)       TO WS-CAND-TYPE(2).
067400      MOVE WS-TRN-ID(WS-TRN-IDX2)        TO WS-CAND-TRN-ID(3).
067500      MOVE WS-TRN-ORIGIN(WS-TRN-IDX2)    TO WS-CAND-ORIGIN(3).
067600      MOVE WS-TRN-DEST(WS-TRN-IDX2)      TO WS-CAND-DEST(3).
067700      MOVE WS-TRN-TYPE(WS-TRN-IDX2)      TO WS-CAND-TYPE(3).
067800      PERFORM E100-VALIDATE-AND-EMIT-ROUTE
067900         THRU E199-VALIDATE-AND-EMIT-ROUTE-EX.
068000  D639-CHECK-AFTER-FOR-TRIPLE-EX.
068100      EXIT.
068200 *
068300 *-----------------------------------------------------------------
068400 * BUSINESS RULES SECTION 1 - SEGMENT COUNT, CONNECTIVITY, EXACTLY
068500 * ONE FLIGHT - THEN WRITE THE RTERSOT RECORD AND PRINT IT
068600 *-----------------------------------------------------------------
068700  E100-VALIDATE-AND-EMIT-ROUTE.
068800 *-----------------------------------------------------------------
068900      MOVE "Y"                     TO WS-C-ROUTE-IS-VALID.
069000 *
069100      IF WS-CAND-SEG-COUNT < 1 OR WS-CAND-SEG-COUNT > 3
069200         MOVE "N"                  TO WS-C-ROUTE-IS-VALID
069300         GO TO E199-VALIDATE-AND-EMIT-ROUTE-EX
069400      END-IF.
069500 *
069600      IF WS-CAND-SEG-COUNT > 1
069700         PERFORM E110-CHECK-CONNECTIVITY
069800            THRU E119-CHECK-CONNECTIVITY-EX
069900            VARYING WS-CONN-IDX FROM 1 BY 1
070000            UNTIL WS-CONN-IDX >= WS-CAND-SEG-COUNT
070100               OR WS-C-ROUTE-IS-VALID = "N"
070200      END-IF.
070300      IF WS-C-ROUTE-IS-VALID = "N"
070400         GO TO E199-VALIDATE-AND-EMIT-ROUTE-EX
070500      END-IF.
070600 *
070700      MOVE ZERO                     TO WS-FLT-CT.
070800      PERFORM E120-COUNT-FLIGHT-SEGS
070900         THRU E129-COUNT-FLIGHT-SEGS-EX
071000         VARYING WS-CONN-IDX FROM 1 BY 1
071100         UNTIL WS-CONN-IDX > WS-CAND-SEG-COUNT.
071200      IF WS-FLT-CT NOT = 1
071300         MOVE "N"                   TO WS-C-ROUTE-IS-VALID
071400         GO TO E199-VALIDATE-AND-EMIT-ROUTE-EX
071500      END-IF.
071600 *
071700      ADD 1                          TO WK-N-ROUTE-CTR.
071800      MOVE WS-CAND-SEG-COUNT         TO RTE-TOTAL-SEGMENTS.
071900      IF WS-CAND-TYPE(1) = "FLIGHT "
072000         MOVE "N"                   TO RTE-HAS-BEFORE-TRANSFER
072100      ELSE
072200         MOVE "Y"                   TO RTE-HAS-BEFORE-TRANSFER
072300      END-IF.
072400      IF WS-CAND-TYPE(WS-CAND-SEG-COUNT) = "FLIGHT "
072500         MOVE "N"                   TO RTE-HAS-AFTER-TRANSFER
072600      ELSE
072700         MOVE "Y"                   TO RTE-HAS-AFTER-TRANSFER
072800      END-IF.
072900 *
073000      PERFORM E130-MOVE-ONE-SEGMENT
073100         THRU E139-MOVE-ONE-SEGMENT-EX
073200         VARYING WS-CONN-IDX FROM 1 BY 1
073300         UNTIL WS-CONN-IDX > WS-CAND-SEG-COUNT.
073400 *
073500      WRITE WK-C-TFSRTRES.
073600      IF NOT WK-C-SUCCESSFUL
073700         DISPLAY "RTSSRCH - WRITE FILE ERROR - TFSRTRES"
073800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
073900         GO TO Y900-ABNORMAL-TERMINATION
074000      END-IF.
074100 *
074200      PERFORM F010-PRINT-ONE-ROUTE
074300         THRU F019-PRINT-ONE-ROUTE-EX.
074400  E199-VALIDATE-AND-EMIT-ROUTE-EX.
074500      EXIT.
074600 *
074700 *-----------------------------------------------------------------
074800  E110-CHECK-CONNECTIVITY.
074900 *-----------------------------------------------------------------
075000      IF WS-CAND-DEST(WS-CONN-IDX) NOT =
075100            WS-CAND-ORIGIN(WS-CONN-IDX + 1)
075200         MOVE "N"                   TO WS-C-ROUTE-IS-VALID
075300      END-IF.
075400  E119-CHECK-CONNECTIVITY-EX.
075500      EXIT.
075600 *
075700 *-----------------------------------------------------------------
075800  E120-COUNT-FLIGHT-SEGS.
075900 *-----------------------------------------------------------------
076000      IF WS-CAND-TYPE(WS-CONN-IDX) = "FLIGHT "
076100         ADD 1                      TO WS-FLT-CT
076200      END-IF.
076300  E129-COUNT-FLIGHT-SEGS-EX.
076400      EXIT.
076500 *
076600 *-----------------------------------------------------------------
076700  E130-MOVE-ONE-SEGMENT.
076800 *-----------------------------------------------------------------
076900      MOVE WS-CONN-IDX                TO SEG-ORDER(WS-CONN-IDX).
077000      MOVE WS-CAND-TRN-ID(WS-CONN-IDX) TO SEG-TRN-ID(WS-CONN-IDX).
077100      MOVE WS-CAND-ORIGIN(WS-CONN-IDX)
077200         TO SEG-ORIGIN-LOC-ID(WS-CONN-IDX).
077300      MOVE WS-CAND-DEST(WS-CONN-IDX)
077400         TO SEG-DEST-LOC-ID(WS-CONN-IDX).
077500      MOVE WS-CAND-TYPE(WS-CONN-IDX)  TO SEG-TYPE(WS-CONN-IDX).
077600  E139-MOVE-ONE-SEGMENT-EX.
077700      EXIT.
077800 *
077900 *-----------------------------------------------------------------
078000  F005-PRINT-SEARCH-HEADER.
078100 *-----------------------------------------------------------------
078200      MOVE SPACES                  TO WK-C-RTSRPT-LINE.
078300      IF WS-C-ENDPOINTS-OK = "Y"
078400         STRING "SEARCH ORIGIN=" DELIMITED BY SIZE
078500               WS-C-ORIGIN-CODE  DELIMITED BY SIZE
078600               " DEST="          DELIMITED BY SIZE
078700               WS-C-DEST-CODE    DELIMITED BY SIZE
078800               " DATE="          DELIMITED BY SIZE
078900               REQ-TRAVEL-DATE   DELIMITED BY SIZE
079000            INTO WK-C-RTSRPT-TEXT
079100      ELSE
079200         STRING "SEARCH ORIGIN=" DELIMITED BY SIZE
079300               REQ-ORIGIN-ID     DELIMITED BY SIZE
079400               " DEST="          DELIMITED BY SIZE
079500               REQ-DEST-ID       DELIMITED BY SIZE
079600               " - LOCATION NOT FOUND" DELIMITED BY SIZE
079700            INTO WK-C-RTSRPT-TEXT
079800      END-IF.
079900      WRITE WK-C-RTSRPT-LINE.
080000  F005-PRINT-SEARCH-HEADER-EX.
080100      EXIT.
080200 *
080300 *-----------------------------------------------------------------
080400  F010-PRINT-ONE-ROUTE.
080500 *-----------------------------------------------------------------
080600      MOVE SPACES                     TO WK-C-RTSRPT-LINE.
080700      MOVE WK-N-ROUTE-CTR            TO WS-N-ROUTE-SEQ-DISPLAY.
080800      STRING "  ROUTE #"             DELIMITED BY SIZE
080900            WS-N-ROUTE-SEQ-DISPLAY   DELIMITED BY SIZE
081000            "  SEGMENTS="            DELIMITED BY SIZE
081100            RTE-TOTAL-SEGMENTS       DELIMITED BY SIZE
081200            "  BEFORE-XFER="         DELIMITED BY SIZE
081300            RTE-HAS-BEFORE-TRANSFER  DELIMITED BY SIZE
081400            "  AFTER-XFER="          DELIMITED BY SIZE
081500            RTE-HAS-AFTER-TRANSFER   DELIMITED BY SIZE
081600         INTO WK-C-RTSRPT-TEXT.
081700      WRITE WK-C-RTSRPT-LINE.
081800 *
081900      PERFORM F020-PRINT-ONE-SEGMENT
082000         THRU F029-PRINT-ONE-SEGMENT-EX
082100         VARYING RTE-SEG-IDX FROM 1 BY 1
082200         UNTIL RTE-SEG-IDX > RTE-TOTAL-SEGMENTS.
082300  F019-PRINT-ONE-ROUTE-EX.
082400      EXIT.
082500 *
082600 *-----------------------------------------------------------------
082700  F020-PRINT-ONE-SEGMENT.
082800 *-----------------------------------------------------------------
082900      MOVE SEG-ORDER(RTE-SEG-IDX)    TO WS-C-SEG-NO-DISPLAY.
083000 *
083100      MOVE SEG-ORIGIN-LOC-ID(RTE-SEG-IDX) TO WK-C-RTSLOCV-LOC-ID.
083200      CALL "RTSLOCV" USING WK-C-RTSLOCV-RECORD.
083300      MOVE WK-C-RTSLOCV-CODE          TO WS-C-ORIGIN-CODE.
083400 *
083500      MOVE SEG-DEST-LOC-ID(RTE-SEG-IDX)   TO WK-C-RTSLOCV-LOC-ID.
083600      CALL "RTSLOCV" USING WK-C-RTSLOCV-RECORD.
083700      MOVE WK-C-RTSLOCV-CODE          TO WS-C-DEST-CODE.
083800 *
083900      MOVE SPACES                     TO WK-C-RTSRPT-LINE.
084000      STRING "    SEG "               DELIMITED BY SIZE
084100            WS-C-SEG-NO-DISPLAY       DELIMITED BY SIZE
084200            ": "                      DELIMITED BY SIZE
084300            SEG-TYPE(RTE-SEG-IDX)     DELIMITED BY SIZE
084400            " "                       DELIMITED BY SIZE
084500            WS-C-ORIGIN-CODE          DELIMITED BY SIZE
084600            " -> "                    DELIMITED BY SIZE
084700            WS-C-DEST-CODE            DELIMITED BY SIZE
084800            "  ("                     DELIMITED BY SIZE
084900            SEG-TRN-ID(RTE-SEG-IDX)   DELIMITED BY SIZE
085000            ")"                       DELIMITED BY SIZE
085100         INTO WK-C-RTSRPT-TEXT.
085200      WRITE WK-C-RTSRPT-LINE.
085300  F029-PRINT-ONE-SEGMENT-EX.
085400      EXIT.
085500 *
085600 *-----------------------------------------------------------------
085700  F090-PRINT-REQUEST-TOTAL.
085800 *-----------------------------------------------------------------
085900      MOVE SPACES                     TO WK-C-RTSRPT-LINE.
086000      MOVE WK-N-ROUTE-CTR             TO WS-N-ROUTE-CTR-DISPLAY.
086100      STRING "  TOTAL ROUTES FOUND: " DELIMITED BY SIZE
086200            WS-N-ROUTE-CTR-DISPLAY    DELIMITED BY SIZE
086300         INTO WK-C-RTSRPT-TEXT.
086400      WRITE WK-C-RTSRPT-LINE.
086500  F090-PRINT-REQUEST-TOTAL-EX.
086600      EXIT.
086700 *
086800 *-----------------------------------------------------------------
086900 * RUN-LEVEL TOTALS - REQUESTS PROCESSED AND TOTAL ROUTES ACROSS
087000 * THE WHOLE RUN
087100 *-----------------------------------------------------------------
087200  G000-PRINT-RUN-TOTALS.
087300 *-----------------------------------------------------------------
087400      MOVE SPACES                      TO WK-C-RTSRPT-LINE.
087500      MOVE WK-N-REQUEST-CTR            TO WS-N-REQUEST-CTR-DISP.
087600      MOVE WK-N-GRAND-TOTAL-ROUTES      TO WS-N-GRAND-TOTAL-DISP.
087700      STRING "REQUESTS PROCESSED: "     DELIMITED BY SIZE
087800            WS-N-REQUEST-CTR-DISP      DELIMITED BY SIZE
087900            "  TOTAL ROUTES FOUND ACROSS ALL REQUESTS: "
088000               DELIMITED BY SIZE
088100            WS-N-GRAND-TOTAL-DISP      DELIMITED BY SIZE
088200         INTO WK-C-RTSRPT-TEXT.
088300      WRITE WK-C-RTSRPT-LINE.
088400  G099-PRINT-RUN-TOTALS-EX.
088500      EXIT.
088600 *
088700 *-----------------------------------------------------------------
088800  C900-READ-NEXT-REQUEST.
088900 *-----------------------------------------------------------------
089000      READ TFSRTREQ.
089100      IF NOT WK-C-SUCCESSFUL
089200         IF WK-C-END-OF-FILE
089300            MOVE "Y"                  TO WS-C-EOF-REQUEST-SW
089400         ELSE
089500            DISPLAY "RTSSRCH - READ FILE ERROR - TFSRTREQ"
089600            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
089700            GO TO Y900-ABNORMAL-TERMINATION
089800         END-IF
089900      END-IF.
090000  C999-READ-NEXT-REQUEST-EX.
090100      EXIT.
090200 *
090300 *-----------------------------------------------------------------
090400 *                   PROGRAM SUBROUTINE
090500 *-----------------------------------------------------------------
090600  Y900-ABNORMAL-TERMINATION.
090700      PERFORM Z000-END-PROGRAM-ROUTINE
090800         THRU Z999-END-PROGRAM-ROUTINE-EX.
090900      EXIT PROGRAM.
091000 *
091100  Z000-END-PROGRAM-ROUTINE.
091150      DISPLAY "RTSSRCH - REQUESTS PROCESSED: " WS-N-REQ-TRACE-CTR
091170         " ROUTES WRITTEN: " WS-N-RTE-TRACE-CTR.
091200      CLOSE TFSRTREQ.
091300      CLOSE TFSRTRES.
091400      CLOSE RTSRPT.
091500  Z999-END-PROGRAM-ROUTINE-EX.
091600      EXIT.
091700 *
091800 ******************************************************************
091900 *************** END OF PROGRAM SOURCE -  RTSSRCH ****************
092000 ******************************************************************
