000100 * RTELKDW.CPYBK
000200 * CALL LINKAGE FOR RTSDAYW - DERIVE DAY OF WEEK FROM A DATE
000300 *-----------------------------------------------------------------
000400 * RWS101 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000500 *           - INITIAL VERSION
000600 *-----------------------------------------------------------------
000700 01 WK-C-RTSDAYW-RECORD.
000800    05 WK-C-RTSDAYW-INPUT.
000900       10 WK-N-RTSDAYW-CCYYMMDD     PIC 9(08).
001000 *RWS101    10 WK-N-RTSDAYW-CCYYMMDD     PIC 9(10) COMP-3.
001100 *                           (PRE-RWS101 PACKED-DATE VARIANT,
001200 *                            KEPT HERE FOR REFERENCE ONLY)
001300    05 WK-C-RTSDAYW-OUTPUT.
001400       10 WK-N-RTSDAYW-DAYOFWEEK    PIC 9(01).
001500 *                           1=MONDAY ... 7=SUNDAY
001600       10 WK-C-RTSDAYW-ERROR-CD     PIC X(07).
