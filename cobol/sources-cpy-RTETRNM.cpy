000100 * RTETRNM.CPYBK
000200     05  RTETRNM-RECORD               PIC X(170).
000300 * I-O FORMAT:RTETRNMR  FROM FILE TFSRTRNM  OF LIBRARY RTELIB
000400 *
000500     05  RTETRNMR  REDEFINES RTETRNM-RECORD.
000600     06  TRN-ID                   PIC X(36).
000700 *                        TRANSPORTATION UNIQUE ID (UUID TEXT)
000800     06  TRN-ORIGIN-LOC-ID        PIC X(36).
000900 *                        FK TO RTELOCM LOC-ID - ORIGIN
001000     06  TRN-DEST-LOC-ID          PIC X(36).
001100 *                        FK TO RTELOCM LOC-ID - DESTINATION
001200     06  TRN-TYPE                 PIC X(07).
001300         88  TRN-IS-FLIGHT                VALUE "FLIGHT ".
001400         88  TRN-IS-BUS                   VALUE "BUS    ".
001500         88  TRN-IS-SUBWAY                VALUE "SUBWAY ".
001600         88  TRN-IS-UBER                  VALUE "UBER   ".
001700 *                        ONE OF FLIGHT/BUS/SUBWAY/UBER
001800     06  TRN-OPERATING-DAYS       PIC X(50).
001900 *                        COMMA LIST OF DISTINCT DAYS 1-7
002000     06  TRN-DELETED              PIC X(01).
002100         88  TRN-IS-DELETED               VALUE "Y".
002200         88  TRN-IS-ACTIVE                VALUE "N".
002300 *                        SOFT-DELETE FLAG
002400     06  TRN-FILLER               PIC X(04).
002500 *                        RESERVED FOR FUTURE EXPANSION
