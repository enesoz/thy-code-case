000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSTRNM.
000500  AUTHOR.         ACNKLM.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   16 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *=================================================================
001100 *
001200 *DESCRIPTION : THIS IS A CALLED ROUTINE THAT MAINTAINS THE
001300 *              TRANSPORTATION MASTER FILE (TFSRTRNM).  ONE CALL
001400 *              HANDLES ONE CREATE, UPDATE, DELETE, LIST OR GET
001500 *              REQUEST, DISPATCHED ON WK-C-TRNREQ-ACTION.
001600 *              TFSRTRNM IS A FLAT SEQUENTIAL MASTER - THERE IS NO
001700 *              KEYED ACCESS.  UPDATE AND DELETE OPEN THE FILE I-O
001800 *              AND REWRITE THE MATCHING RECORD IN PLACE AFTER A
001900 *              TOP-TO-BOTTOM SCAN FINDS IT; CREATE OPENS EXTEND
002000 *              AND ADDS A NEW RECORD ON THE END; LIST AND GET
002100 *              OPEN INPUT ONLY.  DELETE NEVER REMOVES A RECORD -
002200 *              IT ONLY FLIPS TRN-DELETED TO "Y" (SOFT DELETE).
002300 *
002400 *=================================================================
002500 * HISTORY OF AMENDMENT :
002600 *=================================================================
002700 *
002800 * RWS109 - ACNKLM  - 16/05/2024 - ROUTE FINDER BUILD 1
002900 *                     - INITIAL VERSION - CREATE/UPDATE/DELETE/GET
003000 *-----------------------------------------------------------------
003100 * RWS123 - VENTSH  - 23/10/2024 - PCRMAPRTS-123
003200 *                     - ADDED THE LIST ACTION, SCANNING THE WHOLE
003300 *                       FILE FOR NON-DELETED RECORDS
003400 *-----------------------------------------------------------------
003500 * RWS135 - TMPNGY  - 17/02/2025 - PCRMAPRTS-135 (Y2K REVIEW)
003600 *                     - CONFIRMED NO 2-DIGIT YEAR FIELDS EXIST IN
003700 *                       THIS PROGRAM - NO CHANGE REQUIRED
003800 *-----------------------------------------------------------------
003810 * RWS127 - VENTSH  - 05/11/2024 - PCRMAPRTS-127
003820 *                     - C100-VALIDATE-ORIGIN-DEST NOW SETS WK-C-
003830 *                       RTSLOCV-ACTIVE-ONLY BEFORE EACH CALL - A
003840 *                       CREATE/UPDATE AGAINST A SOFT-DELETED
003850 *                       LOCATION WAS BEING WRONGLY ACCEPTED
003860 *-----------------------------------------------------------------
003900 * RWS137 - TMPNGY  - 03/03/2025 - PCRMAPRTS-137
004000 *                     - LIST NOW FILLS THE NEW WK-C-TRNREQ-LIST-
004100 *                       OUTPUT TABLE INSTEAD OF JUST COUNTING -
004200 *                       SEE RTETRNR RWS137 FOR THE LAYOUT CHANGE
004300 *=================================================================
004400 *
004500  ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SOURCE-COMPUTER. IBM-AS400.
004800  OBJECT-COMPUTER. IBM-AS400.
004900  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005100  INPUT-OUTPUT SECTION.
005200  FILE-CONTROL.
005300         SELECT TFSRTRNM ASSIGN TO DATABASE-TFSRTRNM
005400         ORGANIZATION IS SEQUENTIAL
005500  FILE STATUS IS WK-C-FILE-STATUS.
005600  DATA DIVISION.
005700  FILE SECTION.
005800  FD  TFSRTRNM
005900         LABEL RECORDS ARE OMITTED
006000  DATA RECORD IS WK-C-TFSRTRNM.
006100  01  WK-C-TFSRTRNM.
006200         COPY DDS-ALL-FORMATS OF TFSRTRNM.
006300  01  WK-C-TFSRTRNM-1.
006400         COPY RTETRNM.
006500  WORKING-STORAGE SECTION.
006600  01  FILLER                      PIC X(24) VALUE
006700         "** PROGRAM RTSTRNM  **".
006750 *
006760  77  WS-N-CALL-CTR               PIC 9(06) COMP.
006770 *                           COUNTS CALLS TO THIS ROUTINE SINCE
006780 *                           PROGRAM LOAD - TRACE/ABEND DISPLAY ONLY
006800 *
006900  01  WK-C-COMMON.
007000         COPY RTECMWS.
007100 *
007200  01  WS-C-SWITCHES.
007300      05  WS-C-REC-FOUND          PIC X(01).
007400      05  WS-C-EOF-SW             PIC X(01).
007500          88  WS-EOF                   VALUE "Y".
007600          88  WS-NOT-EOF               VALUE "N".
007700      05  WS-C-VALID-SW           PIC X(01).
007800          88  WS-REQUEST-VALID         VALUE "Y".
007900 *
008000  01  WS-N-COUNTERS.
008100      05  WS-N-RECS-READ          PIC 9(06) COMP.
008200      05  WS-N-LIST-KEPT          PIC 9(04) COMP.
008300 *                           NUMBER OF ROWS MOVED TO THE LIST TABLE
008400 *                           THIS CALL - STOPS AT THE TABLE LIMIT
008500 *
008600  01  WS-C-COUNTERS-ALT REDEFINES WS-N-COUNTERS.
008700      05  WS-C-COUNTERS-ALT-X     PIC X(10).
008800 *                           SPARE REDEFINE - RESERVED FOR A TRACE
008900 *                           DUMP IF ONE IS EVER NEEDED
009000 *
009100  01  WS-N-RECS-READ-ALT REDEFINES WS-N-RECS-READ.
009200      05  WS-N-RECS-READ-DISPLAY  PIC 9(06).
009300 *                           DISPLAY-FORM VIEW FOR THE TRACE IN Y900
009400 *
009500  01  WS-N-DAY-IDX-GRP.
009600      05  WS-N-DAY-IDX            PIC 9(02) COMP.
009700 *                           SUBSCRIPT USED TO COPY THE SUBMITTED DAY
009800 *                           LIST INTO THE RTSVOPD LINKAGE ONE DAY AT
009900 *                           A TIME (SEE D300 BELOW)
010000      05  WS-N-DAY-IDX-ALT REDEFINES WS-N-DAY-IDX.
010100          10  WS-N-DAY-IDX-ALT-X  PIC X(02).
010200 *                           SPARE REDEFINE - RESERVED FOR A TRACE
010300 *                           DUMP IF ONE IS EVER NEEDED
010400 *
010500 ****************
010600  LINKAGE SECTION.
010700 ****************
010800         COPY RTETRNR.
010900         COPY RTELKLC.
011000         COPY RTELKVD.
011100         EJECT
011200 ****************************************
011300  PROCEDURE DIVISION USING WK-C-TRNREQ-RECORD.
011400 ****************************************
011500  MAIN-MODULE.
011600      PERFORM A000-PROCESS-CALLED-ROUTINE
011700         THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800      GOBACK.
011900 *
012000 *-----------------------------------------------------------------
012100 *
012200  A000-PROCESS-CALLED-ROUTINE.
012300 *-----------------------------------------------------------------
012350      ADD 1                     TO WS-N-CALL-CTR.
012400 *
012500      INITIALIZE               WK-C-TRNREQ-OUTPUT
012600                                WK-C-TRNREQ-LIST-OUTPUT.
012700      MOVE "00"                 TO WK-C-TRNREQ-STATUS.
012800      EVALUATE TRUE
012900         WHEN WK-TRNREQ-IS-CREATE
013000            PERFORM B100-CREATE-TRANSPORTATION
013100               THRU B199-CREATE-TRANSPORTATION-EX
013200         WHEN WK-TRNREQ-IS-UPDATE
013300            PERFORM B200-UPDATE-TRANSPORTATION
013400               THRU B299-UPDATE-TRANSPORTATION-EX
013500         WHEN WK-TRNREQ-IS-DELETE
013600            PERFORM B300-DELETE-TRANSPORTATION
013700               THRU B399-DELETE-TRANSPORTATION-EX
013800         WHEN WK-TRNREQ-IS-LIST
013900            PERFORM B400-LIST-TRANSPORTATION
014000               THRU B499-LIST-TRANSPORTATION-EX
014100         WHEN WK-TRNREQ-IS-GET
014200            PERFORM B500-GET-TRANSPORTATION
014300               THRU B599-GET-TRANSPORTATION-EX
014400         WHEN OTHER
014500            MOVE "99"           TO WK-C-TRNREQ-STATUS
014600            MOVE "UNKNOWN ACTION REQUESTED"
014700                                 TO WK-C-TRNREQ-ERROR-MSG
014800      END-EVALUATE.
014900  A099-PROCESS-CALLED-ROUTINE-EX.
015000      EXIT.
015100 *
015200 *-----------------------------------------------------------------
015300 * RWS109 - VALIDATE, THEN APPEND A NEW RECORD TO THE END OF FILE
015400 *-----------------------------------------------------------------
015500  B100-CREATE-TRANSPORTATION.
015600 *-----------------------------------------------------------------
015700      PERFORM C100-VALIDATE-ORIGIN-DEST
015800         THRU C199-VALIDATE-ORIGIN-DEST-EX.
015900      IF WS-REQUEST-VALID
016000         PERFORM C200-VALIDATE-OPERATING-DAYS
016100            THRU C299-VALIDATE-OPERATING-DAYS-EX
016200      END-IF.
016300      IF WS-REQUEST-VALID
016400         OPEN EXTEND TFSRTRNM
016500         IF NOT WK-C-SUCCESSFUL
016600            DISPLAY "RTSTRNM - OPEN EXTEND ERROR - TFSRTRNM"
016700            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800            GO TO Y900-ABNORMAL-TERMINATION
016900         END-IF
017000         MOVE WK-C-TRNREQ-TRN-ID      TO TRN-ID OF WK-C-TFSRTRNM-1
017100         MOVE WK-C-TRNREQ-ORIGIN-ID   TO TRN-ORIGIN-LOC-ID
017200                                          OF WK-C-TFSRTRNM-1
017300         MOVE WK-C-TRNREQ-DEST-ID     TO TRN-DEST-LOC-ID
017400                                          OF WK-C-TFSRTRNM-1
017500         MOVE WK-C-TRNREQ-TYPE        TO TRN-TYPE OF WK-C-TFSRTRNM-1
017600         MOVE WK-C-RTSVOPD-SERIALIZED TO TRN-OPERATING-DAYS
017700                                          OF WK-C-TFSRTRNM-1
017800         MOVE "N"                     TO TRN-DELETED
017900                                          OF WK-C-TFSRTRNM-1
018000         MOVE SPACES                  TO TRN-FILLER OF WK-C-TFSRTRNM-1
018100         WRITE WK-C-TFSRTRNM
018200         IF NOT WK-C-SUCCESSFUL
018300            DISPLAY "RTSTRNM - WRITE ERROR - TFSRTRNM"
018400            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018500            GO TO Y900-ABNORMAL-TERMINATION
018600         END-IF
018700         CLOSE TFSRTRNM
018800         MOVE WK-C-TRNREQ-TRN-ID      TO WK-C-TRNREQ-OUT-TRN-ID
018900         MOVE WK-C-TRNREQ-ORIGIN-ID   TO WK-C-TRNREQ-OUT-ORIGIN-ID
019000         MOVE WK-C-TRNREQ-DEST-ID     TO WK-C-TRNREQ-OUT-DEST-ID
019100         MOVE WK-C-TRNREQ-TYPE        TO WK-C-TRNREQ-OUT-TYPE
019200         MOVE WK-C-RTSVOPD-SERIALIZED TO WK-C-TRNREQ-OUT-OP-DAYS
019300      END-IF.
019400  B199-CREATE-TRANSPORTATION-EX.
019500      EXIT.
019600 *
019700 *-----------------------------------------------------------------
019800 * RWS109 - SCAN I-O FOR TRN-ID, VALIDATE, REWRITE IN PLACE
019900 *-----------------------------------------------------------------
020000  B200-UPDATE-TRANSPORTATION.
020100 *-----------------------------------------------------------------
020200      OPEN I-O TFSRTRNM.
020300      IF NOT WK-C-SUCCESSFUL
020400         DISPLAY "RTSTRNM - OPEN I-O ERROR - TFSRTRNM"
020500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600         GO TO Y900-ABNORMAL-TERMINATION
020700      END-IF.
020800      MOVE "N"                        TO WS-C-REC-FOUND.
020900      MOVE "N"                        TO WS-C-EOF-SW.
021000      PERFORM D100-SCAN-FOR-TRN-ID
021100         THRU D199-SCAN-FOR-TRN-ID-EX
021200         UNTIL WS-C-REC-FOUND = "Y"
021300            OR WS-EOF.
021400      IF WS-C-REC-FOUND = "N"
021500         MOVE "99"                    TO WK-C-TRNREQ-STATUS
021600         MOVE "TRANSPORTATION NOT FOUND"
021700                                       TO WK-C-TRNREQ-ERROR-MSG
021800      ELSE
021900         IF TRN-IS-DELETED OF WK-C-TFSRTRNM-1
022000            MOVE "99"                 TO WK-C-TRNREQ-STATUS
022100            MOVE "TRANSPORTATION NOT FOUND"
022200                                       TO WK-C-TRNREQ-ERROR-MSG
022300         ELSE
022400            PERFORM C100-VALIDATE-ORIGIN-DEST
022500               THRU C199-VALIDATE-ORIGIN-DEST-EX
022600            IF WS-REQUEST-VALID
022700               PERFORM C200-VALIDATE-OPERATING-DAYS
022800                  THRU C299-VALIDATE-OPERATING-DAYS-EX
022900            END-IF
023000            IF WS-REQUEST-VALID
023100               MOVE WK-C-TRNREQ-ORIGIN-ID TO TRN-ORIGIN-LOC-ID
023200                                              OF WK-C-TFSRTRNM-1
023300               MOVE WK-C-TRNREQ-DEST-ID   TO TRN-DEST-LOC-ID
023400                                              OF WK-C-TFSRTRNM-1
023500               MOVE WK-C-TRNREQ-TYPE      TO TRN-TYPE
023600                                              OF WK-C-TFSRTRNM-1
023700               MOVE WK-C-RTSVOPD-SERIALIZED
023800                                           TO TRN-OPERATING-DAYS
023900                                              OF WK-C-TFSRTRNM-1
024000               REWRITE WK-C-TFSRTRNM
024100               IF NOT WK-C-SUCCESSFUL
024200                  DISPLAY "RTSTRNM - REWRITE ERROR - TFSRTRNM"
024300                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400                  GO TO Y900-ABNORMAL-TERMINATION
024500               END-IF
024600               MOVE TRN-ID OF WK-C-TFSRTRNM-1
024700                                      TO WK-C-TRNREQ-OUT-TRN-ID
024800               MOVE WK-C-TRNREQ-ORIGIN-ID TO WK-C-TRNREQ-OUT-ORIGIN-ID
024900               MOVE WK-C-TRNREQ-DEST-ID   TO WK-C-TRNREQ-OUT-DEST-ID
025000               MOVE WK-C-TRNREQ-TYPE      TO WK-C-TRNREQ-OUT-TYPE
025100               MOVE WK-C-RTSVOPD-SERIALIZED
025200                                           TO WK-C-TRNREQ-OUT-OP-DAYS
025300            END-IF
025400         END-IF
025500      END-IF.
025600      CLOSE TFSRTRNM.
025700  B299-UPDATE-TRANSPORTATION-EX.
025800      EXIT.
025900 *
026000 *-----------------------------------------------------------------
026100 * RWS109 - SCAN I-O FOR TRN-ID, FLIP TRN-DELETED, REWRITE IN PLACE
026200 *-----------------------------------------------------------------
026300  B300-DELETE-TRANSPORTATION.
026400 *-----------------------------------------------------------------
026500      OPEN I-O TFSRTRNM.
026600      IF NOT WK-C-SUCCESSFUL
026700         DISPLAY "RTSTRNM - OPEN I-O ERROR - TFSRTRNM"
026800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900         GO TO Y900-ABNORMAL-TERMINATION
027000      END-IF.
027100      MOVE "N"                        TO WS-C-REC-FOUND.
027200      MOVE "N"                        TO WS-C-EOF-SW.
027300      PERFORM D100-SCAN-FOR-TRN-ID
027400         THRU D199-SCAN-FOR-TRN-ID-EX
027500         UNTIL WS-C-REC-FOUND = "Y"
027600            OR WS-EOF.
027700      IF WS-C-REC-FOUND = "N"
027800         MOVE "99"                    TO WK-C-TRNREQ-STATUS
027900         MOVE "TRANSPORTATION NOT FOUND"
028000                                       TO WK-C-TRNREQ-ERROR-MSG
028100      ELSE
028200         MOVE "Y"                     TO TRN-DELETED OF WK-C-TFSRTRNM-1
028300         REWRITE WK-C-TFSRTRNM
028400         IF NOT WK-C-SUCCESSFUL
028500            DISPLAY "RTSTRNM - REWRITE ERROR - TFSRTRNM"
028600            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028700            GO TO Y900-ABNORMAL-TERMINATION
028800         END-IF
028900         MOVE TRN-ID OF WK-C-TFSRTRNM-1 TO WK-C-TRNREQ-OUT-TRN-ID
029000      END-IF.
029100      CLOSE TFSRTRNM.
029200  B399-DELETE-TRANSPORTATION-EX.
029300      EXIT.
029400 *
029500 *-----------------------------------------------------------------
029600 * RWS123 - FULL SCAN, COPYING EVERY ACTIVE RECORD INTO THE LIST
029700 *          TABLE UP TO THE 50-ROW LIMIT
029800 *-----------------------------------------------------------------
029900  B400-LIST-TRANSPORTATION.
030000 *-----------------------------------------------------------------
030100      OPEN INPUT TFSRTRNM.
030200      IF NOT WK-C-SUCCESSFUL
030300         DISPLAY "RTSTRNM - OPEN INPUT ERROR - TFSRTRNM"
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500         GO TO Y900-ABNORMAL-TERMINATION
030600      END-IF.
030700      MOVE "N"                        TO WS-C-EOF-SW.
030800      MOVE ZERO                       TO WS-N-LIST-KEPT.
030900      PERFORM D200-LIST-ONE-RECORD
031000         THRU D299-LIST-ONE-RECORD-EX
031100         UNTIL WS-EOF.
031200      MOVE WS-N-LIST-KEPT             TO WK-N-TRNREQ-LIST-COUNT.
031300      CLOSE TFSRTRNM.
031400  B499-LIST-TRANSPORTATION-EX.
031500      EXIT.
031600 *
031700 *-----------------------------------------------------------------
031800 * RWS109 - SCAN INPUT FOR TRN-ID, RETURN IF ACTIVE
031900 *-----------------------------------------------------------------
032000  B500-GET-TRANSPORTATION.
032100 *-----------------------------------------------------------------
032200      OPEN INPUT TFSRTRNM.
032300      IF NOT WK-C-SUCCESSFUL
032400         DISPLAY "RTSTRNM - OPEN INPUT ERROR - TFSRTRNM"
032500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032600         GO TO Y900-ABNORMAL-TERMINATION
032700      END-IF.
032800      MOVE "N"                        TO WS-C-REC-FOUND.
032900      MOVE "N"                        TO WS-C-EOF-SW.
033000      PERFORM D100-SCAN-FOR-TRN-ID
033100         THRU D199-SCAN-FOR-TRN-ID-EX
033200         UNTIL WS-C-REC-FOUND = "Y"
033300            OR WS-EOF.
033400      IF WS-C-REC-FOUND = "N"
033500         MOVE "99"                    TO WK-C-TRNREQ-STATUS
033600         MOVE "TRANSPORTATION NOT FOUND"
033700                                       TO WK-C-TRNREQ-ERROR-MSG
033800      ELSE
033900         IF TRN-IS-DELETED OF WK-C-TFSRTRNM-1
034000            MOVE "99"                 TO WK-C-TRNREQ-STATUS
034100            MOVE "TRANSPORTATION NOT FOUND"
034200                                       TO WK-C-TRNREQ-ERROR-MSG
034300         ELSE
034400            MOVE TRN-ID OF WK-C-TFSRTRNM-1
034500                                      TO WK-C-TRNREQ-OUT-TRN-ID
034600            MOVE TRN-ORIGIN-LOC-ID OF WK-C-TFSRTRNM-1
034700                                      TO WK-C-TRNREQ-OUT-ORIGIN-ID
034800            MOVE TRN-DEST-LOC-ID OF WK-C-TFSRTRNM-1
034900                                      TO WK-C-TRNREQ-OUT-DEST-ID
035000            MOVE TRN-TYPE OF WK-C-TFSRTRNM-1
035100                                      TO WK-C-TRNREQ-OUT-TYPE
035200            MOVE TRN-OPERATING-DAYS OF WK-C-TFSRTRNM-1
035300                                      TO WK-C-TRNREQ-OUT-OP-DAYS
035400         END-IF
035500      END-IF.
035600      CLOSE TFSRTRNM.
035700  B599-GET-TRANSPORTATION-EX.
035800      EXIT.
035900 *
036000 *-----------------------------------------------------------------
036100 * RWS102/§3 - ORIGIN AND DESTINATION MUST EXIST, BE ACTIVE AND
036200 *             DIFFER FROM ONE ANOTHER
036300 *-----------------------------------------------------------------
036400  C100-VALIDATE-ORIGIN-DEST.
036500 *-----------------------------------------------------------------
036600      MOVE "Y"                        TO WS-C-VALID-SW.
036700      MOVE WK-C-TRNREQ-ORIGIN-ID       TO WK-C-RTSLOCV-LOC-ID.
036720      MOVE "Y"                        TO WK-C-RTSLOCV-ACTIVE-ONLY.
036800      CALL "RTSLOCV" USING WK-C-RTSLOCV-RECORD.
036900      IF WK-C-RTSLOCV-FOUND-FLAG = "N"
037000         MOVE "N"                     TO WS-C-VALID-SW
037100         MOVE "99"                    TO WK-C-TRNREQ-STATUS
037200         MOVE "LOCATION NOT FOUND"    TO WK-C-TRNREQ-ERROR-MSG
037300      END-IF.
037400      IF WS-REQUEST-VALID
037500         MOVE WK-C-TRNREQ-DEST-ID      TO WK-C-RTSLOCV-LOC-ID
037520         MOVE "Y"                     TO WK-C-RTSLOCV-ACTIVE-ONLY
037600         CALL "RTSLOCV" USING WK-C-RTSLOCV-RECORD
037700         IF WK-C-RTSLOCV-FOUND-FLAG = "N"
037800            MOVE "N"                  TO WS-C-VALID-SW
037900            MOVE "99"                 TO WK-C-TRNREQ-STATUS
038000            MOVE "LOCATION NOT FOUND" TO WK-C-TRNREQ-ERROR-MSG
038100         END-IF
038200      END-IF.
038300      IF WS-REQUEST-VALID
038400         IF WK-C-TRNREQ-ORIGIN-ID = WK-C-TRNREQ-DEST-ID
038500            MOVE "N"                  TO WS-C-VALID-SW
038600            MOVE "99"                 TO WK-C-TRNREQ-STATUS
038700            MOVE "ORIGIN AND DESTINATION LOCATIONS MUST BE DIFFERENT"
038800                                       TO WK-C-TRNREQ-ERROR-MSG
038900         END-IF
039000      END-IF.
039100  C199-VALIDATE-ORIGIN-DEST-EX.
039200      EXIT.
039300 *
039400 *-----------------------------------------------------------------
039500 * RWS118/§2 - VALIDATE, THEN SERIALIZE THE SUBMITTED OPERATING
039600 *             DAYS LIST BY CALLING RTSVOPD OPTION 1 THEN OPTION 2
039700 *-----------------------------------------------------------------
039800  C200-VALIDATE-OPERATING-DAYS.
039900 *-----------------------------------------------------------------
040000      MOVE 1                          TO WK-N-RTSVOPD-OPTION.
040100      MOVE WK-N-TRNREQ-DAY-COUNT       TO WK-N-RTSVOPD-DAY-COUNT.
040200      PERFORM D300-COPY-ONE-DAY
040300         THRU D399-COPY-ONE-DAY-EX
040400         VARYING WS-N-DAY-IDX FROM 1 BY 1 UNTIL WS-N-DAY-IDX > 7.
040500      CALL "RTSVOPD" USING WK-C-RTSVOPD-RECORD.
040600      IF WK-C-RTSVOPD-VALID-FLAG = "N"
040700         MOVE "N"                     TO WS-C-VALID-SW
040800         MOVE "99"                    TO WK-C-TRNREQ-STATUS
040900         MOVE WK-C-RTSVOPD-ERROR-MSG  TO WK-C-TRNREQ-ERROR-MSG
041000      ELSE
041100         MOVE 2                       TO WK-N-RTSVOPD-OPTION
041200         CALL "RTSVOPD" USING WK-C-RTSVOPD-RECORD
041300      END-IF.
041400  C299-VALIDATE-OPERATING-DAYS-EX.
041500      EXIT.
041600 *
041700 *-----------------------------------------------------------------
041800 * RWS118 - COPIES ONE SUBMITTED DAY INTO THE RTSVOPD LINKAGE -
041900 *          PERFORMED 7 TIMES BY C200 ABOVE
042000 *-----------------------------------------------------------------
042100  D300-COPY-ONE-DAY.
042200 *-----------------------------------------------------------------
042300      MOVE WK-N-TRNREQ-DAY-LIST (WS-N-DAY-IDX)
042400                              TO WK-N-RTSVOPD-DAY-LIST (WS-N-DAY-IDX).
042500  D399-COPY-ONE-DAY-EX.
042600      EXIT.
042700 *
042800 *-----------------------------------------------------------------
042900 * RWS130-STYLE SEQUENTIAL SCAN - TESTS EACH RECORD'S TRN-ID
043000 * AGAINST THE ONE WE WERE CALLED WITH
043100 *-----------------------------------------------------------------
043200  D100-SCAN-FOR-TRN-ID.
043300 *-----------------------------------------------------------------
043400      READ TFSRTRNM.
043500      IF WK-C-SUCCESSFUL
043600         ADD 1                        TO WS-N-RECS-READ
043700         IF TRN-ID OF WK-C-TFSRTRNM-1 = WK-C-TRNREQ-TRN-ID
043800            MOVE "Y"                  TO WS-C-REC-FOUND
043900         END-IF
044000      ELSE
044100         IF WK-C-END-OF-FILE
044200            MOVE "Y"                  TO WS-C-EOF-SW
044300         ELSE
044400            DISPLAY "RTSTRNM - READ FILE ERROR - TFSRTRNM"
044500            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044600            GO TO Y900-ABNORMAL-TERMINATION
044700         END-IF
044800      END-IF.
044900  D199-SCAN-FOR-TRN-ID-EX.
045000      EXIT.
045100 *
045200 *-----------------------------------------------------------------
045300 * RWS123/RWS137 - READ ONE RECORD, AND IF IT IS ACTIVE AND THERE
045400 * IS STILL ROOM IN THE TABLE, COPY IT TO THE NEXT LIST-OUTPUT ROW
045500 *-----------------------------------------------------------------
045600  D200-LIST-ONE-RECORD.
045700 *-----------------------------------------------------------------
045800      READ TFSRTRNM.
045900      IF WK-C-SUCCESSFUL
046000         ADD 1                        TO WS-N-RECS-READ
046100         IF TRN-IS-ACTIVE OF WK-C-TFSRTRNM-1
046200            AND WS-N-LIST-KEPT < 50
046300            ADD 1                     TO WS-N-LIST-KEPT
046400            MOVE TRN-ID OF WK-C-TFSRTRNM-1
046500                  TO WK-C-TRNREQ-LE-TRN-ID (WS-N-LIST-KEPT)
046600            MOVE TRN-ORIGIN-LOC-ID OF WK-C-TFSRTRNM-1
046700                  TO WK-C-TRNREQ-LE-ORIGIN-ID (WS-N-LIST-KEPT)
046800            MOVE TRN-DEST-LOC-ID OF WK-C-TFSRTRNM-1
046900                  TO WK-C-TRNREQ-LE-DEST-ID (WS-N-LIST-KEPT)
047000            MOVE TRN-TYPE OF WK-C-TFSRTRNM-1
047100                  TO WK-C-TRNREQ-LE-TYPE (WS-N-LIST-KEPT)
047200            MOVE TRN-OPERATING-DAYS OF WK-C-TFSRTRNM-1
047300                  TO WK-C-TRNREQ-LE-OP-DAYS (WS-N-LIST-KEPT)
047400         END-IF
047500      ELSE
047600         IF WK-C-END-OF-FILE
047700            MOVE "Y"                  TO WS-C-EOF-SW
047800         ELSE
047900            DISPLAY "RTSTRNM - READ FILE ERROR - TFSRTRNM"
048000            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048100            GO TO Y900-ABNORMAL-TERMINATION
048200         END-IF
048300      END-IF.
048400  D299-LIST-ONE-RECORD-EX.
048500      EXIT.
048600 *
048700 *-----------------------------------------------------------------
048800 *                   PROGRAM SUBROUTINE
048900 *-----------------------------------------------------------------
049000  Y900-ABNORMAL-TERMINATION.
049100      MOVE WS-N-RECS-READ             TO WS-N-RECS-READ-DISPLAY.
049200      DISPLAY "RTSTRNM - RECORDS READ BEFORE ABEND: "
049300         WS-N-RECS-READ-DISPLAY.
049350      DISPLAY "RTSTRNM - CALL COUNTER AT ABEND: " WS-N-CALL-CTR.
049400      CLOSE TFSRTRNM.
049500      EXIT PROGRAM.
049600 *
049700 ******************************************************************
049800 *************** END OF PROGRAM SOURCE -  RTSTRNM ****************
049900 ******************************************************************
