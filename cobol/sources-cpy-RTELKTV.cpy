000100 * RTELKTV.CPYBK
000200 * CALL LINKAGE FOR RTSTRNV - LOOK UP A TRANSPORTATION BY TRN-ID
000300 * (SAME SHAPE AS THE OLD TRFVBACU BANK-TABLE-EXTENSION LINKAGE)
000400 *-----------------------------------------------------------------
000500 * RWS104 - ACNKLM - 14/05/2024 - ROUTE FINDER BUILD 1
000600 *           - INITIAL VERSION
000700 *-----------------------------------------------------------------
000800 01 WK-C-RTSTRNV-RECORD.
000900    05 WK-C-RTSTRNV-INPUT.
001000       10 WK-C-RTSTRNV-TRN-ID        PIC X(36).
001100       10 WK-C-RTSTRNV-ACTIVE-ONLY   PIC X(01).
001200 *                           Y - EXCLUDE SOFT-DELETED RECORDS
001300    05 WK-C-RTSTRNV-OUTPUT.
001400       10 WK-C-RTSTRNV-FOUND-FLAG    PIC X(01).
001500       10 WK-C-RTSTRNV-ORIGIN-ID     PIC X(36).
001600       10 WK-C-RTSTRNV-DEST-ID       PIC X(36).
001700       10 WK-C-RTSTRNV-TYPE          PIC X(07).
001800       10 WK-C-RTSTRNV-OP-DAYS       PIC X(50).
001900       10 WK-C-RTSTRNV-DELETED       PIC X(01).
002000       10 WK-C-RTSTRNV-ERROR-CD      PIC X(07).
002100       10 WK-C-RTSTRNV-FS            PIC X(02).
