000100 *****************************************************************
000200  IDENTIFICATION DIVISION.
000300 *****************************************************************
000400  PROGRAM-ID.     RTSTRNV.
000500  AUTHOR.         ACNKLM.
000600  INSTALLATION.   CASH MANAGEMENT - ROUTE FINDER.
000700  DATE-WRITTEN.   14 MAY 2024.
000800  DATE-COMPILED.
000900  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000 *=================================================================
001100 *
001200 *DESCRIPTION : THIS IS A CALLED ROUTINE TO SCAN THE
001300 *              TRANSPORTATION MASTER FILE AND RETURN A SINGLE
001400 *              TRANSPORTATION RECORD TO THE CALLER BY TRN-ID.
001500 *              TFSRTRNM IS A FLAT SEQUENTIAL MASTER - THERE IS NO
001600 *              KEYED ACCESS, SO EVERY CALL OPENS THE FILE AND
001700 *              READS FROM THE TOP UNTIL A MATCH OR END OF FILE.
001800 *              IF WK-C-RTSTRNV-ACTIVE-ONLY = "Y" A SOFT-DELETED
001900 *              RECORD IS TREATED AS NOT FOUND.
002000 *
002100 *=================================================================
002200 * HISTORY OF AMENDMENT :
002300 *=================================================================
002400 *
002500 * RWS104 - ACNKLM  - 14/05/2024 - ROUTE FINDER BUILD 1
002600 *                     - INITIAL VERSION
002700 *-----------------------------------------------------------------
002800 * RWS121 - VENTSH  - 09/09/2024 - PCRMAPRTS-121
002900 *                     - ADDED THE ACTIVE-ONLY SWITCH SO RTSSRCH
003000 *                       CAN SKIP DELETED TRANSPORTATION LEGS
003100 *                       WITHOUT A SEPARATE CALL
003200 *-----------------------------------------------------------------
003300 * RWS130 - VENTSH  - 14/01/2025 - PCRMAPRTS-130
003400 *                     - TFSRTRNM IS A FLAT FILE, NOT AN INDEXED
003500 *                       ONE - DROPPED THE KEYED READ AND REWROTE
003600 *                       B100 AS A TOP-TO-BOTTOM SEQUENTIAL SCAN
003700 *-----------------------------------------------------------------
003800 * RWS134 - TMPNGY  - 17/02/2025 - PCRMAPRTS-134 (Y2K REVIEW)
003900 *                     - CONFIRMED NO 2-DIGIT YEAR FIELDS EXIST IN
004000 *                       THIS PROGRAM - NO CHANGE REQUIRED
004100 *=================================================================
004200 *
004300  ENVIRONMENT DIVISION.
004400  CONFIGURATION SECTION.
004500  SOURCE-COMPUTER. IBM-AS400.
004600  OBJECT-COMPUTER. IBM-AS400.
004700  SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100         SELECT TFSRTRNM ASSIGN TO DATABASE-TFSRTRNM
005200         ORGANIZATION IS SEQUENTIAL
005300  FILE STATUS IS WK-C-FILE-STATUS.
005400  DATA DIVISION.
005500  FILE SECTION.
005600  FD  TFSRTRNM
005700         LABEL RECORDS ARE OMITTED
005800  DATA RECORD IS WK-C-TFSRTRNM.
005900  01  WK-C-TFSRTRNM.
006000         COPY DDS-ALL-FORMATS OF TFSRTRNM.
006100  01  WK-C-TFSRTRNM-1.
006200         COPY RTETRNM.
006300  WORKING-STORAGE SECTION.
006400  01  FILLER                      PIC X(24) VALUE
006500         "** PROGRAM RTSTRNV  **".
006550 *
006560  77  WS-N-TRACE-CTR              PIC 9(06) COMP.
006570 *                           COUNTS CALLS TO THIS ROUTINE SINCE
006580 *                           PROGRAM LOAD - TRACE/ABEND DISPLAY ONLY
006600 *
006700  01  WK-C-COMMON.
006800         COPY RTECMWS.
006900 *
007000  01  WS-C-FLAG.
007100      05  WS-C-REC-FOUND          PIC X(01).
007200      05  WS-C-SKIP-DELETED       PIC X(01).
007300      05  WS-C-EOF-SW             PIC X(01).
007400          88  WS-EOF                   VALUE "Y".
007500          88  WS-NOT-EOF               VALUE "N".
007520 *
007540  01  WS-C-FLAG-ALT REDEFINES WS-C-FLAG.
007560      05  WS-C-FLAG-ALT-X         PIC X(03).
007580 *                           COMBINED THREE-BYTE VIEW - NOT USED
007590 *                           TODAY, KEPT FOR A POSSIBLE TRACE DUMP
007600 *
007700  01  WS-N-COUNTERS.
007800      05  WS-N-CALL-CTR           PIC 9(05) COMP.
007900 *                           COUNTS CALLS TO THIS ROUTINE SINCE
008000 *                           PROGRAM LOAD - USED ONLY IF AN
008100 *                           ABNORMAL TERMINATION DISPLAY IS NEEDED
008200      05  WS-N-RECS-READ          PIC 9(06) COMP.
008300 *                           COUNTS RECORDS READ THIS CALL - USED
008400 *                           ONLY IN THE ABNORMAL-TERMINATION TRACE
008500 *
008600  01  WS-C-TYPE-VIEW REDEFINES WS-N-COUNTERS.
008700      05  WS-C-TYPE-VIEW-X        PIC X(02).
008800      05  WS-C-TYPE-VIEW-X2       PIC X(06).
008900 *                           SPARE REDEFINE - RESERVED FOR A TRACE
009000 *                           COUNTER BREAKOUT IF ONE IS EVER NEEDED
009100 *
009200  01  WS-N-RECS-READ-ALT REDEFINES WS-N-CALL-CTR.
009300      05  WS-N-CALL-CTR-DISPLAY   PIC 9(05).
009400 *                           DISPLAY-FORM VIEW FOR THE TRACE
009500 *                           DISPLAY IN Y900 BELOW
009600 *
009700 ****************
009800  LINKAGE SECTION.
009900 ****************
010000         COPY RTELKTV.
010100         EJECT
010200 ****************************************
010300  PROCEDURE DIVISION USING WK-C-RTSTRNV-RECORD.
010400 ****************************************
010500  MAIN-MODULE.
010600      PERFORM A000-PROCESS-CALLED-ROUTINE
010700         THRU A099-PROCESS-CALLED-ROUTINE-EX.
010800      PERFORM Z000-END-PROGRAM-ROUTINE
010900         THRU Z999-END-PROGRAM-ROUTINE-EX.
011000      GOBACK.
011100 *
011200 *-----------------------------------------------------------------
011300 *
011400  A000-PROCESS-CALLED-ROUTINE.
011500 *-----------------------------------------------------------------
011600 *
011700      ADD 1 TO WS-N-CALL-CTR.
011750      ADD 1 TO WS-N-TRACE-CTR.
011800      OPEN INPUT TFSRTRNM.
011900      IF NOT WK-C-SUCCESSFUL
012000         DISPLAY "RTSTRNV - OPEN FILE ERROR - TFSRTRNM"
012100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012200         GO TO Y900-ABNORMAL-TERMINATION
012300      END-IF.
012400 *
012500      INITIALIZE               WK-C-RTSTRNV-OUTPUT.
012600      MOVE ZEROES               TO WK-C-RTSTRNV-FS.
012700      MOVE ZERO                 TO WS-N-RECS-READ.
012800      MOVE WK-C-RTSTRNV-ACTIVE-ONLY TO WS-C-SKIP-DELETED.
012900      MOVE "N"                   TO WS-C-REC-FOUND.
013000      MOVE "N"                   TO WS-C-EOF-SW.
013100 *
013200      PERFORM B100-SCAN-TFSRTRNM
013300         THRU B199-SCAN-TFSRTRNM-EX
013400         UNTIL WS-C-REC-FOUND = "Y"
013500            OR WS-EOF.
013600 *
013700      IF WS-C-REC-FOUND = "N"
013800         MOVE "SUP0016"        TO WK-C-RTSTRNV-ERROR-CD
013900         MOVE "N"              TO WK-C-RTSTRNV-FOUND-FLAG
014000         MOVE WK-C-FILE-STATUS TO WK-C-RTSTRNV-FS
014100      ELSE
014200         IF WS-C-SKIP-DELETED = "Y" AND TRN-IS-DELETED
014300            MOVE "SUP0016"     TO WK-C-RTSTRNV-ERROR-CD
014400            MOVE "N"           TO WK-C-RTSTRNV-FOUND-FLAG
014500         ELSE
014600            PERFORM A080-MOVE-DATA
014700               THRU A089-MOVE-DATA-EX
014800         END-IF
014900      END-IF.
015000 *
015100  A099-PROCESS-CALLED-ROUTINE-EX.
015200      EXIT.
015300 *
015400 *-----------------------------------------------------------------
015500  A080-MOVE-DATA.
015600 *-----------------------------------------------------------------
015700      MOVE "Y"                  TO WK-C-RTSTRNV-FOUND-FLAG.
015800      MOVE TRN-ORIGIN-LOC-ID    TO WK-C-RTSTRNV-ORIGIN-ID.
015900      MOVE TRN-DEST-LOC-ID      TO WK-C-RTSTRNV-DEST-ID.
016000      MOVE TRN-TYPE             TO WK-C-RTSTRNV-TYPE.
016100      MOVE TRN-OPERATING-DAYS   TO WK-C-RTSTRNV-OP-DAYS.
016200      MOVE TRN-DELETED          TO WK-C-RTSTRNV-DELETED.
016300  A089-MOVE-DATA-EX.
016400      EXIT.
016500 *
016600 *-----------------------------------------------------------------
016700 * RWS130 - SEQUENTIAL SCAN REPLACES THE OLD KEYED READ - TESTS
016800 * EACH RECORD'S TRN-ID AGAINST THE ONE WE WERE CALLED WITH
016900 *-----------------------------------------------------------------
017000  B100-SCAN-TFSRTRNM.
017100 *-----------------------------------------------------------------
017200      READ TFSRTRNM.
017300      IF WK-C-SUCCESSFUL
017400         ADD 1                 TO WS-N-RECS-READ
017500         IF TRN-ID OF WK-C-TFSRTRNM-1 = WK-C-RTSTRNV-TRN-ID
017600            MOVE "Y"           TO WS-C-REC-FOUND
017700         END-IF
017800      ELSE
017900         IF WK-C-END-OF-FILE
018000            MOVE "Y"           TO WS-C-EOF-SW
018100         ELSE
018200            DISPLAY "RTSTRNV - READ FILE ERROR - TFSRTRNM"
018300            DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400            GO TO Y900-ABNORMAL-TERMINATION
018500         END-IF
018600      END-IF.
018700  B199-SCAN-TFSRTRNM-EX.
018800      EXIT.
018900 *
019000 *-----------------------------------------------------------------
019100 *                   PROGRAM SUBROUTINE
019200 *-----------------------------------------------------------------
019300  Y900-ABNORMAL-TERMINATION.
019400      MOVE WS-N-CALL-CTR        TO WS-N-CALL-CTR-DISPLAY.
019500      DISPLAY "RTSTRNV - CALL COUNTER AT ABEND: "
019600         WS-N-CALL-CTR-DISPLAY.
019650      DISPLAY "RTSTRNV - TRACE COUNTER AT ABEND: " WS-N-TRACE-CTR.
019700      PERFORM Z000-END-PROGRAM-ROUTINE.
019800      EXIT PROGRAM.
019900 *
020000  Z000-END-PROGRAM-ROUTINE.
020100      CLOSE TFSRTRNM.
020200      IF NOT WK-C-SUCCESSFUL
020300         DISPLAY "RTSTRNV - CLOSE FILE ERROR - TFSRTRNM"
020400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500      END-IF.
020600  Z999-END-PROGRAM-ROUTINE-EX.
020700      EXIT.
020800 *
020900 ******************************************************************
021000 *************** END OF PROGRAM SOURCE -  RTSTRNV ****************
021100 ******************************************************************
